000100******************************************************************
000200* PATIENT MASTER RECORD LAYOUT                                   *
000300* FILE:  PATIENTS  (LINE SEQUENTIAL, 144 BYTES)                  *
000400*                                                                *
000500* ONE ROW PER PATIENT.  KEYED BY PAT-ID.  LOADED INTO THE        *
000600* IN-MEMORY PATIENT TABLE (COPY PATTBL) AT THE START OF EVERY    *
000700* RUN AND HELD FOR THE LIFE OF THE JOB -- SEE REMARKS IN         *
000800* DQABATCH 010-LOAD-PATIENTS.                                    *
000900******************************************************************
001000* 1988-04__ JS   ORIGINAL LAYOUT (ADAPTED FROM PTMSTR)           *
001100* 1996-11__ RHP  ADDED PAT-CATEGORY DERIVED FIELD FOR AGE BAND   *
001200* 2003-02__ LMV  WIDENED PAT-EMAIL TO X(40) - INTERNET INTAKE    *
001300******************************************************************
001400 01  PATIENT-REC.
001500     05  PAT-ID                      PIC 9(6).
001600     05  PAT-NAME                    PIC X(30).
001700     05  PAT-BIRTHDATE               PIC X(10).
001800     05  PAT-AGE                     PIC 9(3).
001900     05  PAT-AGE-FLAG                PIC X(1).
002000         88  PAT-AGE-PRESENT             VALUE "Y".
002100         88  PAT-AGE-MISSING              VALUE "N".
002200     05  PAT-SEX                     PIC X(10).
002300     05  PAT-EMAIL                   PIC X(40).
002400     05  PAT-PHONE                   PIC X(15).
002500     05  PAT-CITY                    PIC X(20).
002600     05  PAT-CATEGORY                PIC X(8).
002700         88  PAT-CAT-CHILD                VALUE "CHILD".
002800         88  PAT-CAT-ADULT                VALUE "ADULT".
002900         88  PAT-CAT-SENIOR                VALUE "SENIOR".
003000         88  PAT-CAT-UNKNOWN               VALUE "UNKNOWN".
003100     05  FILLER                      PIC X(1).
