000100******************************************************************
000200* IN-MEMORY APPOINTMENT TABLE                                    *
000300*                                                                *
000400* A NUMBER OF SECTIONS (STATE TIMELINE, CANCELLATION RISK,       *
000500* DOCTOR NOTIFICATIONS, COST-AUDIT PASS 2, MANAGEMENT-KPI WAIT   *
000600* DAYS, PATIENT TRAVEL, DEMAND FORECAST, APPT INDICATORS) NEED   *
000700* THE SAME APPOINTMENT SET IN MORE THAN ONE ORDER.  RATHER THAN  *
000800* RE-SORT THE APPOINTMENTS FILE ON DISK FOR EACH ONE, THE WHOLE  *
000900* FILE IS LOADED HERE ONCE AND RE-ORDERED IN PLACE BY THE        *
001000* GENERAL-PURPOSE KEY SORT IN 8000-SORT-KEY-TABLE.               *
001100******************************************************************
001200* 2011-02__ RHP  ORIGINAL TABLE                                 *
001300* 2018-10__ LMV  ADDED AT-DAY-SERIAL FOR WAIT-DAY / RISK MATH    *
001400* 2022-04__ CJT  ADDED SORT-KEY PARALLEL TABLE (8000- ROUTINE)   *
001500******************************************************************
001600 01  APT-TABLE-CTL.
001700     05  AT-MAX-ENTRIES               PIC 9(4) COMP VALUE 5000.
001800     05  AT-ENTRY-COUNT               PIC 9(4) COMP VALUE ZERO.
001900
002000 01  APT-TABLE.
002100     05  AT-ENTRY OCCURS 5000 TIMES INDEXED BY AT-IX AT-IX2.
002200         10  AT-ID                    PIC X(8).
002300         10  AT-PATIENT-ID            PIC 9(6).
002400         10  AT-PATIENT-FLAG          PIC X(1).
002500         10  AT-DATE                  PIC X(10).
002600         10  AT-YY                    PIC 9(4) COMP.
002700         10  AT-MM                    PIC 9(2) COMP.
002800         10  AT-DD                    PIC 9(2) COMP.
002900         10  AT-DATE-STATUS           PIC X(1).
003000             88  AT-DATE-OK                VALUE "V".
003100             88  AT-DATE-BLANK             VALUE "B".
003200             88  AT-DATE-BAD               VALUE "I".
003300         10  AT-DAY-SERIAL            PIC 9(7) COMP.
003400         10  AT-ISO-WEEK              PIC X(8).
003500         10  AT-SPECIALTY             PIC X(20).
003600         10  AT-SPECIALTY-NORM        PIC X(20).
003700         10  AT-DOCTOR                PIC X(30).
003800         10  AT-DOCTOR-NORM           PIC X(30).
003900         10  AT-COST                  PIC S9(7)V99.
004000         10  AT-COST-FLAG             PIC X(1).
004100         10  AT-STATE                 PIC X(15).
004200         10  AT-STATE-NORM            PIC X(15).
004300         10  AT-CITY                  PIC X(20).
004400         10  AT-CITY-NORM             PIC X(20).
004500         10  AT-FILE-SEQ              PIC 9(5) COMP.
004600         10  FILLER                   PIC X(2).
004700
004800******************************************************************
004900* GENERAL-PURPOSE SORT-KEY TABLE - PARALLELS APT-TABLE ENTRY FOR *
005000* ENTRY.  A SECTION BUILDS SK-KEY FOR THE ORDERING IT NEEDS,     *
005100* PERFORMS 8000-SORT-KEY-TABLE, THEN WALKS THE TABLE VIA         *
005200* SK-PTR TO REACH THE APT-TABLE ROWS IN THAT ORDER.              *
005300******************************************************************
005400 01  SORT-KEY-TABLE.
005500     05  SK-ENTRY OCCURS 5000 TIMES INDEXED BY SK-IX SK-IX2.
005600         10  SK-KEY                   PIC X(40).
005700         10  SK-PTR                   PIC 9(4) COMP.
