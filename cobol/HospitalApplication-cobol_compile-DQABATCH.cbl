000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* DQABATCH - HOSPITAL DATA-QUALITY AND MANAGEMENT-ANALYTICS      *
000400*            BATCH DIGEST                                        *
000500*                                                                *
000600* LOADS THE PATIENT MASTER AND THE APPOINTMENT TRANSACTION FILE  *
000700* INTO WORKING STORAGE, THEN RUNS THE FULL SET OF DATA-QUALITY   *
000800* AND MANAGEMENT-ANALYTICS PASSES REQUESTED BY THE DATA-QUALITY  *
000900* STEERING COMMITTEE (SEE REQUEST LOG DQ-001 THROUGH DQ-206) AND *
001000* PRINTS ONE CONSOLIDATED REPORT, SECTION PER PASS.  REPLACES    *
001100* THE OLD PATLIST/PATSRCH/TRMTSRCH FAMILY OF ONE-STEP-PER-JOB    *
001200* LISTINGS, WHICH COULD NOT SHARE COUNTS ACROSS STEPS FOR THE    *
001300* EXECUTIVE DISCREPANCY DIGEST (REQUEST DQ-186).                 *
001400******************************************************************
001500* 1988-04-11 JS   ORIGINAL - PATIENT LISTING AND AGE CATEGORY    *
001600*                  REPORT ONLY (REQUEST DQ-001)                  *
001700* 1989-09-02 JS   ADDED APPOINTMENT REFERENTIAL-INTEGRITY AND    *
001800*                  ALERT PASSES (REQUEST DQ-014)                 *
001900* 1991-11-20 JS   ADDED AGE-SPECIALTY MISMATCH AND OCCUPANCY     *
002000*                  DASHBOARD (REQUEST DQ-029)                    *
002100* 1994-06-08 JS   ADDED DOCTOR UTILIZATION AND COST AUDIT        *
002200*                  (REQUEST DQ-058)                               *
002300* 1996-06-11 RHP  ADDED MANAGEMENT KPI PASS - COST/WAIT AVERAGES *
002400*                  (REQUEST DQ-077)                               *
002500* 1998-11-30 RHP  Y2K REMEDIATION - ALL WORKING YEARS WIDENED TO *
002600*                  4 DIGITS, RUN DATE NOW WINDOWED 50/50         *
002700*                  (REQUEST Y2K-118)                              *
002800* 1999-03-22 RHP  ADDED CLEANING-AUDIT PASS FOR THE NEW DATA-    *
002900*                  STEWARDSHIP PROJECT (REQUEST DQ-091)          *
003000* 2001-09-14 LMV  ADDED APPT-INDICATORS AND STATE-TIMELINE       *
003100*                  PASSES - INTRODUCED THE APT-TABLE/SORT-KEY-   *
003200*                  TABLE WORKING-STORAGE PAIR (REQUEST DQ-101)   *
003300* 2004-09-27 LMV  ADDED DEMAND-FORECAST AND CANCELLATION-RISK    *
003400*                  PASSES (REQUEST DQ-133)                        *
003500* 2010-06-30 RHP  ADDED PATIENT-SEGMENTATION, PATIENT-TRAVEL,    *
003600*                  ACCESSIBILITY AND DOCTOR-NOTIFICATIONS PASSES *
003700*                  (REQUEST DQ-152)                               *
003800* 2014-11-12 LMV  ADDED QUALITY-KPI BEFORE/AFTER PASS AND THE    *
003900*                  BUSINESS-RULES-CATALOG PRINT (REQUEST DQ-198) *
004000* 2016-01-19 LMV  ADDED EXECUTIVE-DISCREPANCY DIGEST - PULLS ITS *
004100*                  COUNTS STRAIGHT FROM WORKING-STORAGE INSTEAD  *
004200*                  OF RE-READING THE OTHER PASSES' PRINT LINES   *
004300*                  (REQUEST DQ-186)                               *
004400* 2021-08-05 CJT  ADDED ETL-PIPELINE PASS - WRITES THE CLEANED   *
004500*                  PATIENT/APPOINTMENT EXTRACTS NOW USED BY THE  *
004600*                  DOWNSTREAM ANALYTICS WAREHOUSE LOAD           *
004700*                  (REQUEST DQ-201)                               *
004800* 2022-04-18 CJT  ADDED GENERAL-PURPOSE SORT-KEY-TABLE INSERTION *
004900*                  SORT SHARED BY ALL PASSES THAT NEED THE       *
005000*                  APPOINTMENT TABLE IN A DIFFERENT ORDER        *
005100*                  (REQUEST DQ-206)                               *
005200******************************************************************
005300 PROGRAM-ID.  DQABATCH.
005400 AUTHOR. JON SAYLES.
005500 INSTALLATION. COBOL DEVELOPMENT CENTER.
005600 DATE-WRITTEN. 04/11/88.
005700 DATE-COMPILED. 04/18/22.
005800 SECURITY. NON-CONFIDENTIAL.
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 IS DQA-RERUN-SW
006700         ON STATUS IS DQA-RERUN.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT PATIENTS
007200         ASSIGN TO PATIENTS
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS PATIENTS-STATUS.
007500     SELECT APPOINTMENTS
007600         ASSIGN TO APPTS
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS APPTS-STATUS.
007900     SELECT RESPONSIBILITIES
008000         ASSIGN TO RESPFLD
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS RESPFLD-STATUS.
008300     SELECT CLEANING-EVENTS
008400         ASSIGN TO CLEVENTS
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS CLEVENT-STATUS.
008700     SELECT PATIENTS-CLEAN
008800         ASSIGN TO PATCLEAN
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS PATCLEAN-STATUS.
009100     SELECT APPOINTMENTS-CLEAN
009200         ASSIGN TO APTCLEAN
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS IS APTCLEAN-STATUS.
009500     SELECT REPORT-FILE
009600         ASSIGN TO UT-S-REPORT
009700         ORGANIZATION IS SEQUENTIAL
009800         FILE STATUS IS REPORT-STATUS.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  PATIENTS
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 144 CHARACTERS.
010500 COPY PATREC.
010600
010700 FD  APPOINTMENTS
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 122 CHARACTERS.
011000 COPY APTREC.
011100
011200 FD  RESPONSIBILITIES
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 105 CHARACTERS.
011500 COPY RESPFLD.
011600
011700 FD  CLEANING-EVENTS
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 134 CHARACTERS.
012000 COPY CLEVENT.
012100
012200 FD  PATIENTS-CLEAN
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 144 CHARACTERS.
012500 01  PATIENT-CLEAN-REC                 PIC X(144).
012600
012700 FD  APPOINTMENTS-CLEAN
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 122 CHARACTERS.
013000 01  APPOINTMENT-CLEAN-REC             PIC X(122).
013100
013200 FD  REPORT-FILE
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 132 CHARACTERS.
013500 01  REPORT-REC                        PIC X(132).
013600
013700 WORKING-STORAGE SECTION.
013800 COPY PATTBL.
013900 COPY APTTBL.
014000 COPY ABENDREC.
014100
014200 01  FILE-STATUS-FIELDS.
014300     05  PATIENTS-STATUS             PIC X(2).
014400         88  PATIENTS-OK                 VALUE "00".
014500         88  PATIENTS-EOF                 VALUE "10".
014600     05  APPTS-STATUS                PIC X(2).
014700         88  APPTS-OK                     VALUE "00".
014800         88  APPTS-EOF                     VALUE "10".
014900     05  RESPFLD-STATUS              PIC X(2).
015000         88  RESPFLD-OK                   VALUE "00".
015100         88  RESPFLD-EOF                   VALUE "10".
015200     05  CLEVENT-STATUS              PIC X(2).
015300         88  CLEVENT-OK                   VALUE "00".
015400         88  CLEVENT-EOF                   VALUE "10".
015500     05  PATCLEAN-STATUS             PIC X(2).
015600         88  PATCLEAN-OK                  VALUE "00".
015700     05  APTCLEAN-STATUS             PIC X(2).
015800         88  APTCLEAN-OK                  VALUE "00".
015900     05  REPORT-STATUS               PIC X(2).
016000         88  REPORT-OK                    VALUE "00".
016100
016200 01  DQA-RERUN-SW                    PIC 9(1) COMP.
016300     88  DQA-RERUN                       VALUE 1.
016400
016500 01  WS-SWITCHES.
016600     05  WS-EOF-PATIENTS             PIC X(1) VALUE "N".
016700         88  WS-NO-MORE-PATIENTS         VALUE "Y".
016800     05  WS-EOF-APPTS                PIC X(1) VALUE "N".
016900         88  WS-NO-MORE-APPTS            VALUE "Y".
017000     05  WS-EOF-RESPFLD              PIC X(1) VALUE "N".
017100         88  WS-NO-MORE-RESPFLD          VALUE "Y".
017200     05  WS-EOF-CLEVENT              PIC X(1) VALUE "N".
017300         88  WS-NO-MORE-CLEVENT          VALUE "Y".
017400
017500* PARA-NAME IS UPDATED AT THE TOP OF EVERY MAJOR SECTION SO THE
017600* ABEND MESSAGE (SEE 9999-ABEND-RTN) TELLS THE OPERATOR WHICH
017700* PASS WAS RUNNING WHEN THE STEP DIED.
017800 01  PARA-NAME                       PIC X(30) VALUE SPACES.
017900
018000 01  WS-RUN-DATE-FIELDS.
018100     05  WS-RUN-DATE-RAW             PIC 9(6).
018200     05  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
018300         10  WS-RUN-YY-RAW           PIC 9(2).
018400         10  WS-RUN-MM               PIC 9(2).
018500         10  WS-RUN-DD               PIC 9(2).
018600     05  WS-RUN-YY                   PIC 9(4) COMP.
018700     05  WS-RUN-CENTURY-SW           PIC X(1).
018800         88  WS-RUN-19-CENTURY           VALUE "1".
018900         88  WS-RUN-20-CENTURY           VALUE "2".
019000     05  WS-RUN-SERIAL                PIC 9(7) COMP.
019100     05  WS-RUN-DATE-DISPLAY          PIC X(10).
019200 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
019300     05  FILLER                       PIC X(3).
019400     05  WS-RUN-YY-ALT                PIC 9(4) COMP.
019500     05  FILLER                       PIC X(12).
019600
019700* SUBPROGRAM LINKAGE-SHAPED WORKING-STORAGE COPIES - ONE PER
019800* CALLED ROUTINE, PASSED "BY REFERENCE" ON THE CALL STATEMENT.
019900 01  WS-TRIM-TEXT1                    PIC X(40).
020000 01  WS-TRIM-TEXT2                    PIC X(40).
020100 01  WS-STATS-CTL.
020200     05  WS-STATS-MODE-SW             PIC X(1).
020300     05  WS-STATS-COUNT-IN            PIC 9(4) COMP.
020400     05  WS-STATS-MEAN-OUT            PIC S9(7)V99.
020500     05  WS-STATS-STDDEV-OUT          PIC S9(7)V99.
020600     05  FILLER                       PIC X(4).
020700 01  WS-STATS-AMOUNTS.
020800     05  WS-STATS-AMOUNT OCCURS 5000 TIMES PIC S9(7)V99.
020900 01  WS-DATE-CTL.
021000     05  WS-DATE-FUNCTION-SW          PIC X(1).
021100     05  WS-DATE-STRING-IN            PIC X(10).
021200     05  WS-DATE-STATUS-OUT           PIC X(1).
021300     05  WS-DATE-YY-OUT               PIC 9(4) COMP.
021400     05  WS-DATE-MM-OUT                PIC 9(2) COMP.
021500     05  WS-DATE-DD-OUT                PIC 9(2) COMP.
021600     05  WS-DATE-SERIAL-OUT           PIC 9(7) COMP.
021700     05  WS-DATE-ISOWEEK-OUT          PIC X(8).
021800     05  FILLER                       PIC X(4).
021900 01  WS-SIGM-CTL.
022000     05  WS-SIGM-WEIGHT-IN            PIC S9(3)V9999.
022100     05  WS-SIGM-RISK-OUT             PIC 9(1)V9999.
022200     05  FILLER                       PIC X(4).
022300 01  WS-AGECMP-CTL.
022400     05  WS-AGECMP-MODE-SW            PIC X(1).
022500     05  WS-AGECMP-BIRTH-YY           PIC 9(4) COMP.
022600     05  WS-AGECMP-BIRTH-MM           PIC 9(2) COMP.
022700     05  WS-AGECMP-BIRTH-DD           PIC 9(2) COMP.
022800     05  WS-AGECMP-REF-YY             PIC 9(4) COMP.
022900     05  WS-AGECMP-REF-MM             PIC 9(2) COMP.
023000     05  WS-AGECMP-REF-DD             PIC 9(2) COMP.
023100     05  WS-AGECMP-AGE-OUT            PIC 9(3) COMP.
023200     05  FILLER                       PIC X(3).
023300
023400* GENERIC TITLE-CASE WORK FIELD - SHARED BY EVERY PASS THAT NEEDS
023500* A TITLE-CASED COPY OF A NAME/CITY/SPECIALTY/DOCTOR FIELD (SEE
023600* 8100-TITLE-CASE-FIELD).  30 BYTES COVERS EVERY FIELD THAT USES
023700* IT.
023800 01  WS-TC-FIELD                      PIC X(30).
023900 01  WS-TC-FIELD-TBL REDEFINES WS-TC-FIELD.
024000     05  WS-TC-BYTE OCCURS 30 TIMES PIC X(1).
024100 01  WS-TC-MISC.
024200     05  WS-TC-IX                     PIC 9(2) COMP.
024300     05  WS-TC-START-OF-WORD-SW       PIC X(1) VALUE "Y".
024400         88  WS-TC-START-OF-WORD          VALUE "Y".
024500
024600 77  WS-IX                            PIC 9(4) COMP.
024700 77  WS-IX2                           PIC 9(4) COMP.
024800 77  WS-IX3                           PIC 9(4) COMP.
024900 77  WS-FOUND-SW                      PIC X(1).
025000     88  WS-FOUND                         VALUE "Y".
025100 77  WS-DUP-PASS-SW                   PIC X(1).
025200     88  WS-DUP-PASS-1                    VALUE "1".
025300     88  WS-DUP-PASS-2                    VALUE "2".
025400 01  MISC-WORK-FIELDS.
025500     05  WS-SUBSCR                    PIC 9(4) COMP.
025600     05  WS-LOW                       PIC 9(4) COMP.
025700     05  WS-HIGH                      PIC 9(4) COMP.
025800     05  WS-MID                       PIC 9(4) COMP.
025900     05  WS-SWAP-SW                   PIC X(1).
026000         88  WS-SWAP-MADE                 VALUE "Y".
026100     05  WS-HOLD-9-4                  PIC 9(4) COMP.
026200     05  WS-DIFF-DAYS                 PIC S9(7) COMP.
026300
026400 01  SORT-KEY-HOLD.
026500     05  FILLER                       PIC X(40).
026600     05  FILLER                       PIC 9(4) COMP.
026700
026800 01  PATIENT-HOLD                     PIC X(230).
026900
027000 01  MISC-WORK-FIELDS-ALT REDEFINES MISC-WORK-FIELDS.
027100     05  FILLER                       PIC X(9).
027200     05  WS-MISC-BYTE OCCURS 8 TIMES PIC X(1).
027300
027400 01  WS-LOOKUP-FIELDS.
027500     05  WS-LOOKUP-ID                 PIC 9(6).
027600
027700* SCRATCH LAYOUT FOR BUILDING AN SK-KEY (COPY APTTBL) BY HAND -
027800* PATIENT-ID FOLLOWED BY DAY-SERIAL, ZERO-FILLED, SO A STRAIGHT
027900* ALPHANUMERIC COMPARE SORTS NUMERICALLY.  USED BY MANAGEMENT-KPI'S
028000* WAIT-TIME PASS.
028100   01  WS-KEY-SCRATCH.
028200       05  WS-KS-PATID                  PIC 9(6).
028300       05  WS-KS-SERIAL                 PIC 9(7).
028400       05  FILLER                       PIC X(27).
028500
028600
028700* REPORT PAGINATION AND HEADER WORKING-STORAGE, STYLED AFTER THE
028800* PATLIST/PATSRCH SHOP CONVENTION (WS-LINES, WS-PAGES, PAGE
028900* HEADER/COLUMN HEADER PRINT LINES).
029000 01  WS-PRINT-CTL.
029100     05  WS-LINES                     PIC 9(3) COMP VALUE 99.
029200     05  WS-LINES-PER-PAGE            PIC 9(3) COMP VALUE 55.
029300     05  WS-PAGES                     PIC 9(5) COMP VALUE ZERO.
029400     05  WS-CURRENT-UNIT              PIC X(30) VALUE SPACES.
029500
029600 01  WS-HDR-REC.
029700     05  FILLER                       PIC X(1)  VALUE SPACE.
029800     05  FILLER                       PIC X(12) VALUE "DQABATCH -- ".
029900     05  WS-HDR-UNIT-NAME             PIC X(40) VALUE SPACES.
030000     05  FILLER                       PIC X(10) VALUE "  RUN DATE".
030100     05  WS-HDR-RUN-DATE              PIC X(10) VALUE SPACES.
030200     05  FILLER                       PIC X(9)  VALUE " PAGE   ".
030300     05  WS-HDR-PAGE                  PIC ZZZZ9.
030400     05  FILLER                       PIC X(41) VALUE SPACES.
030500
030600 01  WS-BLANK-LINE                    PIC X(132) VALUE SPACES.
030700
030800 01  WS-DETAIL-LINE                   PIC X(132) VALUE SPACES.
030900 01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE.
031000     05  WS-DL-01                     PIC X(20).
031100     05  WS-DL-02                     PIC X(20).
031200     05  WS-DL-03                     PIC X(20).
031300     05  WS-DL-04                     PIC X(15).
031400     05  WS-DL-05                     PIC X(15).
031500     05  WS-DL-06                     PIC X(15).
031600     05  WS-DL-07                     PIC X(15).
031700     05  WS-DL-08                     PIC X(12).
031800     05  FILLER                       PIC X(5).
031900
032000 01  WS-EDIT-FIELDS.
032100     05  WS-ED-COUNT                  PIC ZZZ,ZZ9.
032200     05  WS-ED-PCT                    PIC ZZ9.99.
032300     05  WS-ED-RATE                   PIC 9.9999.
032400     05  WS-ED-MONEY                  PIC -Z,ZZZ,ZZ9.99.
032500     05  WS-ED-RISK                   PIC 9.9999.
032600
032700******************************************************************
032800* UNIT 2 - COMPLETENESS WORKING-STORAGE                          *
032900******************************************************************
033000 01  WS-COMPL-TOTALS.
033100     05  WS-COMPL-PAT-TOTAL           PIC 9(5) COMP VALUE ZERO.
033200     05  WS-COMPL-EMAIL-MISS          PIC 9(5) COMP VALUE ZERO.
033300     05  WS-COMPL-PHONE-MISS          PIC 9(5) COMP VALUE ZERO.
033400     05  WS-COMPL-CITY-MISS           PIC 9(5) COMP VALUE ZERO.
033500 01  WS-CITY-STATS-TABLE.
033600     05  WS-CITY-STATS-COUNT          PIC 9(3) COMP VALUE ZERO.
033700     05  WS-CITY-STATS OCCURS 100 TIMES INDEXED BY WS-CS-IX.
033800         10  CS-CITY                  PIC X(20).
033900         10  CS-TOTAL                 PIC 9(5) COMP.
034000         10  CS-EMAIL-MISS            PIC 9(5) COMP.
034100         10  CS-PHONE-MISS            PIC 9(5) COMP.
034200 01  WS-CAT-STATS-TABLE.
034300     05  WS-CAT-STATS OCCURS 4 TIMES INDEXED BY WS-KS-IX.
034400         10  CT-CATEGORY              PIC X(8).
034500         10  CT-TOTAL                 PIC 9(5) COMP.
034600         10  CT-EMAIL-MISS            PIC 9(5) COMP.
034700         10  CT-PHONE-MISS            PIC 9(5) COMP.
034800         10  CT-CITY-MISS             PIC 9(5) COMP.
034900 01  WS-IMP-FIELDS.
035000     05  WS-IMP-BEST-EMAIL-RATIO      PIC S9(3)V9999 COMP-3
035100                                      VALUE ZERO.
035200     05  WS-IMP-BEST-EMAIL-CITY       PIC X(20) VALUE SPACES.
035300     05  WS-IMP-BEST-PHONE-RATIO      PIC S9(3)V9999 COMP-3
035400                                      VALUE ZERO.
035500     05  WS-IMP-BEST-PHONE-CITY       PIC X(20) VALUE SPACES.
035600     05  WS-IMP-BEST-CITY-RATIO       PIC S9(3)V9999 COMP-3
035700                                      VALUE ZERO.
035800     05  WS-IMP-BEST-CAT              PIC X(8) VALUE SPACES.
035900     05  WS-IMP-RATIO-WORK            PIC S9(3)V9999 COMP-3.
036000
036100******************************************************************
036200* UNIT 6-9 SIMPLE FLAG-STYLE COUNTERS                             *
036300******************************************************************
036400 01  WS-FLAG-UNIT-COUNTERS.
036500     05  WS-U3-NAME-CHANGES           PIC 9(5) COMP VALUE ZERO.
036600     05  WS-U3-CITY-CHANGES           PIC 9(5) COMP VALUE ZERO.
036700     05  WS-U4-TOTAL                  PIC 9(5) COMP VALUE ZERO.
036800     05  WS-U4-INCONSIST              PIC 9(5) COMP VALUE ZERO.
036900     05  WS-U4-IMPUTED                PIC 9(5) COMP VALUE ZERO.
037000     05  WS-U4-MISS-BDATE             PIC 9(5) COMP VALUE ZERO.
037100     05  WS-U5-GROUPS                 PIC 9(5) COMP VALUE ZERO.
037200     05  WS-U5-DUPLICATES             PIC 9(5) COMP VALUE ZERO.
037300     05  WS-U6-TOTAL                  PIC 9(5) COMP VALUE ZERO.
037400     05  WS-U6-ORPHANS                PIC 9(5) COMP VALUE ZERO.
037500     05  WS-U7-TOTAL                  PIC 9(5) COMP VALUE ZERO.
037600     05  WS-U7-ALERTS                 PIC 9(5) COMP VALUE ZERO.
037700     05  WS-U8-TOTAL                  PIC 9(5) COMP VALUE ZERO.
037800     05  WS-U8-REVIEWED               PIC 9(5) COMP VALUE ZERO.
037900     05  WS-U9-TOTAL                  PIC 9(5) COMP VALUE ZERO.
038000     05  WS-U9-FLAGGED                PIC 9(5) COMP VALUE ZERO.
038100     05  WS-U12-ANOMALIES             PIC 9(5) COMP VALUE ZERO.
038200     05  WS-U15-DISTINCT-APPTS        PIC 9(5) COMP VALUE ZERO.
038300     05  WS-U15-WITH-REPROGRAM        PIC 9(5) COMP VALUE ZERO.
038400 01  WS-FLAG-UNIT-COUNTERS-ALT REDEFINES WS-FLAG-UNIT-COUNTERS.
038500     05  WS-FLAG-COUNTERS-BYTE OCCURS 34 TIMES PIC X(1).
038600
038700******************************************************************
038800* UNIT 10 - OCCUPANCY DASHBOARD TABLE                             *
038900******************************************************************
039000 01  WS-OCC-TABLE.
039100     05  WS-OCC-COUNT                 PIC 9(3) COMP VALUE ZERO.
039200     05  WS-OCC-ENTRY OCCURS 200 TIMES INDEXED BY WS-OCC-IX.
039300         10  OCC-CITY                 PIC X(20).
039400         10  OCC-SPECIALTY            PIC X(20).
039500         10  OCC-COMPLETED            PIC 9(5) COMP.
039600         10  OCC-CANCELED             PIC 9(5) COMP.
039700         10  OCC-REPROGR              PIC 9(5) COMP.
039800         10  OCC-TOTAL                PIC 9(5) COMP.
039900   01  WS-OCC-HOLD.
040000       05  FILLER                       PIC X(20).
040100       05  FILLER                       PIC X(20).
040200       05  FILLER                       PIC 9(5) COMP.
040300       05  FILLER                       PIC 9(5) COMP.
040400       05  FILLER                       PIC 9(5) COMP.
040500       05  FILLER                       PIC 9(5) COMP.
040600
040700******************************************************************
040800* UNIT 11 - DOCTOR UTILIZATION TABLE                              *
040900******************************************************************
041000 01  WS-DOC-TABLE.
041100     05  WS-DOC-COUNT                 PIC 9(3) COMP VALUE ZERO.
041200     05  WS-DOC-ENTRY OCCURS 300 TIMES INDEXED BY WS-DOC-IX.
041300         10  DOC-DOCTOR               PIC X(30).
041400         10  DOC-SPECIALTY            PIC X(20).
041500         10  DOC-SCHEDULED            PIC 9(5) COMP.
041600         10  DOC-COMPLETED            PIC 9(5) COMP.
041700         10  DOC-CANCELLED            PIC 9(5) COMP.
041800         10  DOC-REPROGRAMMED         PIC 9(5) COMP.
041900         10  DOC-UTIL                 PIC S9(1)V9999.
042000         10  DOC-CANC-RATE            PIC S9(1)V9999.
042100         10  DOC-DEVIATION            PIC S9(1)V9999.
042200         10  DOC-STATUS               PIC X(18).
042300   01  WS-DOC-HOLD.
042400       05  FILLER                       PIC X(30).
042500       05  FILLER                       PIC X(20).
042600       05  FILLER                       PIC 9(5) COMP.
042700       05  FILLER                       PIC 9(5) COMP.
042800       05  FILLER                       PIC 9(5) COMP.
042900       05  FILLER                       PIC 9(5) COMP.
043000       05  FILLER                       PIC S9(1)V9999.
043100       05  FILLER                       PIC S9(1)V9999.
043200       05  FILLER                       PIC S9(1)V9999.
043300       05  FILLER                       PIC X(18).
043400
043500******************************************************************
043600* UNIT 12 - COST AUDIT WORKING-STORAGE                            *
043700******************************************************************
043800 01  WS-COST-SPEC-TABLE.
043900     05  WS-COST-SPEC-COUNT           PIC 9(3) COMP VALUE ZERO.
044000     05  WS-COST-SPEC-ENTRY OCCURS 50 TIMES INDEXED BY WS-CST-IX.
044100         10  CST-SPECIALTY            PIC X(20).
044200         10  CST-N                    PIC 9(4) COMP.
044300         10  CST-MEAN                 PIC S9(7)V99.
044400         10  CST-STDDEV               PIC S9(7)V99.
044500 01  WS-COST-LIST-TABLE.
044600     05  WS-COST-LIST-COUNT           PIC 9(4) COMP VALUE ZERO.
044700     05  WS-COST-LIST-ENTRY OCCURS 5000 TIMES
044800             INDEXED BY WS-CL-IX WS-CL-IX2.
044900         10  CL-SPEC-IX                PIC 9(3) COMP.
045000         10  CL-COST                   PIC S9(7)V99.
045100         10  CL-AT-IX                  PIC 9(4) COMP.
045200 01  WS-COST-DIFF                     PIC S9(7)V99.
045300 01  WS-COST-THRESHOLD                PIC S9(7)V99.
045400
045500* PASS-2 ANOMALIES ARE HELD HERE SO THEY CAN BE PRINTED BY DEVIATION
045600* DESCENDING (REQUEST DQ-201) INSTEAD OF IN COST-LIST ENCOUNTER ORDER.
045700 01  WS-ANOM-TABLE.
045800     05  WS-ANOM-COUNT                PIC 9(4) COMP VALUE ZERO.
045900     05  WS-ANOM-ENTRY OCCURS 5000 TIMES INDEXED BY WS-ANOM-IX.
046000         10  ANOM-AT-ID               PIC X(8).
046100         10  ANOM-SPECIALTY           PIC X(20).
046200         10  ANOM-COST                PIC S9(7)V99.
046300         10  ANOM-DEVIATION           PIC S9(7)V99.
046400 01  WS-ANOM-HOLD.
046500     05  FILLER                       PIC X(8).
046600     05  FILLER                       PIC X(20).
046700     05  FILLER                       PIC S9(7)V99.
046800     05  FILLER                       PIC S9(7)V99.
046900
047000******************************************************************
047100* UNIT 13 - MANAGEMENT KPI WORKING-STORAGE                        *
047200******************************************************************
047300 01  WS-KPI-TABLE.
047400     05  WS-KPI-COUNT                 PIC 9(3) COMP VALUE ZERO.
047500     05  WS-KPI-ENTRY OCCURS 50 TIMES INDEXED BY WS-KPI-IX.
047600         10  KPI-SPECIALTY             PIC X(20).
047700         10  KPI-COST-SUM              PIC S9(9)V99 COMP-3.
047800         10  KPI-COST-COUNT            PIC 9(5) COMP.
047900         10  KPI-WAIT-SUM              PIC S9(7) COMP.
048000         10  KPI-WAIT-COUNT            PIC 9(5) COMP.
048100 01  WS-KPI-OVERALL.
048200     05  WS-KPI-OA-COST-SUM           PIC S9(9)V99 COMP-3 VALUE ZERO.
048300     05  WS-KPI-OA-COST-COUNT         PIC 9(5) COMP VALUE ZERO.
048400     05  WS-KPI-OA-WAIT-SUM           PIC S9(7) COMP VALUE ZERO.
048500     05  WS-KPI-OA-WAIT-COUNT         PIC 9(5) COMP VALUE ZERO.
048600 01  WS-WAIT-SCRATCH-TABLE.
048700     05  WS-WAIT-SCRATCH-COUNT        PIC 9(4) COMP VALUE ZERO.
048800     05  WS-WAIT-SCRATCH-ENTRY OCCURS 400 TIMES INDEXED BY WS-WS-IX.
048900         10  WSC-SERIAL                PIC 9(7) COMP.
049000         10  WSC-AT-IX                 PIC 9(4) COMP.
049100
049200******************************************************************
049300* UNIT 14 - APPOINTMENT INDICATORS TABLE                          *
049400******************************************************************
049500*
049600 01  WS-IND-KEY-SCRATCH.
049700     05  WS-IX3-TYPE                  PIC X(1).
049800     05  WS-IX3-PERIOD                PIC X(10).
049900 01  WS-IND-TABLE.
050000     05  WS-IND-COUNT                 PIC 9(4) COMP VALUE ZERO.
050100     05  WS-IND-ENTRY OCCURS 900 TIMES INDEXED BY WS-IND-IX.
050200         10  IND-TYPE                 PIC X(1).
050300         10  IND-PERIOD                PIC X(10).
050400         10  IND-SPECIALTY             PIC X(20).
050500         10  IND-STATE                 PIC X(15).
050600         10  IND-DOCTOR                PIC X(30).
050700         10  IND-COUNT                 PIC 9(5) COMP.
050800 01  WS-U14-MISSING-DATE              PIC 9(5) COMP VALUE ZERO.
050900
051000******************************************************************
051100* UNIT 15 - DOCTOR/ISO-WEEK REPROGRAM IMPACT TABLE                *
051200******************************************************************
051300 01  WS-DOCWK-TABLE.
051400     05  WS-DOCWK-COUNT               PIC 9(3) COMP VALUE ZERO.
051500     05  WS-DOCWK-ENTRY OCCURS 300 TIMES INDEXED BY WS-DW-IX.
051600         10  DW-DOCTOR                 PIC X(30).
051700         10  DW-WEEK                   PIC X(8).
051800         10  DW-REPROGRAMS             PIC 9(5) COMP.
051900
052000******************************************************************
052100* UNIT 16 - DEMAND FORECAST WORKING-STORAGE                       *
052200******************************************************************
052300 01  WS-MONTH-TABLE.
052400     05  WS-MONTH-COUNT                PIC 9(3) COMP VALUE ZERO.
052500     05  WS-MONTH-ENTRY OCCURS 60 TIMES INDEXED BY WS-MO-IX.
052600         10  MO-MONTH                  PIC X(6).
052700         10  MO-COUNT                  PIC 9(5) COMP.
052800 01  WS-DOC-MONTH-TABLE.
052900     05  WS-DM-COUNT                   PIC 9(4) COMP VALUE ZERO.
053000     05  WS-DM-ENTRY OCCURS 900 TIMES INDEXED BY WS-DM-IX.
053100         10  DM-DOCTOR                  PIC X(30).
053200         10  DM-MONTH                   PIC X(6).
053300         10  DM-COUNT                   PIC 9(5) COMP.
053400 01  WS-DOC-SPEC-TABLE.
053500     05  WS-DS-COUNT                   PIC 9(3) COMP VALUE ZERO.
053600     05  WS-DS-ENTRY OCCURS 300 TIMES INDEXED BY WS-DS-IX.
053700         10  DS-DOCTOR                  PIC X(30).
053800         10  DS-SPECIALTY               PIC X(20).
053900 01  WS-MO-HOLD.
054000     05  FILLER                       PIC X(6).
054100     05  FILLER                       PIC 9(5) COMP.
054200 01  WS-FCST-SCRATCH.
054300     05  WS-MONTH-KEY                 PIC 9(6).
054400     05  WS-FCST-BASE                 PIC 9(5) COMP.
054500     05  WS-FCST-CAPACITY             PIC 9(5) COMP.
054600     05  WS-FCST-K                    PIC 9(1) COMP.
054700     05  WS-FCST-FACTOR               PIC S9(3)V9999 COMP-3.
054800     05  WS-FCST-PREDICTED-DEC        PIC S9(7)V9999 COMP-3.
054900     05  WS-FCST-MAX-MONTH            PIC X(6).
055000     05  WS-GROWTH-SUM                PIC S9(3)V9999 COMP-3.
055100     05  WS-GROWTH-COUNT              PIC 9(3) COMP.
055200     05  WS-GROWTH-ONE                PIC S9(1)V9999 COMP-3.
055300 01  WS-FORECAST-GROWTH               PIC S9(1)V9999 COMP-3 VALUE ZERO.
055400 01  WS-FORECAST-TOTAL-CAPACITY       PIC 9(7) COMP VALUE ZERO.
055500 01  WS-FORECAST-ROWS.
055600     05  WS-FR-COUNT                   PIC 9(4) COMP VALUE ZERO.
055700     05  WS-FR-ENTRY OCCURS 900 TIMES INDEXED BY WS-FR-IX.
055800         10  FR-DOCTOR                  PIC X(30).
055900         10  FR-SPECIALTY               PIC X(20).
056000         10  FR-MONTH-NO                PIC 9(1) COMP.
056100         10  FR-PREDICTED               PIC 9(5) COMP.
056200         10  FR-CAPACITY                PIC 9(5) COMP.
056300         10  FR-GAP                     PIC S9(5) COMP.
056400 01  WS-FR-HOLD.
056500     05  FILLER                       PIC X(30).
056600     05  FILLER                       PIC X(20).
056700     05  FILLER                       PIC 9(1) COMP.
056800     05  FILLER                       PIC 9(5) COMP.
056900     05  FILLER                       PIC 9(5) COMP.
057000     05  FILLER                       PIC S9(5) COMP.
057100
057200******************************************************************
057300* UNIT 17 - CANCELLATION RISK WORKING-STORAGE                     *
057400******************************************************************
057500 01  WS-RISK-SCRATCH.
057600     05  WS-RISK-FACTOR-TEXT          PIC X(60).
057700     05  WS-RISK-WEIGHT               PIC S9(1)V9999 COMP-3.
057800     05  WS-RISK-SCORE                PIC 9(1)V9999.
057900     05  WS-RISK-DAY-GAP              PIC S9(5) COMP.
058000     05  WS-RISK-MIN-RISK             PIC 9(1)V9999.
058100     05  WS-RISK-MIN-IX               PIC 9(2) COMP.
058200     05  WS-RISK-PREV-SORT-IX         PIC 9(4) COMP.
058300 01  WS-RISK-COUNTERS.
058400     05  WS-RISK-TOTAL                 PIC 9(5) COMP VALUE ZERO.
058500     05  WS-RISK-HIGH-COUNT            PIC 9(5) COMP VALUE ZERO.
058600     05  WS-RISK-SUM                   PIC S9(7)V9999 COMP-3 VALUE ZERO.
058700 01  WS-RISK-SPEC-TABLE.
058800     05  WS-RSPEC-COUNT                PIC 9(3) COMP VALUE ZERO.
058900     05  WS-RSPEC-ENTRY OCCURS 50 TIMES INDEXED BY WS-RSP-IX.
059000         10  RSPEC-SPECIALTY           PIC X(20).
059100         10  RSPEC-SUM                 PIC S9(7)V9999 COMP-3.
059200         10  RSPEC-COUNT               PIC 9(5) COMP.
059300 01  WS-RISK-TOP-TABLE.
059400     05  WS-RTOP-COUNT                 PIC 9(2) COMP VALUE ZERO.
059500     05  WS-RTOP-ENTRY OCCURS 20 TIMES INDEXED BY WS-RTOP-IX.
059600         10  RTOP-AT-ID                 PIC X(8).
059700         10  RTOP-PATIENT-ID            PIC 9(6).
059800         10  RTOP-SPECIALTY             PIC X(20).
059900         10  RTOP-STATE                 PIC X(15).
060000         10  RTOP-RISK                  PIC 9(1)V9999.
060100         10  RTOP-DAYS-SINCE            PIC S9(5) COMP.
060200         10  RTOP-FACTORS               PIC X(60).
060300 01  WS-RTOP-HOLD.
060400     05  FILLER                       PIC X(8).
060500     05  FILLER                       PIC 9(6).
060600     05  FILLER                       PIC X(20).
060700     05  FILLER                       PIC X(15).
060800     05  FILLER                       PIC 9(1)V9999.
060900     05  FILLER                       PIC S9(5) COMP.
061000     05  FILLER                       PIC X(60).
061100
061200******************************************************************
061300* UNIT 18 - PATIENT SEGMENTATION TABLE                            *
061400******************************************************************
061500 01  WS-SEG-SCRATCH.
061600     05  WS-SEG-AGE                   PIC 9(3) COMP.
061700     05  WS-SEG-AGE-KNOWN-SW          PIC X(1).
061800         88  WS-SEG-AGE-KNOWN             VALUE "Y".
061900     05  WS-SEG-BUCKET-TEXT           PIC X(20).
062000     05  WS-SEG-SEX-TEXT              PIC X(15).
062100     05  WS-SEG-FREQ-TEXT             PIC X(10).
062200 01  WS-SEG-TABLE.
062300     05  WS-SEG-COUNT                  PIC 9(3) COMP VALUE ZERO.
062400     05  WS-SEG-ENTRY OCCURS 100 TIMES INDEXED BY WS-SEG-IX.
062500         10  SEG-AGE-BUCKET             PIC X(20).
062600         10  SEG-SEX                    PIC X(15).
062700         10  SEG-FREQ-BUCKET            PIC X(10).
062800         10  SEG-COUNT                  PIC 9(5) COMP.
062900 01  WS-SEG-HOLD.
063000     05  FILLER                       PIC X(20).
063100     05  FILLER                       PIC X(15).
063200     05  FILLER                       PIC X(10).
063300     05  FILLER                       PIC 9(5) COMP.
063400
063500******************************************************************
063600* UNIT 19 - PATIENT TRAVEL TABLE                                  *
063700******************************************************************
063800 01  WS-TRAVEL-ROWS.
063900     05  WS-TRV-COUNT                  PIC 9(4) COMP VALUE ZERO.
064000     05  WS-TRV-ENTRY OCCURS 500 TIMES INDEXED BY WS-TRV-IX.
064100         10  TRV-PATIENT-ID             PIC 9(6).
064200         10  TRV-NAME                   PIC X(30).
064300         10  TRV-CITY-COUNT             PIC 9(3) COMP.
064400         10  TRV-CITIES                 PIC X(60).
064500         10  TRV-CITIES-TBL REDEFINES TRV-CITIES.
064600             15  TRV-CITY-SLOT OCCURS 3 TIMES PIC X(20).
064700         10  TRV-SEVERITY               PIC X(6).
064800 01  WS-TRAVEL-CITY-SCRATCH.
064900     05  WS-TCS-COUNT                  PIC 9(2) COMP VALUE ZERO.
065000     05  WS-TCS-ENTRY OCCURS 10 TIMES INDEXED BY WS-TCS-IX.
065100         10  TCS-CITY                   PIC X(20).
065200 01       WS-TRV-HOLD.
065300    05  FILLER                        PIC 9(6).
065400    05  FILLER                        PIC X(30).
065500    05  FILLER                        PIC 9(3) COMP.
065600    05  FILLER                        PIC X(60).
065700    05  FILLER                        PIC X(6).
065800
065900******************************************************************
066000* UNIT 20 - ACCESSIBILITY WORKING-STORAGE                         *
066100******************************************************************
066200 01  WS-ACC-CITY-KEY                  PIC X(20).
066300 01  WS-ACC-CITY-TABLE.
066400     05  WS-ACC-COUNT                  PIC 9(3) COMP VALUE ZERO.
066500     05  WS-ACC-ENTRY OCCURS 100 TIMES INDEXED BY WS-ACC-IX.
066600         10  ACC-CITY                   PIC X(20).
066700         10  ACC-N                      PIC 9(4) COMP.
066800         10  ACC-MEAN                   PIC S9(5)V99.
066900         10  ACC-STDDEV                 PIC S9(5)V99.
067000 01  WS-ACC-OVERALL.
067100     05  ACC-OA-MEAN                   PIC S9(5)V99.
067200     05  ACC-OA-STDDEV                 PIC S9(5)V99.
067300 01  WS-ACC-COUNT-LIST.
067400     05  WS-ACL-COUNT                  PIC 9(4) COMP VALUE ZERO.
067500     05  WS-ACL-ENTRY OCCURS 3000 TIMES INDEXED BY WS-ACL-IX.
067600         10  ACL-CITY-IX                PIC 9(3) COMP.
067700         10  ACL-APT-COUNT              PIC 9(5) COMP.
067800         10  ACL-PT-IX                  PIC 9(4) COMP.
067900 01  WS-ACC-ROWS.
068000     05  WS-ACR-COUNT                  PIC 9(4) COMP VALUE ZERO.
068100     05  WS-ACR-ENTRY OCCURS 500 TIMES INDEXED BY WS-ACR-IX.
068200         10  ACR-PATIENT-ID             PIC 9(6).
068300         10  ACR-NAME                   PIC X(30).
068400         10  ACR-COUNT                  PIC 9(5) COMP.
068500 01  WS-ACR-HOLD.
068600    05  FILLER                        PIC 9(6).
068700    05  FILLER                        PIC X(30).
068800    05  FILLER                        PIC 9(5) COMP.
068900
069000******************************************************************
069100* UNIT 21 - DOCTOR NOTIFICATIONS WORKING-STORAGE                  *
069200******************************************************************
069300 01  WS-DOCPAT-TABLE.
069400     05  WS-DP-COUNT                   PIC 9(4) COMP VALUE ZERO.
069500     05  WS-DP-ENTRY OCCURS 500 TIMES INDEXED BY WS-DP-IX.
069600         10  DP-DOCTOR                  PIC X(30).
069700         10  DP-PATIENT-ID              PIC 9(6).
069800        10  DP-GAP-COUNT               PIC 9(2) COMP.
069900        10  DP-CANCEL-COUNT            PIC 9(2) COMP.
070000        10  DP-PREV-SERIAL             PIC 9(7) COMP.
070100        10  DP-DATE-COUNT              PIC 9(2) COMP.
070200        10  DP-DATES                   PIC X(60).
070300        10  DP-DATES-TBL REDEFINES DP-DATES.
070400            15  DP-DATE-SLOT OCCURS 6 TIMES PIC X(10).
070500 01  WS-IX4                          PIC 9(2) COMP.
070600 01  WS-DATES-PTR                    PIC 9(3) COMP.
070700 01  WS-DOCNOT-KEY-SCRATCH.
070800    05  DK-DOCTOR                     PIC X(20).
070900    05  DK-PATIENT-ID                 PIC 9(6).
071000    05  DK-SERIAL                     PIC 9(7).
071100    05  FILLER                        PIC X(7).
071200 01  WS-NOTIFY-ROWS.
071300     05  WS-NOT-COUNT                  PIC 9(4) COMP VALUE ZERO.
071400     05  WS-NOT-ENTRY OCCURS 500 TIMES INDEXED BY WS-NOT-IX.
071500         10  NOT-DOCTOR                 PIC X(30).
071600         10  NOT-PATIENT-NAME           PIC X(30).
071700         10  NOT-PATTERN-COUNT          PIC 9(1) COMP.
071800         10  NOT-SEVERITY               PIC X(6).
071900         10  NOT-DATES                  PIC X(60).
072000 01  WS-NOT-HOLD.
072100    05  FILLER                        PIC X(30).
072200    05  FILLER                        PIC X(30).
072300    05  FILLER                        PIC 9(1) COMP.
072400    05  FILLER                        PIC X(6).
072500    05  FILLER                        PIC X(60).
072600
072700******************************************************************
072800* UNIT 22 - QUALITY KPI WORKING-STORAGE                           *
072900******************************************************************
073000 01  WS-QKPI-BEFORE.
073100     05  QB-PAT-TOTAL                  PIC 9(5) COMP VALUE ZERO.
073200     05  QB-NAME-BLANK                 PIC 9(5) COMP VALUE ZERO.
073300     05  QB-BDATE-INVALID              PIC 9(5) COMP VALUE ZERO.
073400     05  QB-EMAIL-INVALID              PIC 9(5) COMP VALUE ZERO.
073500     05  QB-PHONE-BLANK                PIC 9(5) COMP VALUE ZERO.
073600     05  QB-CITY-BLANK                 PIC 9(5) COMP VALUE ZERO.
073700     05  QB-APT-TOTAL                  PIC 9(5) COMP VALUE ZERO.
073800     05  QB-DATE-INVALID               PIC 9(5) COMP VALUE ZERO.
073900     05  QB-SPEC-BLANK                 PIC 9(5) COMP VALUE ZERO.
074000     05  QB-DOCTOR-BLANK               PIC 9(5) COMP VALUE ZERO.
074100     05  QB-STATE-BLANK                PIC 9(5) COMP VALUE ZERO.
074200 01  WS-QKPI-AFTER.
074300     05  QA-PAT-TOTAL                  PIC 9(5) COMP VALUE ZERO.
074400     05  QA-NAME-BLANK                 PIC 9(5) COMP VALUE ZERO.
074500     05  QA-BDATE-INVALID              PIC 9(5) COMP VALUE ZERO.
074600     05  QA-EMAIL-INVALID              PIC 9(5) COMP VALUE ZERO.
074700     05  QA-PHONE-BLANK                PIC 9(5) COMP VALUE ZERO.
074800     05  QA-CITY-BLANK                 PIC 9(5) COMP VALUE ZERO.
074900     05  QA-APT-TOTAL                  PIC 9(5) COMP VALUE ZERO.
075000     05  QA-DATE-INVALID               PIC 9(5) COMP VALUE ZERO.
075100     05  QA-SPEC-BLANK                 PIC 9(5) COMP VALUE ZERO.
075200     05  QA-DOCTOR-BLANK               PIC 9(5) COMP VALUE ZERO.
075300     05  QA-STATE-BLANK                PIC 9(5) COMP VALUE ZERO.
075400
075500* SCRATCH USED BY THE QUALITY-KPI DISTINCT-VALUE (UNIQUENESS)
075600* COUNT - VALUES FOR THE FIELD CURRENTLY UNDER TEST ARE COPIED
075700* IN HERE ONE PASS AT A TIME, THEN 2290-COUNT-DISTINCT-VALUES
075800* WALKS THE LIST LOOKING FOR REPEATS.
075900 01  WS-DV-COUNT                    PIC 9(4) COMP VALUE ZERO.
076000 01  WS-DV-DISTINCT-COUNT           PIC 9(5) COMP VALUE ZERO.
076100 01  WS-DV-SEEN-SW                  PIC X(1).
076200     88  WS-DV-SEEN                    VALUE "Y".
076300 01  WS-DV-TABLE.
076400     05  WS-DV-ENTRY OCCURS 5000 TIMES PIC X(40).
076500
076600* ONE ROW OF WORK AREA FOR THE CURRENT FIELD BEING SCORED -
076700* LOADED BY EACH 22XX FIELD PARAGRAPH AND HANDED TO THE SHARED
076800* 2280-PRINT-ONE-ROW PRINT ROUTINE.
076900 01  WS-QK-CURRENT-ROW.
077000     05  WS-QK-TABLE-NAME           PIC X(15).
077100     05  WS-QK-FIELD-NAME           PIC X(20).
077200     05  WS-QK-CUR-LABEL            PIC X(8).
077300     05  WS-QK-CUR-TOTAL            PIC 9(5) COMP.
077400     05  WS-QK-CUR-COMPLETE         PIC 9(5) COMP.
077500     05  WS-QK-CUR-VALID            PIC 9(5) COMP.
077600     05  WS-QK-CUR-DISTINCT         PIC 9(5) COMP.
077700 01  WS-QK-EMAIL-TEXT               PIC X(40).
077800 01  WS-QK-EMAIL-VALID-SW           PIC X(1).
077900     88  WS-QK-EMAIL-VALID              VALUE "Y".
078000 01  WS-QK-EMAIL-AT-SW              PIC X(1).
078100     88  WS-QK-EMAIL-AT-FOUND           VALUE "Y".
078200 01  WS-QK-EMAIL-DOT-SW             PIC X(1).
078300     88  WS-QK-EMAIL-DOT-FOUND          VALUE "Y".
078400 01  WS-QK-EMAIL-AT-POS             PIC 9(2) COMP VALUE ZERO.
078500 01  WS-QK-EMAIL-SCAN-IX            PIC 9(2) COMP.
078600
078700******************************************************************
078800* UNIT 24 - FIELD RESPONSIBILITY / CLEANING AUDIT TABLE           *
078900******************************************************************
079000 01  WS-RESP-TABLE.
079100     05  WS-RESP-COUNT                 PIC 9(3) COMP VALUE ZERO.
079200     05  WS-RESP-ENTRY OCCURS 200 TIMES INDEXED BY WS-RESP-IX.
079300   10  RESP-TABLE-NM              PIC X(15).
079400   10  RESP-FIELD-NM              PIC X(20).
079500   10  RESP-OWNER-NM              PIC X(30).
079600   10  RESP-CONTACT-NM            PIC X(40).
079700 01  WS-U24-TOTAL                      PIC 9(5) COMP VALUE ZERO.
079800 01  WS-U24-OWNER                      PIC X(30).
079900 01  WS-U24-CONTACT                    PIC X(40).
080000 01  WS-U25-CATEGORY                   PIC X(22).
080100 01  WS-U25-COUNT                      PIC 9(5) COMP.
080200 01  WS-U25-DESC                       PIC X(45).
080300 01  WS-U25-SEVERITY                   PIC X(5).
080400
080500******************************************************************
080600* UNIT 26 - ETL PIPELINE COUNTERS                                 *
080700******************************************************************
080800 01  WS-ETL-COUNTERS.
080900     05  WS-ETL-PAT-RAW                PIC 9(5) COMP VALUE ZERO.
081000     05  WS-ETL-PAT-EXPORTED           PIC 9(5) COMP VALUE ZERO.
081100     05  WS-ETL-APT-RAW                PIC 9(5) COMP VALUE ZERO.
081200     05  WS-ETL-APT-EXPORTED           PIC 9(5) COMP VALUE ZERO.
081300     05  WS-ETL-ORPHANS                PIC 9(5) COMP VALUE ZERO.
081400     05  WS-ETL-BAD-DATE               PIC 9(5) COMP VALUE ZERO.
081500 01  WS-ETL-CLEAN-PAT-REC.
081600     05  WS-ECP-ID                     PIC 9(6).
081700     05  WS-ECP-NAME                   PIC X(30).
081800     05  WS-ECP-BIRTHDATE              PIC X(10).
081900     05  WS-ECP-AGE                    PIC 9(3).
082000     05  WS-ECP-AGE-FLAG               PIC X(1).
082100     05  WS-ECP-SEX                    PIC X(10).
082200     05  WS-ECP-EMAIL                  PIC X(40).
082300     05  WS-ECP-PHONE                  PIC X(15).
082400     05  WS-ECP-CITY                   PIC X(20).
082500     05  WS-ECP-CATEGORY               PIC X(8).
082600     05  FILLER                        PIC X(1).
082700 01  WS-ETL-CLEAN-APT-REC.
082800     05  WS-ECA-ID                     PIC X(8).
082900     05  WS-ECA-PATIENT-ID             PIC 9(6).
083000     05  WS-ECA-PATIENT-FLAG           PIC X(1).
083100     05  WS-ECA-DATE                   PIC X(10).
083200     05  WS-ECA-SPECIALTY              PIC X(20).
083300     05  WS-ECA-DOCTOR                 PIC X(30).
083400     05  WS-ECA-COST                   PIC S9(7)V99.
083500     05  WS-ECA-COST-FLAG              PIC X(1).
083600     05  WS-ECA-STATE                  PIC X(15).
083700     05  WS-ECA-CITY                   PIC X(20).
083800     05  FILLER                        PIC X(2).
083900
084000 PROCEDURE DIVISION.
084100 0000-MAINLINE.
084200     PERFORM 0010-HOUSEKEEPING THRU 0010-EXIT.
084300     PERFORM 0100-PATIENT-CATEGORIZE THRU 0100-EXIT.
084400     PERFORM 0200-COMPLETENESS THRU 0200-EXIT.
084500     PERFORM 0300-TEXT-NORMALIZE THRU 0300-EXIT.
084600     PERFORM 0400-AGE-CONSISTENCY THRU 0400-EXIT.
084700     PERFORM 0500-DUPLICATE-DETECT THRU 0500-EXIT.
084800     PERFORM 0600-REFERENTIAL-INTEGRITY THRU 0600-EXIT.
084900     PERFORM 0700-APPT-ALERTS THRU 0700-EXIT.
085000     PERFORM 0800-APPT-REVIEW THRU 0800-EXIT.
085100     PERFORM 0900-AGE-SPECIALTY-MISMATCH THRU 0900-EXIT.
085200     PERFORM 1000-OCCUPANCY-DASHBOARD THRU 1000-EXIT.
085300     PERFORM 1100-DOCTOR-UTILIZATION THRU 1100-EXIT.
085400     PERFORM 1200-COST-AUDIT THRU 1200-EXIT.
085500     PERFORM 1300-MANAGEMENT-KPI THRU 1300-EXIT.
085600     PERFORM 1400-APPT-INDICATORS THRU 1400-EXIT.
085700     PERFORM 1500-STATE-TIMELINE THRU 1500-EXIT.
085800     PERFORM 1600-DEMAND-FORECAST THRU 1600-EXIT.
085900     PERFORM 1700-CANCELLATION-RISK THRU 1700-EXIT.
086000     PERFORM 1800-PATIENT-SEGMENTATION THRU 1800-EXIT.
086100     PERFORM 1900-PATIENT-TRAVEL THRU 1900-EXIT.
086200     PERFORM 2000-ACCESSIBILITY THRU 2000-EXIT.
086300     PERFORM 2100-DOCTOR-NOTIFICATIONS THRU 2100-EXIT.
086400     PERFORM 2200-QUALITY-KPI THRU 2200-EXIT.
086500     PERFORM 2300-BUSINESS-RULES-CATALOG THRU 2300-EXIT.
086600     PERFORM 2400-CLEANING-AUDIT THRU 2400-EXIT.
086700     PERFORM 2500-EXEC-DISCREPANCY THRU 2500-EXIT.
086800     PERFORM 2600-ETL-PIPELINE THRU 2600-EXIT.
086900     PERFORM 9990-CLEANUP THRU 9990-EXIT.
087000     MOVE +0 TO RETURN-CODE.
087100     GOBACK.
087200
087300******************************************************************
087400* 0010-HOUSEKEEPING - OPEN FILES, ESTABLISH THE RUN DATE.  THE   *
087500* CENTURY WINDOW (RUN-YY-RAW < 50 => 20XX, ELSE 19XX) IS THE     *
087600* SAME WINDOWING RULE ADOPTED SHOP-WIDE DURING Y2K REMEDIATION.  *
087700******************************************************************
087800 0010-HOUSEKEEPING.
087900     MOVE "0010-HOUSEKEEPING" TO PARA-NAME.
088000     OPEN INPUT PATIENTS
088100     OPEN INPUT APPOINTMENTS
088200     OPEN INPUT RESPONSIBILITIES
088300     OPEN INPUT CLEANING-EVENTS
088400     OPEN OUTPUT PATIENTS-CLEAN
088500     OPEN OUTPUT APPOINTMENTS-CLEAN
088600     OPEN OUTPUT REPORT-FILE.
088700
088800     IF NOT PATIENTS-OK
088900         MOVE "UNABLE TO OPEN PATIENTS" TO ABEND-REASON
089000         PERFORM 9999-ABEND-RTN THRU 9999-EXIT
089100     END-IF.
089200     IF NOT APPTS-OK
089300         MOVE "UNABLE TO OPEN APPOINTMENTS" TO ABEND-REASON
089400         PERFORM 9999-ABEND-RTN THRU 9999-EXIT
089500     END-IF.
089600
089700     ACCEPT WS-RUN-DATE-RAW FROM DATE.
089800     IF WS-RUN-YY-RAW < 50
089900         COMPUTE WS-RUN-YY = 2000 + WS-RUN-YY-RAW
090000     ELSE
090100         COMPUTE WS-RUN-YY = 1900 + WS-RUN-YY-RAW
090200     END-IF.
090300     STRING WS-RUN-YY         DELIMITED BY SIZE
090400            "-"                DELIMITED BY SIZE
090500            WS-RUN-MM          DELIMITED BY SIZE
090600            "-"                DELIMITED BY SIZE
090700            WS-RUN-DD          DELIMITED BY SIZE
090800            INTO WS-RUN-DATE-DISPLAY.
090900     MOVE "S" TO WS-DATE-FUNCTION-SW.
091000     MOVE WS-RUN-DATE-DISPLAY TO WS-DATE-STRING-IN.
091100     CALL "HQDATE" USING WS-DATE-CTL.
091200     MOVE WS-DATE-SERIAL-OUT TO WS-RUN-SERIAL.
091300
091400     MOVE ZERO TO WS-PAGES.
091500     MOVE 99 TO WS-LINES.
091600
091700 0010-EXIT.
091800     EXIT.
091900
092000******************************************************************
092100* 9990-CLEANUP - CLOSE FILES AND RETURN.                          *
092200******************************************************************
092300 9990-CLEANUP.
092400     MOVE "9990-CLEANUP" TO PARA-NAME.
092500     CLOSE PATIENTS
092600     CLOSE APPOINTMENTS
092700     CLOSE RESPONSIBILITIES
092800     CLOSE CLEANING-EVENTS
092900     CLOSE PATIENTS-CLEAN
093000     CLOSE APPOINTMENTS-CLEAN
093100     CLOSE REPORT-FILE.
093200 9990-EXIT.
093300     EXIT.
093400
093500******************************************************************
093600* 9999-ABEND-RTN - FORCES A 0C7 SO THE OPERATOR SEES A DUMP WITH  *
093700* ABEND-REC ALREADY WRITTEN TO SYSOUT.  SAME TECHNIQUE THE SHOP   *
093800* HAS USED SINCE THE ORIGINAL PATLIST PROGRAM.                    *
093900******************************************************************
094000 9999-ABEND-RTN.
094100     DISPLAY "DQABATCH ABEND IN " PARA-NAME.
094200     DISPLAY ABEND-REC.
094300     DIVIDE ZERO-VAL INTO ONE-VAL.
094400 9999-EXIT.
094500     EXIT.
094600
094700******************************************************************
094800* 8000-SORT-KEY-TABLE - GENERAL-PURPOSE INSERTION SORT OVER THE   *
094900* SORT-KEY-TABLE (COPY APTTBL).  A SECTION BUILDS SK-KEY/SK-PTR   *
095000* FOR AT-ENTRY-COUNT ENTRIES, PERFORMS THIS THRU, THEN WALKS THE  *
095100* TABLE VIA SK-PTR TO REACH THE APT-TABLE ROWS IN KEY ORDER.      *
095200* SHOP CONVENTION: NO SORT VERB - THE SHOP'S JCL SORTS EXTRACT    *
095300* FILES BEFORE PATLIST-FAMILY PROGRAMS EVER SEE THEM, BUT THIS    *
095400* IN-MEMORY TABLE HAS NO EXTRACT STEP BEHIND IT, SO IT IS SORTED  *
095500* BY HAND.                                                        *
095600******************************************************************
095700 8000-SORT-KEY-TABLE.
095800     MOVE "8000-SORT-KEY-TABLE" TO PARA-NAME.
095900     PERFORM 8010-ONE-PASS
096000         VARYING WS-IX FROM 1 BY 1
096100         UNTIL WS-IX >= AT-ENTRY-COUNT.
096200 8000-EXIT.
096300     EXIT.
096400
096500 8010-ONE-PASS.
096600     MOVE "N" TO WS-SWAP-SW.
096700     PERFORM 8020-ONE-COMPARE
096800         VARYING WS-IX2 FROM 1 BY 1
096900         UNTIL WS-IX2 > AT-ENTRY-COUNT - WS-IX.
097000
097100 8020-ONE-COMPARE.
097200     IF SK-KEY(WS-IX2) > SK-KEY(WS-IX2 + 1)
097300         MOVE SK-ENTRY(WS-IX2)     TO SORT-KEY-HOLD
097400         MOVE SK-ENTRY(WS-IX2 + 1) TO SK-ENTRY(WS-IX2)
097500         MOVE SORT-KEY-HOLD        TO SK-ENTRY(WS-IX2 + 1)
097600         MOVE "Y" TO WS-SWAP-SW
097700     END-IF.
097800
097900******************************************************************
098000* 8100-TITLE-CASE-FIELD - TITLE-CASES WS-TC-FIELD IN PLACE.  USED *
098100* BY EVERY SECTION THAT NEEDS A "TRIMMED, TITLE-CASED" NAME/CITY/ *
098200* SPECIALTY/DOCTOR VALUE (OCCUPANCY, DOCTOR-UTILIZATION, COST-    *
098300* AUDIT, MANAGEMENT-KPI, SEGMENTATION, TRAVEL, NOTIFICATIONS,     *
098400* THE ETL-PIPELINE).  LEADING SPACES ARE NOT EXPECTED IN THIS     *
098500* SHOP'S FIXED-WIDTH EXTRACTS SO ONLY CASE AND INTERNAL RUNS OF   *
098600* BLANKS ARE NORMALIZED HERE - CALL HQTRIM FIRST IF THE CALLER    *
098700* IS NOT SURE THE FIELD IS ALREADY SINGLE-SPACED.                 *
098800******************************************************************
098900 8100-TITLE-CASE-FIELD.
099000     MOVE "Y" TO WS-TC-START-OF-WORD-SW.
099100     PERFORM 8110-TITLE-CASE-ONE-BYTE
099200         VARYING WS-TC-IX FROM 1 BY 1
099300         UNTIL WS-TC-IX > 30.
099400 8100-EXIT.
099500     EXIT.
099600
099700 8110-TITLE-CASE-ONE-BYTE.
099800     IF WS-TC-BYTE(WS-TC-IX) = SPACE
099900         MOVE "Y" TO WS-TC-START-OF-WORD-SW
100000     ELSE
100100         IF WS-TC-START-OF-WORD
100200             INSPECT WS-TC-BYTE(WS-TC-IX) CONVERTING
100300                 "abcdefghijklmnopqrstuvwxyz"
100400              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
100500             MOVE "N" TO WS-TC-START-OF-WORD-SW
100600         ELSE
100700             INSPECT WS-TC-BYTE(WS-TC-IX) CONVERTING
100800                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
100900              TO "abcdefghijklmnopqrstuvwxyz"
101000         END-IF
101100     END-IF.
101200
101300******************************************************************
101400* 8200-WRITE-DETAIL - WRITES WS-DETAIL-LINE TO THE REPORT FILE,   *
101500* PAGING FIRST WHEN THE CURRENT PAGE IS FULL.                     *
101600******************************************************************
101700 8200-WRITE-DETAIL.
101800     IF WS-LINES >= WS-LINES-PER-PAGE
101900         PERFORM 8300-WRITE-PAGE-HDR THRU 8300-EXIT
102000     END-IF.
102100     WRITE REPORT-REC FROM WS-DETAIL-LINE.
102200     ADD 1 TO WS-LINES.
102300     MOVE SPACES TO WS-DETAIL-LINE.
102400
102500******************************************************************
102600* 8300-WRITE-PAGE-HDR - STARTS A NEW PAGE: HEADER LINE, BLANK     *
102700* LINE.  WS-CURRENT-UNIT NAMES THE PASS FOR THE HEADER.           *
102800******************************************************************
102900 8300-WRITE-PAGE-HDR.
103000     ADD 1 TO WS-PAGES.
103100     MOVE WS-CURRENT-UNIT TO WS-HDR-UNIT-NAME.
103200     MOVE WS-RUN-DATE-DISPLAY TO WS-HDR-RUN-DATE.
103300     MOVE WS-PAGES TO WS-HDR-PAGE.
103400     WRITE REPORT-REC FROM WS-HDR-REC.
103500     WRITE REPORT-REC FROM WS-BLANK-LINE.
103600     MOVE 2 TO WS-LINES.
103700 8300-EXIT.
103800     EXIT.
103900
104000******************************************************************
104100* 8400-START-UNIT - BEGINS A NEW REPORT SECTION: FORCES A PAGE    *
104200* BREAK SO EACH UNIT STARTS ON ITS OWN PAGE, AS THE SHOP HAS      *
104300* ALWAYS PRINTED PATLIST-FAMILY SECTION BREAKS.                   *
104400******************************************************************
104500 8400-START-UNIT.
104600     MOVE 99 TO WS-LINES.
104700     PERFORM 8300-WRITE-PAGE-HDR THRU 8300-EXIT.
104800 8400-EXIT.
104900     EXIT.
105000
105100******************************************************************
105200* 0100-PATIENT-CATEGORIZE (UNIT 1) - LOADS THE PATIENT MASTER     *
105300* INTO PATIENT-TABLE, DERIVING AGE CATEGORY, THE NORMALIZED       *
105400* NAME/CITY USED BY DUPLICATE-DETECT, THE COMPLETENESS SCORE      *
105500* USED FOR CANONICAL SELECTION, AND THE PARSED BIRTHDATE USED BY  *
105600* AGE-CONSISTENCY.  SORTS THE TABLE ASCENDING ON PT-ID SO EVERY   *
105700* LATER PASS CAN BINARY-SEARCH IT.                                *
105800******************************************************************
105900 0100-PATIENT-CATEGORIZE.
106000     MOVE "0100-PATIENT-CATEGORIZE" TO PARA-NAME.
106100     MOVE "PATIENT CATEGORIZE" TO WS-CURRENT-UNIT.
106200     PERFORM 8400-START-UNIT THRU 8400-EXIT.
106300
106400     PERFORM 0110-READ-PATIENT THRU 0110-EXIT.
106500     PERFORM 0120-LOAD-ONE-PATIENT THRU 0120-EXIT
106600         UNTIL WS-NO-MORE-PATIENTS.
106700
106800     PERFORM 0180-SORT-PATIENT-TABLE THRU 0180-EXIT.
106900     PERFORM 0190-PRINT-CATEGORIES THRU 0190-EXIT.
107000 0100-EXIT.
107100     EXIT.
107200
107300 0110-READ-PATIENT.
107400     READ PATIENTS
107500         AT END
107600             SET WS-NO-MORE-PATIENTS TO TRUE
107700     END-READ.
107800 0110-EXIT.
107900     EXIT.
108000
108100 0120-LOAD-ONE-PATIENT.
108200     ADD 1 TO PT-ENTRY-COUNT.
108300     MOVE PAT-ID          TO PT-ID(PT-ENTRY-COUNT).
108400     MOVE PAT-NAME        TO PT-NAME(PT-ENTRY-COUNT).
108500     MOVE PAT-BIRTHDATE   TO PT-BIRTHDATE(PT-ENTRY-COUNT).
108600     MOVE PAT-AGE         TO PT-AGE(PT-ENTRY-COUNT).
108700     MOVE PAT-AGE-FLAG    TO PT-AGE-FLAG(PT-ENTRY-COUNT).
108800     MOVE PAT-SEX         TO PT-SEX(PT-ENTRY-COUNT).
108900     MOVE PAT-EMAIL       TO PT-EMAIL(PT-ENTRY-COUNT).
109000     MOVE PAT-PHONE       TO PT-PHONE(PT-ENTRY-COUNT).
109100     MOVE PAT-CITY        TO PT-CITY(PT-ENTRY-COUNT).
109200     MOVE SPACE           TO PT-DUP-STATUS(PT-ENTRY-COUNT).
109300     MOVE ZERO            TO PT-APT-COUNT(PT-ENTRY-COUNT).
109400
109500* PARSE THE BIRTHDATE ONCE HERE SO 0400-AGE-CONSISTENCY,
109600* 0900-AGE-SPECIALTY-MISMATCH AND 1800-PATIENT-SEGMENTATION ALL
109700* SHARE ONE VALIDATION.
109800     MOVE "W" TO WS-DATE-FUNCTION-SW.
109900     MOVE PAT-BIRTHDATE TO WS-DATE-STRING-IN.
110000     CALL "HQDATE" USING WS-DATE-CTL.
110100     MOVE WS-DATE-STATUS-OUT TO PT-BDATE-STATUS(PT-ENTRY-COUNT).
110200     MOVE WS-DATE-YY-OUT TO PT-BIRTH-YY(PT-ENTRY-COUNT).
110300     MOVE WS-DATE-MM-OUT TO PT-BIRTH-MM(PT-ENTRY-COUNT).
110400     MOVE WS-DATE-DD-OUT TO PT-BIRTH-DD(PT-ENTRY-COUNT).
110500
110600     PERFORM 0130-CATEGORIZE THRU 0130-EXIT.
110700     PERFORM 0140-NORMALIZE-NAME-CITY THRU 0140-EXIT.
110800     PERFORM 0150-SCORE-COMPLETENESS THRU 0150-EXIT.
110900
111000     PERFORM 0110-READ-PATIENT THRU 0110-EXIT.
111100 0120-EXIT.
111200     EXIT.
111300
111400* AGE CATEGORY: < 18 CHILD, 18-64 ADULT, >= 65 SENIOR.  FALLBACK
111500* AGE FROM BIRTHDATE USES A PLAIN YEAR DIFFERENCE (REQUEST DQ-032
111600* SPECIFICALLY ASKED FOR YEAR-ONLY, NOT CALENDAR-ACCURATE, SO THE
111700* CATEGORY DOES NOT FLICKER MONTH TO MONTH).
111800 0130-CATEGORIZE.
111900     MOVE ZERO TO WS-HOLD-9-4.
112000     IF PAT-AGE-PRESENT
112100         MOVE PAT-AGE TO WS-HOLD-9-4
112200     ELSE
112300         IF PT-BDATE-OK(PT-ENTRY-COUNT)
112400             MOVE "F" TO WS-AGECMP-MODE-SW
112500             MOVE PT-BIRTH-YY(PT-ENTRY-COUNT) TO WS-AGECMP-BIRTH-YY
112600             MOVE WS-RUN-YY TO WS-AGECMP-REF-YY
112700             MOVE ZERO TO WS-AGECMP-BIRTH-MM WS-AGECMP-BIRTH-DD
112800             MOVE ZERO TO WS-AGECMP-REF-MM WS-AGECMP-REF-DD
112900             CALL "HQAGECMP" USING WS-AGECMP-CTL
113000             MOVE WS-AGECMP-AGE-OUT TO WS-HOLD-9-4
113100         ELSE
113200             MOVE "UNKNOWN" TO PT-CATEGORY(PT-ENTRY-COUNT)
113300             GO TO 0130-EXIT
113400         END-IF
113500     END-IF.
113600
113700     IF WS-HOLD-9-4 < 18
113800         MOVE "CHILD" TO PT-CATEGORY(PT-ENTRY-COUNT)
113900     ELSE
114000         IF WS-HOLD-9-4 < 65
114100             MOVE "ADULT" TO PT-CATEGORY(PT-ENTRY-COUNT)
114200         ELSE
114300             MOVE "SENIOR" TO PT-CATEGORY(PT-ENTRY-COUNT)
114400         END-IF
114500     END-IF.
114600 0130-EXIT.
114700     EXIT.
114800
114900 0140-NORMALIZE-NAME-CITY.
115000     MOVE SPACES TO WS-TRIM-TEXT1.
115100     MOVE PAT-NAME TO WS-TRIM-TEXT1(1:30).
115200     CALL "HQTRIM" USING WS-TRIM-TEXT1 WS-TRIM-TEXT2.
115300     MOVE WS-TRIM-TEXT2(1:30) TO PT-NAME-NORM(PT-ENTRY-COUNT).
115400
115500     MOVE SPACES TO WS-TRIM-TEXT1.
115600     MOVE PAT-CITY TO WS-TRIM-TEXT1(1:20).
115700     CALL "HQTRIM" USING WS-TRIM-TEXT1 WS-TRIM-TEXT2.
115800     MOVE WS-TRIM-TEXT2(1:20) TO PT-CITY-NORM(PT-ENTRY-COUNT).
115900
116000     MOVE SPACES TO WS-TRIM-TEXT1.
116100     MOVE PAT-SEX TO WS-TRIM-TEXT1(1:10).
116200     CALL "HQTRIM" USING WS-TRIM-TEXT1 WS-TRIM-TEXT2.
116300     MOVE WS-TRIM-TEXT2(1:15) TO PT-SEX-NORM(PT-ENTRY-COUNT).
116400 0140-EXIT.
116500     EXIT.
116600
116700* COMPLETENESS SCORE (0-6) = NON-BLANK COUNT OF BIRTHDATE, AGE,
116800* SEX, EMAIL, PHONE, CITY.  USED BY 0500-DUPLICATE-DETECT TO PICK
116900* THE CANONICAL RECORD OF A DUPLICATE GROUP.
117000 0150-SCORE-COMPLETENESS.
117100     MOVE ZERO TO PT-COMPLETE-SCORE(PT-ENTRY-COUNT).
117200     IF PAT-BIRTHDATE NOT = SPACES
117300         ADD 1 TO PT-COMPLETE-SCORE(PT-ENTRY-COUNT)
117400     END-IF.
117500     IF PAT-AGE-PRESENT
117600         ADD 1 TO PT-COMPLETE-SCORE(PT-ENTRY-COUNT)
117700     END-IF.
117800     IF PAT-SEX NOT = SPACES
117900         ADD 1 TO PT-COMPLETE-SCORE(PT-ENTRY-COUNT)
118000     END-IF.
118100     IF PAT-EMAIL NOT = SPACES
118200         ADD 1 TO PT-COMPLETE-SCORE(PT-ENTRY-COUNT)
118300     END-IF.
118400     IF PAT-PHONE NOT = SPACES
118500         ADD 1 TO PT-COMPLETE-SCORE(PT-ENTRY-COUNT)
118600     END-IF.
118700     IF PAT-CITY NOT = SPACES
118800         ADD 1 TO PT-COMPLETE-SCORE(PT-ENTRY-COUNT)
118900     END-IF.
119000 0150-EXIT.
119100     EXIT.
119200
119300* SIMPLE ASCENDING INSERTION SORT ON PT-ID.  THE PATIENT MASTER
119400* IS SMALL (A FEW THOUSAND ROWS AT MOST) SO A STRAIGHT INSERTION
119500* SORT IS FAST ENOUGH AND NEEDS NO SCRATCH FILE.
119600 0180-SORT-PATIENT-TABLE.
119700     PERFORM 0182-SORT-ONE-PASS
119800         VARYING WS-IX FROM 1 BY 1
119900         UNTIL WS-IX >= PT-ENTRY-COUNT.
120000 0180-EXIT.
120100     EXIT.
120200
120300 0182-SORT-ONE-PASS.
120400     PERFORM 0184-SORT-ONE-COMPARE
120500         VARYING WS-IX2 FROM 1 BY 1
120600         UNTIL WS-IX2 > PT-ENTRY-COUNT - WS-IX.
120700
120800 0184-SORT-ONE-COMPARE.
120900     IF PT-ID(WS-IX2) > PT-ID(WS-IX2 + 1)
121000         MOVE PT-ENTRY(WS-IX2)     TO PATIENT-HOLD
121100         MOVE PT-ENTRY(WS-IX2 + 1) TO PT-ENTRY(WS-IX2)
121200         MOVE PATIENT-HOLD         TO PT-ENTRY(WS-IX2 + 1)
121300     END-IF.
121400
121500 0190-PRINT-CATEGORIES.
121600     STRING "TOTAL PATIENTS LOADED:" DELIMITED BY SIZE
121700            INTO WS-DL-01.
121800     MOVE PT-ENTRY-COUNT TO WS-ED-COUNT.
121900     MOVE WS-ED-COUNT TO WS-DL-02.
122000     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
122100     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
122200     MOVE SPACES TO WS-DETAIL-LINE.
122300     STRING "CATEGORY  CHILD/ADULT/SENIOR/UNKNOWN DERIVED PER PATIENT"
122400            DELIMITED BY SIZE INTO WS-DETAIL-LINE.
122500     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
122600 0190-EXIT.
122700     EXIT.
122800
122900******************************************************************
123000* 0200-COMPLETENESS - PER-FIELD MISSING-VALUE METRICS OVERALL,   *
123100* PER CITY AND PER PATIENT CATEGORY, PLUS IMPUTATION-PLAN         *
123200* SUGGESTIONS (REQUEST DQ-041).                                   *
123300******************************************************************
123400 0200-COMPLETENESS.
123500     MOVE "0200-COMPLETENESS" TO PARA-NAME.
123600     MOVE "COMPLETENESS" TO WS-CURRENT-UNIT.
123700     PERFORM 8400-START-UNIT THRU 8400-EXIT.
123800     MOVE ZERO TO WS-CITY-STATS-COUNT.
123900     MOVE ZERO TO WS-CAT-STATS-COUNT.
124000     MOVE "CHILD"   TO CT-CATEGORY(1).
124100     MOVE "ADULT"   TO CT-CATEGORY(2).
124200     MOVE "SENIOR"  TO CT-CATEGORY(3).
124300     MOVE "UNKNOWN" TO CT-CATEGORY(4).
124400     MOVE 4 TO WS-CAT-STATS-COUNT.
124500     PERFORM 0210-SCORE-ONE-PATIENT
124600         VARYING WS-IX FROM 1 BY 1
124700         UNTIL WS-IX > PT-ENTRY-COUNT.
124800     PERFORM 0240-PRINT-OVERALL THRU 0240-EXIT.
124900     PERFORM 0250-PRINT-BY-CITY
125000         VARYING WS-CS-IX FROM 1 BY 1
125100         UNTIL WS-CS-IX > WS-CITY-STATS-COUNT.
125200     PERFORM 0260-PRINT-BY-CATEGORY
125300         VARYING WS-KS-IX FROM 1 BY 1
125400         UNTIL WS-KS-IX > WS-CAT-STATS-COUNT.
125500     PERFORM 0270-IMPUTATION-PLAN THRU 0270-EXIT.
125600 0200-EXIT.
125700     EXIT.
125800
125900 0210-SCORE-ONE-PATIENT.
126000     ADD 1 TO WS-COMPL-PAT-TOTAL.
126100     PERFORM 0220-FIND-CITY-STATS THRU 0220-EXIT.
126200     PERFORM 0230-FIND-CAT-STATS THRU 0230-EXIT.
126300     ADD 1 TO CS-TOTAL(WS-CS-IX).
126400     ADD 1 TO CT-TOTAL(WS-KS-IX).
126500     IF PT-EMAIL(WS-IX) = SPACES
126600         ADD 1 TO WS-COMPL-EMAIL-MISS
126700         ADD 1 TO CS-EMAIL-MISS(WS-CS-IX)
126800         ADD 1 TO CT-EMAIL-MISS(WS-KS-IX)
126900     END-IF.
127000     IF PT-PHONE(WS-IX) = SPACES
127100         ADD 1 TO WS-COMPL-PHONE-MISS
127200         ADD 1 TO CS-PHONE-MISS(WS-CS-IX)
127300         ADD 1 TO CT-PHONE-MISS(WS-KS-IX)
127400     END-IF.
127500     IF PT-CITY(WS-IX) = SPACES
127600         ADD 1 TO WS-COMPL-CITY-MISS
127700         ADD 1 TO CT-CITY-MISS(WS-KS-IX)
127800     END-IF.
127900
128000* FINDS OR CREATES THE CITY-STATS ROW FOR THIS PATIENT (BLANK CITY
128100* FILES UNDER "SIN CIUDAD" PER THE STEERING-COMMITTEE RULE).
128200 0220-FIND-CITY-STATS.
128300     MOVE "N" TO WS-FOUND-SW.
128400     SET WS-CS-IX TO 1.
128500     PERFORM 0222-COMPARE-ONE-CITY
128600         VARYING WS-CS-IX FROM 1 BY 1
128700         UNTIL WS-CS-IX > WS-CITY-STATS-COUNT OR WS-FOUND.
128800     IF NOT WS-FOUND
128900         ADD 1 TO WS-CITY-STATS-COUNT
129000         SET WS-CS-IX TO WS-CITY-STATS-COUNT
129100         IF PT-CITY(WS-IX) = SPACES
129200             MOVE "SIN CIUDAD" TO CS-CITY(WS-CS-IX)
129300         ELSE
129400             MOVE PT-CITY(WS-IX) TO CS-CITY(WS-CS-IX)
129500         END-IF
129600         MOVE ZERO TO CS-TOTAL(WS-CS-IX)
129700         MOVE ZERO TO CS-EMAIL-MISS(WS-CS-IX)
129800         MOVE ZERO TO CS-PHONE-MISS(WS-CS-IX)
129900     ELSE
130000         SUBTRACT 1 FROM WS-CS-IX
130100     END-IF.
130200 0220-EXIT.
130300     EXIT.
130400
130500 0222-COMPARE-ONE-CITY.
130600     IF (PT-CITY(WS-IX) = SPACES AND CS-CITY(WS-CS-IX) = "SIN CIUDAD")
130700         OR PT-CITY(WS-IX) = CS-CITY(WS-CS-IX)
130800         MOVE "Y" TO WS-FOUND-SW
130900     END-IF.
131000
131100 0230-FIND-CAT-STATS.
131200     SET WS-KS-IX TO 1.
131300     IF PT-CATEGORY(WS-IX) = "CHILD"
131400         SET WS-KS-IX TO 1
131500     ELSE
131600         IF PT-CATEGORY(WS-IX) = "ADULT"
131700             SET WS-KS-IX TO 2
131800         ELSE
131900             IF PT-CATEGORY(WS-IX) = "SENIOR"
132000                 SET WS-KS-IX TO 3
132100             ELSE
132200                 SET WS-KS-IX TO 4
132300             END-IF
132400         END-IF
132500     END-IF.
132600 0230-EXIT.
132700     EXIT.
132800
132900 0240-PRINT-OVERALL.
133000     MOVE SPACES TO WS-DETAIL-LINE.
133100     STRING "FIELD  TOTAL  MISSING  COMPLETE%" DELIMITED BY SIZE
133200            INTO WS-DETAIL-LINE.
133300     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
133400     MOVE "EMAIL" TO WS-DL-01.
133500     MOVE WS-COMPL-EMAIL-MISS TO WS-IX2.
133600     PERFORM 0242-BUILD-OVERALL-LINE THRU 0242-EXIT.
133700     MOVE "PHONE" TO WS-DL-01.
133800     MOVE WS-COMPL-PHONE-MISS TO WS-IX2.
133900     PERFORM 0242-BUILD-OVERALL-LINE THRU 0242-EXIT.
134000     MOVE "CITY" TO WS-DL-01.
134100     MOVE WS-COMPL-CITY-MISS TO WS-IX2.
134200     PERFORM 0242-BUILD-OVERALL-LINE THRU 0242-EXIT.
134300 0240-EXIT.
134400     EXIT.
134500
134600* WS-IX2 CARRIES THE MISSING COUNT FOR THE FIELD BEING PRINTED -
134700* COMPLETE% = (1 - MISSING/TOTAL) * 100, FLOORED AT ZERO.
134800 0242-BUILD-OVERALL-LINE.
134900     MOVE WS-COMPL-PAT-TOTAL TO WS-ED-COUNT.
135000     MOVE WS-ED-COUNT TO WS-DL-02.
135100     MOVE WS-IX2 TO WS-ED-COUNT.
135200     MOVE WS-ED-COUNT TO WS-DL-03.
135300     IF WS-COMPL-PAT-TOTAL = ZERO
135400         MOVE ZERO TO WS-ED-PCT
135500     ELSE
135600         COMPUTE WS-ED-PCT ROUNDED =
135700             (1 - (WS-IX2 / WS-COMPL-PAT-TOTAL)) * 100
135800         IF WS-ED-PCT < ZERO
135900             MOVE ZERO TO WS-ED-PCT
136000         END-IF
136100     END-IF.
136200     MOVE WS-ED-PCT TO WS-DL-04.
136300     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
136400     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
136500 0242-EXIT.
136600     EXIT.
136700
136800 0250-PRINT-BY-CITY.
136900     MOVE SPACES TO WS-DETAIL-LINE.
137000     MOVE CS-CITY(WS-CS-IX) TO WS-DL-01.
137100     STRING "EMAIL %MISS:" DELIMITED BY SIZE INTO WS-DL-02.
137200     IF CS-TOTAL(WS-CS-IX) = ZERO
137300         MOVE ZERO TO WS-ED-PCT
137400     ELSE
137500         COMPUTE WS-ED-PCT ROUNDED =
137600             (CS-EMAIL-MISS(WS-CS-IX) / CS-TOTAL(WS-CS-IX)) * 100
137700     END-IF.
137800     MOVE WS-ED-PCT TO WS-DL-03.
137900     IF CS-TOTAL(WS-CS-IX) = ZERO
138000         MOVE ZERO TO WS-ED-PCT
138100     ELSE
138200         COMPUTE WS-ED-PCT ROUNDED =
138300             (CS-PHONE-MISS(WS-CS-IX) / CS-TOTAL(WS-CS-IX)) * 100
138400     END-IF.
138500     STRING "PHONE %MISS:" DELIMITED BY SIZE INTO WS-DL-04.
138600     MOVE WS-ED-PCT TO WS-DL-05.
138700     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
138800     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
138900
139000 0260-PRINT-BY-CATEGORY.
139100     MOVE SPACES TO WS-DETAIL-LINE.
139200     MOVE CT-CATEGORY(WS-KS-IX) TO WS-DL-01.
139300     IF CT-TOTAL(WS-KS-IX) = ZERO
139400         MOVE ZERO TO WS-ED-PCT
139500     ELSE
139600         COMPUTE WS-ED-PCT ROUNDED =
139700             (CT-CITY-MISS(WS-KS-IX) / CT-TOTAL(WS-KS-IX)) * 100
139800     END-IF.
139900     STRING "CITY %MISS:" DELIMITED BY SIZE INTO WS-DL-02.
140000     MOVE WS-ED-PCT TO WS-DL-03.
140100     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
140200     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
140300
140400* IMPUTATION PLAN - NAMES THE CITY WITH THE WORST EMAIL/PHONE
140500* MISSING RATIO AND THE CATEGORY WITH THE WORST BLANK-CITY RATIO
140600* (THRESHOLD 15% QUOTED IN THE SUGGESTION TEXT PER DQ-041).
140700 0270-IMPUTATION-PLAN.
140800     MOVE ZERO TO WS-IMP-BEST-EMAIL-RATIO.
140900     MOVE ZERO TO WS-IMP-BEST-PHONE-RATIO.
141000     MOVE ZERO TO WS-IMP-BEST-CITY-RATIO.
141100     PERFORM 0272-SCAN-CITY-RATIO
141200         VARYING WS-CS-IX FROM 1 BY 1
141300         UNTIL WS-CS-IX > WS-CITY-STATS-COUNT.
141400     PERFORM 0274-SCAN-CAT-RATIO
141500         VARYING WS-KS-IX FROM 1 BY 1
141600         UNTIL WS-KS-IX > WS-CAT-STATS-COUNT.
141700     MOVE SPACES TO WS-DETAIL-LINE.
141800     STRING "SUGGEST IMPUTE EMAIL - WORST CITY " DELIMITED BY SIZE
141900            WS-IMP-BEST-EMAIL-CITY DELIMITED BY SIZE
142000            " (THRESHOLD 15%)" DELIMITED BY SIZE INTO WS-DETAIL-LINE.
142100     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
142200     MOVE SPACES TO WS-DETAIL-LINE.
142300     STRING "SUGGEST IMPUTE PHONE - WORST CITY " DELIMITED BY SIZE
142400            WS-IMP-BEST-PHONE-CITY DELIMITED BY SIZE
142500            " (THRESHOLD 15%)" DELIMITED BY SIZE INTO WS-DETAIL-LINE.
142600     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
142700     MOVE SPACES TO WS-DETAIL-LINE.
142800     STRING "SUGGEST IMPUTE CITY - WORST CATEGORY " DELIMITED BY SIZE
142900            WS-IMP-BEST-CAT DELIMITED BY SIZE
143000            " (THRESHOLD 15%)" DELIMITED BY SIZE INTO WS-DETAIL-LINE.
143100     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
143200 0270-EXIT.
143300     EXIT.
143400
143500 0272-SCAN-CITY-RATIO.
143600     IF CS-TOTAL(WS-CS-IX) NOT = ZERO
143700         COMPUTE WS-IMP-RATIO-WORK =
143800             CS-EMAIL-MISS(WS-CS-IX) / CS-TOTAL(WS-CS-IX)
143900         IF WS-IMP-RATIO-WORK > WS-IMP-BEST-EMAIL-RATIO
144000             MOVE WS-IMP-RATIO-WORK TO WS-IMP-BEST-EMAIL-RATIO
144100             MOVE CS-CITY(WS-CS-IX) TO WS-IMP-BEST-EMAIL-CITY
144200         END-IF
144300         COMPUTE WS-IMP-RATIO-WORK =
144400             CS-PHONE-MISS(WS-CS-IX) / CS-TOTAL(WS-CS-IX)
144500         IF WS-IMP-RATIO-WORK > WS-IMP-BEST-PHONE-RATIO
144600             MOVE WS-IMP-RATIO-WORK TO WS-IMP-BEST-PHONE-RATIO
144700             MOVE CS-CITY(WS-CS-IX) TO WS-IMP-BEST-PHONE-CITY
144800         END-IF
144900     END-IF.
145000
145100 0274-SCAN-CAT-RATIO.
145200     IF CT-TOTAL(WS-KS-IX) NOT = ZERO
145300         COMPUTE WS-IMP-RATIO-WORK =
145400             CT-CITY-MISS(WS-KS-IX) / CT-TOTAL(WS-KS-IX)
145500         IF WS-IMP-RATIO-WORK > WS-IMP-BEST-CITY-RATIO
145600             MOVE WS-IMP-RATIO-WORK TO WS-IMP-BEST-CITY-RATIO
145700             MOVE CT-CATEGORY(WS-KS-IX) TO WS-IMP-BEST-CAT
145800         END-IF
145900     END-IF.
146000
146100******************************************************************
146200* 0300-TEXT-NORMALIZE - LOGS EVERY NAME/CITY THAT CHANGED WHEN    *
146300* NORMALIZED AT LOAD TIME (SEE 0140-NORMALIZE-NAME-CITY).  REQUEST*
146400* DQ-044.                                                          *
146500******************************************************************
146600 0300-TEXT-NORMALIZE.
146700     MOVE "0300-TEXT-NORMALIZE" TO PARA-NAME.
146800     MOVE "TEXT-NORMALIZE" TO WS-CURRENT-UNIT.
146900     PERFORM 8400-START-UNIT THRU 8400-EXIT.
147000     MOVE SPACES TO WS-DETAIL-LINE.
147100     STRING "ID  FIELD  ORIGINAL  NORMALIZED" DELIMITED BY SIZE
147200            INTO WS-DETAIL-LINE.
147300     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
147400     PERFORM 0310-CHECK-ONE-PATIENT
147500         VARYING WS-IX FROM 1 BY 1
147600         UNTIL WS-IX > PT-ENTRY-COUNT.
147700     MOVE SPACES TO WS-DETAIL-LINE.
147800     MOVE WS-U3-NAME-CHANGES TO WS-ED-COUNT.
147900     STRING "NAME CHANGES:" DELIMITED BY SIZE
148000            WS-ED-COUNT DELIMITED BY SIZE
148100            "  CITY CHANGES:" DELIMITED BY SIZE INTO WS-DETAIL-LINE.
148200     MOVE WS-U3-CITY-CHANGES TO WS-ED-COUNT.
148300     STRING WS-DETAIL-LINE(1:110) DELIMITED BY SIZE
148400            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
148500     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
148600 0300-EXIT.
148700     EXIT.
148800
148900 0310-CHECK-ONE-PATIENT.
149000     IF PT-NAME(WS-IX) NOT = SPACES
149100             AND PT-NAME(WS-IX) NOT = PT-NAME-NORM(WS-IX)
149200         ADD 1 TO WS-U3-NAME-CHANGES
149300         MOVE SPACES TO WS-DETAIL-LINE
149400         MOVE PT-ID(WS-IX) TO WS-DL-01
149500         MOVE "NAME" TO WS-DL-02
149600         MOVE PT-NAME(WS-IX) TO WS-DL-03
149700         MOVE PT-NAME-NORM(WS-IX) TO WS-DL-04
149800         MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
149900         PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
150000     END-IF.
150100     IF PT-CITY(WS-IX) NOT = SPACES
150200             AND PT-CITY(WS-IX) NOT = PT-CITY-NORM(WS-IX)
150300         ADD 1 TO WS-U3-CITY-CHANGES
150400         MOVE SPACES TO WS-DETAIL-LINE
150500         MOVE PT-ID(WS-IX) TO WS-DL-01
150600         MOVE "CITY" TO WS-DL-02
150700         MOVE PT-CITY(WS-IX) TO WS-DL-03
150800         MOVE PT-CITY-NORM(WS-IX) TO WS-DL-04
150900         MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
151000         PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
151100     END-IF.
151200
151300******************************************************************
151400* 0400-AGE-CONSISTENCY - COMPARES RECORDED AGE AGAINST THE AGE    *
151500* COMPUTED FROM BIRTHDATE AS OF THE RUN DATE (THE CUTOFF).        *
151600* REQUEST DQ-048.                                                  *
151700******************************************************************
151800 0400-AGE-CONSISTENCY.
151900     MOVE "0400-AGE-CONSISTENCY" TO PARA-NAME.
152000     MOVE "AGE-CONSISTENCY" TO WS-CURRENT-UNIT.
152100     PERFORM 8400-START-UNIT THRU 8400-EXIT.
152200     PERFORM 0410-CHECK-ONE-PATIENT
152300         VARYING WS-IX FROM 1 BY 1
152400         UNTIL WS-IX > PT-ENTRY-COUNT.
152500     MOVE SPACES TO WS-DETAIL-LINE.
152600     MOVE PT-ENTRY-COUNT TO WS-ED-COUNT.
152700     STRING "RECORDS:" DELIMITED BY SIZE WS-ED-COUNT DELIMITED BY SIZE
152800            INTO WS-DETAIL-LINE.
152900     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
153000     MOVE SPACES TO WS-DETAIL-LINE.
153100     MOVE WS-U4-MISS-BDATE TO WS-ED-COUNT.
153200     STRING "MISSING-BDATE:" DELIMITED BY SIZE
153300            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
153400     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
153500     MOVE SPACES TO WS-DETAIL-LINE.
153600     MOVE WS-U4-IMPUTED TO WS-ED-COUNT.
153700     STRING "IMPUTED-AGE:" DELIMITED BY SIZE
153800            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
153900     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
154000     MOVE SPACES TO WS-DETAIL-LINE.
154100     MOVE WS-U4-INCONSIST TO WS-ED-COUNT.
154200     STRING "INCONSISTENT-AGE:" DELIMITED BY SIZE
154300            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
154400     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
154500 0400-EXIT.
154600     EXIT.
154700
154800 0410-CHECK-ONE-PATIENT.
154900     IF PT-BDATE-BLANK(WS-IX)
155000         ADD 1 TO WS-U4-MISS-BDATE
155100         MOVE SPACES TO WS-DETAIL-LINE
155200         MOVE PT-ID(WS-IX) TO WS-DL-01
155300         MOVE "MISSING BIRTHDATE" TO WS-DL-02
155400         MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
155500         PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
155600     ELSE
155700         IF PT-BDATE-BAD(WS-IX)
155800             MOVE SPACES TO WS-DETAIL-LINE
155900             MOVE PT-ID(WS-IX) TO WS-DL-01
156000             MOVE "INVALID BIRTHDATE" TO WS-DL-02
156100             MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
156200             PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
156300         ELSE
156400             PERFORM 0420-CALENDAR-AGE THRU 0420-EXIT
156500         END-IF
156600     END-IF.
156700
156800* CALENDAR-ACCURATE AGE AS OF THE RUN DATE, VIA HQAGECMP MODE "C".
156900 0420-CALENDAR-AGE.
157000     MOVE "C" TO WS-AGECMP-MODE-SW.
157100     MOVE PT-BIRTH-YY(WS-IX) TO WS-AGECMP-BIRTH-YY.
157200     MOVE PT-BIRTH-MM(WS-IX) TO WS-AGECMP-BIRTH-MM.
157300     MOVE PT-BIRTH-DD(WS-IX) TO WS-AGECMP-BIRTH-DD.
157400     MOVE WS-RUN-YY TO WS-AGECMP-REF-YY.
157500     MOVE WS-RUN-MM TO WS-AGECMP-REF-MM.
157600     MOVE WS-RUN-DD TO WS-AGECMP-REF-DD.
157700     CALL "HQAGECMP" USING WS-AGECMP-CTL.
157800     IF PT-AGE-FLAG(WS-IX) NOT = "Y"
157900         ADD 1 TO WS-U4-IMPUTED
158000         MOVE SPACES TO WS-DETAIL-LINE
158100         MOVE PT-ID(WS-IX) TO WS-DL-01
158200         MOVE "IMPUTED AGE" TO WS-DL-02
158300         MOVE WS-AGECMP-AGE-OUT TO WS-ED-COUNT
158400         MOVE WS-ED-COUNT TO WS-DL-03
158500         MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
158600         PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
158700     ELSE
158800         IF PT-AGE(WS-IX) NOT = WS-AGECMP-AGE-OUT
158900             ADD 1 TO WS-U4-INCONSIST
159000             MOVE SPACES TO WS-DETAIL-LINE
159100             MOVE PT-ID(WS-IX) TO WS-DL-01
159200             MOVE "INCONSISTENT AGE" TO WS-DL-02
159300             MOVE PT-AGE(WS-IX) TO WS-ED-COUNT
159400             MOVE WS-ED-COUNT TO WS-DL-03
159500             MOVE WS-AGECMP-AGE-OUT TO WS-ED-COUNT
159600             MOVE WS-ED-COUNT TO WS-DL-04
159700             MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
159800             PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
159900         END-IF
160000     END-IF.
160100 0420-EXIT.
160200     EXIT.
160300
160400******************************************************************
160500* 0500-DUPLICATE-DETECT - TWO GROUPING PASSES: FIRST (NORMALIZED  *
160600* NAME, BIRTHDATE), THEN (NORMALIZED NAME, NORMALIZED CITY).      *
160700* CANONICAL = HIGHEST COMPLETENESS SCORE, TIE = LOWEST ID (THE    *
160800* TABLE IS SORTED ASCENDING BY ID, SO THE FIRST MAX WINS).        *
160900* REQUEST DQ-053.                                                  *
161000******************************************************************
161100 0500-DUPLICATE-DETECT.
161200     MOVE "0500-DUPLICATE-DETECT" TO PARA-NAME.
161300     MOVE "DUPLICATE-DETECT" TO WS-CURRENT-UNIT.
161400     PERFORM 8400-START-UNIT THRU 8400-EXIT.
161500     PERFORM 0510-PASS-ONE
161600         VARYING WS-IX FROM 1 BY 1
161700         UNTIL WS-IX > PT-ENTRY-COUNT.
161800     PERFORM 0520-PASS-TWO
161900         VARYING WS-IX FROM 1 BY 1
162000         UNTIL WS-IX > PT-ENTRY-COUNT.
162100     MOVE SPACES TO WS-DETAIL-LINE.
162200     MOVE PT-ENTRY-COUNT TO WS-ED-COUNT.
162300     STRING "RECORDS:" DELIMITED BY SIZE WS-ED-COUNT DELIMITED BY SIZE
162400            "  GROUPS:" DELIMITED BY SIZE INTO WS-DETAIL-LINE.
162500     MOVE WS-U5-GROUPS TO WS-ED-COUNT.
162600     STRING WS-DETAIL-LINE(1:110) DELIMITED BY SIZE
162700            WS-ED-COUNT DELIMITED BY SIZE
162800            "  DUPLICATES:" DELIMITED BY SIZE INTO WS-DETAIL-LINE.
162900     MOVE WS-U5-DUPLICATES TO WS-ED-COUNT.
163000     STRING WS-DETAIL-LINE(1:110) DELIMITED BY SIZE
163100            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
163200     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
163300 0500-EXIT.
163400     EXIT.
163500
163600 0510-PASS-ONE.
163700     IF PT-DUP-UNSEEN(WS-IX)
163800             AND PT-NAME-NORM(WS-IX) NOT = SPACES
163900             AND PT-BIRTHDATE(WS-IX) NOT = SPACES
164000         MOVE "1" TO WS-DUP-PASS-SW
164100         MOVE WS-IX TO WS-SUBSCR
164200         MOVE WS-IX TO WS-HOLD-9-4
164300         PERFORM 0530-RESOLVE-GROUP THRU 0530-EXIT
164400     END-IF.
164500
164600 0520-PASS-TWO.
164700     IF PT-DUP-UNSEEN(WS-IX)
164800             AND PT-NAME-NORM(WS-IX) NOT = SPACES
164900             AND PT-CITY-NORM(WS-IX) NOT = SPACES
165000         MOVE "2" TO WS-DUP-PASS-SW
165100         MOVE WS-IX TO WS-SUBSCR
165200         MOVE WS-IX TO WS-HOLD-9-4
165300         PERFORM 0530-RESOLVE-GROUP THRU 0530-EXIT
165400     END-IF.
165500
165600* WS-SUBSCR = GROUP LEADER SUBSCRIPT.  FIRST SUB-PASS FINDS THE
165700* BEST (HIGHEST-SCORE) MEMBER INTO WS-HOLD-9-4 AND COUNTS THE GROUP
165800* INTO WS-IX3; SECOND SUB-PASS ARCHIVES EVERY MEMBER EXCEPT THE
165900* WINNER.  KEY MATCH IS ON NAME PLUS BIRTHDATE (PASS 1) OR CITY
166000* (PASS 2) ALONE, PER WS-DUP-PASS-SW - THE TWO PASSES MUST STAY
166100* INDEPENDENT, OR A HUB RECORD SHARING ONE KEY WITH EACH SIDE
166200* WOULD CHAIN UNRELATED PATIENTS TOGETHER (REQUEST DQ-053).
166300 0530-RESOLVE-GROUP.
166400     MOVE 1 TO WS-IX3.
166500     PERFORM 0532-FIND-BEST
166600         VARYING WS-IX2 FROM 1 BY 1
166700         UNTIL WS-IX2 > PT-ENTRY-COUNT.
166800     IF WS-IX3 > 1
166900         ADD 1 TO WS-U5-GROUPS
167000         MOVE "C" TO PT-DUP-STATUS(WS-HOLD-9-4)
167100         MOVE PT-ID(WS-HOLD-9-4) TO PT-DUP-CANON-ID(WS-HOLD-9-4)
167200         PERFORM 0534-ARCHIVE-GROUP
167300             VARYING WS-IX2 FROM 1 BY 1
167400             UNTIL WS-IX2 > PT-ENTRY-COUNT
167500     END-IF.
167600 0530-EXIT.
167700     EXIT.
167800
167900 0532-FIND-BEST.
168000     IF WS-IX2 NOT = WS-SUBSCR
168100             AND PT-DUP-UNSEEN(WS-IX2)
168200             AND PT-NAME-NORM(WS-IX2) = PT-NAME-NORM(WS-SUBSCR)
168300             AND ((WS-DUP-PASS-1
168400                    AND PT-BIRTHDATE(WS-IX2) = PT-BIRTHDATE(WS-SUBSCR))
168500               OR (WS-DUP-PASS-2
168600                    AND PT-CITY-NORM(WS-IX2) = PT-CITY-NORM(WS-SUBSCR)))
168700         ADD 1 TO WS-IX3
168800         IF PT-COMPLETE-SCORE(WS-IX2) > PT-COMPLETE-SCORE(WS-HOLD-9-4)
168900             MOVE WS-IX2 TO WS-HOLD-9-4
169000         END-IF
169100     END-IF.
169200
169300 0534-ARCHIVE-GROUP.
169400     IF WS-IX2 NOT = WS-HOLD-9-4
169500             AND PT-DUP-UNSEEN(WS-IX2)
169600             AND PT-NAME-NORM(WS-IX2) = PT-NAME-NORM(WS-SUBSCR)
169700             AND ((WS-DUP-PASS-1
169800                    AND PT-BIRTHDATE(WS-IX2) = PT-BIRTHDATE(WS-SUBSCR))
169900               OR (WS-DUP-PASS-2
170000                    AND PT-CITY-NORM(WS-IX2) = PT-CITY-NORM(WS-SUBSCR)))
170100         MOVE "A" TO PT-DUP-STATUS(WS-IX2)
170200         MOVE PT-ID(WS-HOLD-9-4) TO PT-DUP-CANON-ID(WS-IX2)
170300         ADD 1 TO WS-U5-DUPLICATES
170400         MOVE SPACES TO WS-DETAIL-LINE
170500         MOVE PT-ID(WS-IX2) TO WS-DL-01
170600         MOVE "DUPLICATE OF" TO WS-DL-02
170700         MOVE PT-ID(WS-HOLD-9-4) TO WS-ED-COUNT
170800         MOVE WS-ED-COUNT TO WS-DL-03
170900         MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
171000         PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
171100     END-IF.
171200
171300******************************************************************
171400* 0600-REFERENTIAL-INTEGRITY - LOADS THE APPOINTMENT-TRANSACTION *
171500* FILE INTO APT-TABLE (ONE LOAD FOR EVERY REMAINING SECTION) AND  *
171600* FLAGS ANY APPOINTMENT WHOSE PATIENT ID IS BLANK OR NOT ON THE   *
171700* PATIENT MASTER.  REQUEST DQ-014.                                 *
171800******************************************************************
171900 0600-REFERENTIAL-INTEGRITY.
172000     MOVE "0600-REFERENTIAL-INTEGRITY" TO PARA-NAME.
172100     MOVE "REFERENTIAL-INTEGRITY" TO WS-CURRENT-UNIT.
172200     PERFORM 8400-START-UNIT THRU 8400-EXIT.
172300     PERFORM 0610-READ-APPOINTMENT THRU 0610-EXIT
172400         UNTIL WS-NO-MORE-APPTS.
172500     MOVE SPACES TO WS-DETAIL-LINE.
172600     MOVE WS-U6-TOTAL TO WS-ED-COUNT.
172700     STRING "APPOINTMENTS:" DELIMITED BY SIZE
172800            WS-ED-COUNT DELIMITED BY SIZE
172900            "  ORPHANS:" DELIMITED BY SIZE INTO WS-DETAIL-LINE.
173000     MOVE WS-U6-ORPHANS TO WS-ED-COUNT.
173100     STRING WS-DETAIL-LINE(1:110) DELIMITED BY SIZE
173200            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
173300     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
173400 0600-EXIT.
173500     EXIT.
173600
173700 0610-READ-APPOINTMENT.
173800     READ APPOINTMENTS
173900         AT END
174000             SET WS-NO-MORE-APPTS TO TRUE
174100         NOT AT END
174200             PERFORM 0620-LOAD-ONE-APPOINTMENT THRU 0620-EXIT
174300     END-READ.
174400 0610-EXIT.
174500     EXIT.
174600
174700* LOADS ONE ROW INTO APT-TABLE, PARSES THE DATE (ALSO GETTING THE
174800* ISO WEEK NEEDED LATER BY 1500-STATE-TIMELINE) AND BUILDS THE
174900* TITLE-CASED / LOWERCASED NORM FIELDS SHARED BY EVERY LATER PASS.
175000 0620-LOAD-ONE-APPOINTMENT.
175100     ADD 1 TO AT-ENTRY-COUNT.
175200     ADD 1 TO WS-U6-TOTAL.
175300     MOVE APT-ID          TO AT-ID(AT-ENTRY-COUNT).
175400     MOVE APT-PATIENT-ID  TO AT-PATIENT-ID(AT-ENTRY-COUNT).
175500     MOVE APT-PATIENT-FLAG TO AT-PATIENT-FLAG(AT-ENTRY-COUNT).
175600     MOVE APT-DATE        TO AT-DATE(AT-ENTRY-COUNT).
175700     MOVE APT-SPECIALTY   TO AT-SPECIALTY(AT-ENTRY-COUNT).
175800     MOVE APT-DOCTOR      TO AT-DOCTOR(AT-ENTRY-COUNT).
175900     MOVE APT-COST        TO AT-COST(AT-ENTRY-COUNT).
176000     MOVE APT-COST-FLAG   TO AT-COST-FLAG(AT-ENTRY-COUNT).
176100     MOVE APT-STATE       TO AT-STATE(AT-ENTRY-COUNT).
176200     MOVE APT-CITY        TO AT-CITY(AT-ENTRY-COUNT).
176300     MOVE AT-ENTRY-COUNT  TO AT-FILE-SEQ(AT-ENTRY-COUNT).
176400
176500     MOVE "W" TO WS-DATE-FUNCTION-SW.
176600     MOVE APT-DATE TO WS-DATE-STRING-IN.
176700     CALL "HQDATE" USING WS-DATE-CTL.
176800     MOVE WS-DATE-STATUS-OUT TO AT-DATE-STATUS(AT-ENTRY-COUNT).
176900     IF AT-DATE-OK(AT-ENTRY-COUNT)
177000         MOVE WS-DATE-YY-OUT TO AT-YY(AT-ENTRY-COUNT)
177100         MOVE WS-DATE-MM-OUT TO AT-MM(AT-ENTRY-COUNT)
177200         MOVE WS-DATE-DD-OUT TO AT-DD(AT-ENTRY-COUNT)
177300         MOVE WS-DATE-SERIAL-OUT TO AT-DAY-SERIAL(AT-ENTRY-COUNT)
177400         MOVE WS-DATE-ISOWEEK-OUT TO AT-ISO-WEEK(AT-ENTRY-COUNT)
177500     ELSE
177600         MOVE ZERO TO AT-DAY-SERIAL(AT-ENTRY-COUNT)
177700         MOVE SPACES TO AT-ISO-WEEK(AT-ENTRY-COUNT)
177800     END-IF.
177900
178000     MOVE SPACES TO WS-TRIM-TEXT1.
178100     MOVE APT-STATE TO WS-TRIM-TEXT1(1:15).
178200     CALL "HQTRIM" USING WS-TRIM-TEXT1 WS-TRIM-TEXT2.
178300     MOVE WS-TRIM-TEXT2(1:15) TO AT-STATE-NORM(AT-ENTRY-COUNT).
178400     MOVE APT-SPECIALTY TO WS-TC-FIELD.
178500     PERFORM 8100-TITLE-CASE-FIELD THRU 8100-EXIT.
178600     MOVE WS-TC-FIELD(1:20) TO AT-SPECIALTY-NORM(AT-ENTRY-COUNT).
178700     MOVE APT-DOCTOR TO WS-TC-FIELD.
178800     PERFORM 8100-TITLE-CASE-FIELD THRU 8100-EXIT.
178900     MOVE WS-TC-FIELD(1:30) TO AT-DOCTOR-NORM(AT-ENTRY-COUNT).
179000     MOVE APT-CITY TO WS-TC-FIELD.
179100     PERFORM 8100-TITLE-CASE-FIELD THRU 8100-EXIT.
179200     MOVE WS-TC-FIELD(1:20) TO AT-CITY-NORM(AT-ENTRY-COUNT).
179300
179400     IF APT-PATIENT-ID = ZERO
179500         ADD 1 TO WS-U6-ORPHANS
179600         MOVE "N" TO AT-PATIENT-FLAG(AT-ENTRY-COUNT)
179700         MOVE SPACES TO WS-DETAIL-LINE
179800         MOVE APT-ID TO WS-DL-01
179900         MOVE "ID_PACIENTE AUSENTE" TO WS-DL-02
180000         MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
180100         PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
180200     ELSE
180300         MOVE APT-PATIENT-ID TO WS-LOOKUP-ID
180400         PERFORM 8500-FIND-PATIENT THRU 8500-EXIT
180500         IF WS-FOUND
180600             MOVE "Y" TO AT-PATIENT-FLAG(AT-ENTRY-COUNT)
180700         ELSE
180800             MOVE "N" TO AT-PATIENT-FLAG(AT-ENTRY-COUNT)
180900             ADD 1 TO WS-U6-ORPHANS
181000             MOVE SPACES TO WS-DETAIL-LINE
181100             MOVE APT-ID TO WS-DL-01
181200             MOVE "PACIENTE NO REGISTRADO" TO WS-DL-02
181300             MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
181400             PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
181500         END-IF
181600     END-IF.
181700 0620-EXIT.
181800     EXIT.
181900
182000******************************************************************
182100* 0700-APPT-ALERTS - FLAGS APPOINTMENTS MISSING A DATE AND/OR A   *
182200* DOCTOR.  REQUEST DQ-014.                                         *
182300******************************************************************
182400 0700-APPT-ALERTS.
182500     MOVE "0700-APPT-ALERTS" TO PARA-NAME.
182600     MOVE "APPT-ALERTS" TO WS-CURRENT-UNIT.
182700     PERFORM 8400-START-UNIT THRU 8400-EXIT.
182800     PERFORM 0710-CHECK-ONE-APPT
182900         VARYING WS-IX FROM 1 BY 1
183000         UNTIL WS-IX > AT-ENTRY-COUNT.
183100     MOVE SPACES TO WS-DETAIL-LINE.
183200     MOVE WS-U7-TOTAL TO WS-ED-COUNT.
183300     STRING "APPOINTMENTS:" DELIMITED BY SIZE
183400            WS-ED-COUNT DELIMITED BY SIZE
183500            "  ALERTS:" DELIMITED BY SIZE INTO WS-DETAIL-LINE.
183600     MOVE WS-U7-ALERTS TO WS-ED-COUNT.
183700     STRING WS-DETAIL-LINE(1:110) DELIMITED BY SIZE
183800            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
183900     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
184000 0700-EXIT.
184100     EXIT.
184200
184300 0710-CHECK-ONE-APPT.
184400     ADD 1 TO WS-U7-TOTAL.
184500     MOVE SPACES TO WS-TC-FIELD.
184600     IF AT-DATE(WS-IX) = SPACES AND AT-DOCTOR(WS-IX) = SPACES
184700         ADD 1 TO WS-U7-ALERTS
184800         MOVE SPACES TO WS-DETAIL-LINE
184900         MOVE AT-ID(WS-IX) TO WS-DL-01
185000         MOVE "FALTA FECHA Y MEDICO" TO WS-DL-02
185100         MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
185200         PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
185300     ELSE
185400         IF AT-DATE(WS-IX) = SPACES
185500             ADD 1 TO WS-U7-ALERTS
185600             MOVE SPACES TO WS-DETAIL-LINE
185700             MOVE AT-ID(WS-IX) TO WS-DL-01
185800             MOVE "FALTA FECHA" TO WS-DL-02
185900             MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
186000             PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
186100         ELSE
186200             IF AT-DOCTOR(WS-IX) = SPACES
186300                 ADD 1 TO WS-U7-ALERTS
186400                 MOVE SPACES TO WS-DETAIL-LINE
186500                 MOVE AT-ID(WS-IX) TO WS-DL-01
186600                 MOVE "FALTA MEDICO" TO WS-DL-02
186700                 MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
186800                 PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
186900             END-IF
187000         END-IF
187100     END-IF.
187200
187300******************************************************************
187400* 0800-APPT-REVIEW - AMONG COMPLETADA/CANCELADA APPOINTMENTS ONLY,*
187500* FLAGS THOSE MISSING A DATE OR A DOCTOR.  REQUEST DQ-014.         *
187600******************************************************************
187700 0800-APPT-REVIEW.
187800     MOVE "0800-APPT-REVIEW" TO PARA-NAME.
187900     MOVE "APPT-REVIEW" TO WS-CURRENT-UNIT.
188000     PERFORM 8400-START-UNIT THRU 8400-EXIT.
188100     PERFORM 0810-CHECK-ONE-APPT
188200         VARYING WS-IX FROM 1 BY 1
188300         UNTIL WS-IX > AT-ENTRY-COUNT.
188400     MOVE SPACES TO WS-DETAIL-LINE.
188500     MOVE WS-U8-TOTAL TO WS-ED-COUNT.
188600     STRING "REVIEWABLE:" DELIMITED BY SIZE
188700            WS-ED-COUNT DELIMITED BY SIZE
188800            "  REVIEWED:" DELIMITED BY SIZE INTO WS-DETAIL-LINE.
188900     MOVE WS-U8-REVIEWED TO WS-ED-COUNT.
189000     STRING WS-DETAIL-LINE(1:110) DELIMITED BY SIZE
189100            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
189200     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
189300 0800-EXIT.
189400     EXIT.
189500
189600 0810-CHECK-ONE-APPT.
189700     IF AT-STATE-NORM(WS-IX) = "completada" OR
189800        AT-STATE-NORM(WS-IX) = "cancelada"
189900         ADD 1 TO WS-U8-TOTAL
190000         IF AT-DATE(WS-IX) = SPACES OR AT-DOCTOR(WS-IX) = SPACES
190100             ADD 1 TO WS-U8-REVIEWED
190200             MOVE SPACES TO WS-DETAIL-LINE
190300             MOVE AT-ID(WS-IX) TO WS-DL-01
190400             MOVE AT-STATE-NORM(WS-IX) TO WS-DL-02
190500             MOVE "REVISION REQUERIDA" TO WS-DL-03
190600             MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
190700             PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
190800         END-IF
190900     END-IF.
191000
191100******************************************************************
191200* 0900-AGE-SPECIALTY-MISMATCH - PATIENT AGE AT THE APPOINTMENT    *
191300* DATE AGAINST THE SPECIALTY'S EXPECTED RANGE.  REQUEST DQ-029.   *
191400******************************************************************
191500 0900-AGE-SPECIALTY-MISMATCH.
191600     MOVE "0900-AGE-SPECIALTY-MISMATCH" TO PARA-NAME.
191700     MOVE "AGE-SPECIALTY-MISMATCH" TO WS-CURRENT-UNIT.
191800     PERFORM 8400-START-UNIT THRU 8400-EXIT.
191900     PERFORM 0910-CHECK-ONE-APPT
192000         VARYING WS-IX FROM 1 BY 1
192100         UNTIL WS-IX > AT-ENTRY-COUNT.
192200     MOVE SPACES TO WS-DETAIL-LINE.
192300     MOVE WS-U9-TOTAL TO WS-ED-COUNT.
192400     STRING "APPOINTMENTS CHECKED:" DELIMITED BY SIZE
192500            WS-ED-COUNT DELIMITED BY SIZE
192600            "  FLAGGED:" DELIMITED BY SIZE INTO WS-DETAIL-LINE.
192700     MOVE WS-U9-FLAGGED TO WS-ED-COUNT.
192800     STRING WS-DETAIL-LINE(1:110) DELIMITED BY SIZE
192900            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
193000     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
193100 0900-EXIT.
193200     EXIT.
193300
193400 0910-CHECK-ONE-APPT.
193500     IF AT-PATIENT-FLAG(WS-IX) = "Y" AND AT-DATE-OK(WS-IX)
193600         MOVE AT-PATIENT-ID(WS-IX) TO WS-LOOKUP-ID
193700         PERFORM 8500-FIND-PATIENT THRU 8500-EXIT
193800         IF WS-FOUND AND PT-BDATE-OK(WS-SUBSCR)
193900             ADD 1 TO WS-U9-TOTAL
194000             MOVE "C" TO WS-AGECMP-MODE-SW
194100             MOVE PT-BIRTH-YY(WS-SUBSCR) TO WS-AGECMP-BIRTH-YY
194200             MOVE PT-BIRTH-MM(WS-SUBSCR) TO WS-AGECMP-BIRTH-MM
194300             MOVE PT-BIRTH-DD(WS-SUBSCR) TO WS-AGECMP-BIRTH-DD
194400             MOVE AT-YY(WS-IX) TO WS-AGECMP-REF-YY
194500             MOVE AT-MM(WS-IX) TO WS-AGECMP-REF-MM
194600             MOVE AT-DD(WS-IX) TO WS-AGECMP-REF-DD
194700             CALL "HQAGECMP" USING WS-AGECMP-CTL
194800             PERFORM 0920-COMPARE-RANGE THRU 0920-EXIT
194900         END-IF
195000     END-IF.
195100
195200* SPECIALTY AGE RANGES - "PEDIATR" 0-17, "GERIATR" 65-150, ELSE
195300* (INCLUDING BLANK) 18-64.  THE SUBSTRING SEARCH IS ON THE RAW
195400* SPECIALTY TEXT SINCE THE RULE ONLY CARES ABOUT A KEYWORD MATCH.
195500 0920-COMPARE-RANGE.
195600     MOVE "N" TO WS-FOUND-SW.
195700     MOVE ZERO TO WS-IX2.
195800     INSPECT AT-SPECIALTY(WS-IX) TALLYING WS-IX2
195900         FOR ALL "PEDIATR".
196000     IF WS-IX2 > 0
196100         IF WS-AGECMP-AGE-OUT > 17
196200             SET WS-FOUND TO TRUE
196300         END-IF
196400     ELSE
196500         MOVE ZERO TO WS-IX2
196600         INSPECT AT-SPECIALTY(WS-IX) TALLYING WS-IX2 FOR ALL "GERIATR"
196700         IF WS-IX2 > 0
196800             IF WS-AGECMP-AGE-OUT < 65
196900                 SET WS-FOUND TO TRUE
197000             END-IF
197100         ELSE
197200             IF WS-AGECMP-AGE-OUT < 18 OR WS-AGECMP-AGE-OUT > 64
197300                 SET WS-FOUND TO TRUE
197400             END-IF
197500         END-IF
197600     END-IF.
197700     IF WS-FOUND
197800         ADD 1 TO WS-U9-FLAGGED
197900         MOVE SPACES TO WS-DETAIL-LINE
198000         MOVE AT-ID(WS-IX) TO WS-DL-01
198100         MOVE AT-SPECIALTY(WS-IX) TO WS-DL-02
198200         MOVE WS-AGECMP-AGE-OUT TO WS-ED-COUNT
198300         MOVE WS-ED-COUNT TO WS-DL-03
198400         MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
198500         PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
198600     END-IF.
198700 0920-EXIT.
198800     EXIT.
198900
199000* GENERIC BINARY SEARCH OF PT-TABLE (SORTED ASCENDING BY PT-ID IN
199100* 0180-SORT-PATIENT-TABLE) ON WS-LOOKUP-ID.  RETURNS WS-FOUND-SW
199200* AND, WHEN FOUND, THE MATCHING SUBSCRIPT IN WS-SUBSCR.
199300 8500-FIND-PATIENT.
199400     MOVE "N" TO WS-FOUND-SW.
199500     MOVE 1 TO WS-LOW.
199600     MOVE PT-ENTRY-COUNT TO WS-HIGH.
199700     PERFORM 8510-SEARCH-STEP
199800         UNTIL WS-LOW > WS-HIGH OR WS-FOUND.
199900 8500-EXIT.
200000     EXIT.
200100
200200 8510-SEARCH-STEP.
200300     COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.
200400     IF PT-ID(WS-MID) = WS-LOOKUP-ID
200500         SET WS-FOUND TO TRUE
200600         MOVE WS-MID TO WS-SUBSCR
200700     ELSE
200800         IF PT-ID(WS-MID) < WS-LOOKUP-ID
200900             COMPUTE WS-LOW = WS-MID + 1
201000         ELSE
201100             COMPUTE WS-HIGH = WS-MID - 1
201200         END-IF
201300     END-IF.
201400
201500******************************************************************
201600* 1000-OCCUPANCY-DASHBOARD - PER CITY/SPECIALTY COMPLETED,       *
201700* CANCELED AND REPROGRAMADA COUNTS, DESCENDING BY TOTAL.          *
201800* REQUEST DQ-166.                                                  *
201900******************************************************************
202000 1000-OCCUPANCY-DASHBOARD.
202100     MOVE "1000-OCCUPANCY-DASHBOARD" TO PARA-NAME.
202200     MOVE "OCCUPANCY-DASHBOARD" TO WS-CURRENT-UNIT.
202300     PERFORM 8400-START-UNIT THRU 8400-EXIT.
202400     PERFORM 1010-TALLY-ONE-APPT
202500         VARYING WS-IX FROM 1 BY 1
202600         UNTIL WS-IX > AT-ENTRY-COUNT.
202700     PERFORM 1020-SORT-OCC-DESC.
202800     PERFORM 1030-PRINT-ONE-OCC
202900         VARYING WS-OCC-IX FROM 1 BY 1
203000         UNTIL WS-OCC-IX > WS-OCC-COUNT.
203100 1000-EXIT.
203200     EXIT.
203300
203400* FINDS OR ADDS THE (CITY,SPECIALTY) SLOT AND BUMPS THE COUNTER FOR
203500* THE APPOINTMENT'S STATE - COMPLETADA, CANCELADA, OR REPROGRAMADA.
203600* ANY OTHER STATE STILL COUNTS TOWARD OCC-TOTAL VIA 1012.
203700 1010-TALLY-ONE-APPT.
203800     MOVE ZERO TO WS-FOUND-SW.
203900     PERFORM 1012-FIND-OCC-SLOT
204000         VARYING WS-OCC-IX FROM 1 BY 1
204100         UNTIL WS-OCC-IX > WS-OCC-COUNT OR WS-FOUND.
204200     IF NOT WS-FOUND
204300         ADD 1 TO WS-OCC-COUNT
204400         SET WS-OCC-IX TO WS-OCC-COUNT
204500         MOVE AT-CITY-NORM(WS-IX) TO OCC-CITY(WS-OCC-IX)
204600         MOVE AT-SPECIALTY-NORM(WS-IX) TO OCC-SPECIALTY(WS-OCC-IX)
204700         MOVE ZERO TO OCC-COMPLETED(WS-OCC-IX)
204800         MOVE ZERO TO OCC-CANCELED(WS-OCC-IX)
204900         MOVE ZERO TO OCC-REPROGR(WS-OCC-IX)
205000         MOVE ZERO TO OCC-TOTAL(WS-OCC-IX)
205100     END-IF.
205200     ADD 1 TO OCC-TOTAL(WS-OCC-IX).
205300     IF AT-STATE-NORM(WS-IX) = "completada"
205400         ADD 1 TO OCC-COMPLETED(WS-OCC-IX)
205500     ELSE
205600         IF AT-STATE-NORM(WS-IX) = "cancelada"
205700             ADD 1 TO OCC-CANCELED(WS-OCC-IX)
205800         ELSE
205900             IF AT-STATE-NORM(WS-IX) = "reprogramada"
206000                 ADD 1 TO OCC-REPROGR(WS-OCC-IX)
206100             END-IF
206200         END-IF
206300     END-IF.
206400
206500 1012-FIND-OCC-SLOT.
206600     IF OCC-CITY(WS-OCC-IX) = AT-CITY-NORM(WS-IX) AND
206700        OCC-SPECIALTY(WS-OCC-IX) = AT-SPECIALTY-NORM(WS-IX)
206800         SET WS-FOUND TO TRUE
206900     END-IF.
207000
207100* DESCENDING BUBBLE SORT OF THE (SMALL, <=200-ROW) OCC TABLE ON
207200* OCC-TOTAL.
207300 1020-SORT-OCC-DESC.
207400     PERFORM 1022-ONE-PASS
207500         VARYING WS-OCC-IX FROM 1 BY 1
207600         UNTIL WS-OCC-IX >= WS-OCC-COUNT.
207700 1020-EXIT.
207800     EXIT.
207900
208000 1022-ONE-PASS.
208100     PERFORM 1024-ONE-COMPARE
208200         VARYING WS-IX FROM 1 BY 1
208300         UNTIL WS-IX > WS-OCC-COUNT - WS-OCC-IX.
208400
208500 1024-ONE-COMPARE.
208600     SET WS-IX3 TO WS-IX.
208700     ADD 1 TO WS-IX3.
208800     IF OCC-TOTAL(WS-IX) < OCC-TOTAL(WS-IX3)
208900         MOVE WS-OCC-ENTRY(WS-IX)  TO WS-OCC-HOLD
209000         MOVE WS-OCC-ENTRY(WS-IX3) TO WS-OCC-ENTRY(WS-IX)
209100         MOVE WS-OCC-HOLD          TO WS-OCC-ENTRY(WS-IX3)
209200     END-IF.
209300
209400 1030-PRINT-ONE-OCC.
209500     MOVE SPACES TO WS-DETAIL-LINE.
209600     MOVE OCC-CITY(WS-OCC-IX) TO WS-DL-01.
209700     MOVE OCC-SPECIALTY(WS-OCC-IX) TO WS-DL-02.
209800     MOVE OCC-COMPLETED(WS-OCC-IX) TO WS-ED-COUNT.
209900     MOVE WS-ED-COUNT TO WS-DL-03(1:9).
210000     MOVE OCC-CANCELED(WS-OCC-IX) TO WS-ED-COUNT.
210100     MOVE WS-ED-COUNT TO WS-DL-04(1:9).
210200     MOVE OCC-REPROGR(WS-OCC-IX) TO WS-ED-COUNT.
210300     MOVE WS-ED-COUNT TO WS-DL-05(1:9).
210400     MOVE OCC-TOTAL(WS-OCC-IX) TO WS-ED-COUNT.
210500     MOVE WS-ED-COUNT TO WS-DL-06(1:9).
210600     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
210700     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
210800
210900******************************************************************
211000* 1100-DOCTOR-UTILIZATION - UTILIZATION = COMPLETADA/SCHEDULED,   *
211100* CANCEL-RATE = (CANCELADA+REPROGRAMADA)/SCHEDULED.  FLAGGED WHEN *
211200* UTIL < .75 OR CANCEL-RATE > .20 (CANCEL-RATE WINS THE STATUS    *
211300* TEXT WHEN BOTH FIRE).  ASCENDING BY (UTIL - .75).  REQUEST      *
211400* DQ-166.                                                          *
211500******************************************************************
211600 1100-DOCTOR-UTILIZATION.
211700     MOVE "1100-DOCTOR-UTILIZATION" TO PARA-NAME.
211800     MOVE "DOCTOR-UTILIZATION" TO WS-CURRENT-UNIT.
211900     PERFORM 8400-START-UNIT THRU 8400-EXIT.
212000     PERFORM 1110-TALLY-ONE-APPT
212100         VARYING WS-IX FROM 1 BY 1
212200         UNTIL WS-IX > AT-ENTRY-COUNT.
212300     PERFORM 1120-SCORE-ONE-DOCTOR
212400         VARYING WS-DOC-IX FROM 1 BY 1
212500         UNTIL WS-DOC-IX > WS-DOC-COUNT.
212600     PERFORM 1130-SORT-DOC-ASC.
212700     PERFORM 1140-PRINT-ONE-DOCTOR
212800         VARYING WS-DOC-IX FROM 1 BY 1
212900         UNTIL WS-DOC-IX > WS-DOC-COUNT.
213000 1100-EXIT.
213100     EXIT.
213200
213300 1110-TALLY-ONE-APPT.
213400     MOVE ZERO TO WS-FOUND-SW.
213500     PERFORM 1112-FIND-DOC-SLOT
213600         VARYING WS-DOC-IX FROM 1 BY 1
213700         UNTIL WS-DOC-IX > WS-DOC-COUNT OR WS-FOUND.
213800     IF NOT WS-FOUND
213900         ADD 1 TO WS-DOC-COUNT
214000         SET WS-DOC-IX TO WS-DOC-COUNT
214100         MOVE AT-DOCTOR-NORM(WS-IX) TO DOC-DOCTOR(WS-DOC-IX)
214200         MOVE AT-SPECIALTY-NORM(WS-IX) TO DOC-SPECIALTY(WS-DOC-IX)
214300         MOVE ZERO TO DOC-SCHEDULED(WS-DOC-IX)
214400         MOVE ZERO TO DOC-COMPLETED(WS-DOC-IX)
214500         MOVE ZERO TO DOC-CANCELLED(WS-DOC-IX)
214600         MOVE ZERO TO DOC-REPROGRAMMED(WS-DOC-IX)
214700     END-IF.
214800     ADD 1 TO DOC-SCHEDULED(WS-DOC-IX).
214900     IF AT-STATE-NORM(WS-IX) = "completada"
215000         ADD 1 TO DOC-COMPLETED(WS-DOC-IX)
215100     ELSE
215200         IF AT-STATE-NORM(WS-IX) = "cancelada"
215300             ADD 1 TO DOC-CANCELLED(WS-DOC-IX)
215400         ELSE
215500             IF AT-STATE-NORM(WS-IX) = "reprogramada"
215600                 ADD 1 TO DOC-REPROGRAMMED(WS-DOC-IX)
215700             END-IF
215800         END-IF
215900     END-IF.
216000
216100 1112-FIND-DOC-SLOT.
216200     IF DOC-DOCTOR(WS-DOC-IX) = AT-DOCTOR-NORM(WS-IX)
216300         SET WS-FOUND TO TRUE
216400     END-IF.
216500
216600 1120-SCORE-ONE-DOCTOR.
216700     IF DOC-SCHEDULED(WS-DOC-IX) = ZERO
216800         MOVE ZERO TO DOC-UTIL(WS-DOC-IX)
216900         MOVE ZERO TO DOC-CANC-RATE(WS-DOC-IX)
217000     ELSE
217100         COMPUTE DOC-UTIL(WS-DOC-IX) ROUNDED =
217200             DOC-COMPLETED(WS-DOC-IX) / DOC-SCHEDULED(WS-DOC-IX)
217300         COMPUTE DOC-CANC-RATE(WS-DOC-IX) ROUNDED =
217400             (DOC-CANCELLED(WS-DOC-IX) + DOC-REPROGRAMMED(WS-DOC-IX))
217500                 / DOC-SCHEDULED(WS-DOC-IX)
217600     END-IF.
217700     COMPUTE DOC-DEVIATION(WS-DOC-IX) ROUNDED =
217800         DOC-UTIL(WS-DOC-IX) - 0.75.
217900     IF DOC-CANC-RATE(WS-DOC-IX) > 0.20
218000         MOVE "ALTA CANCELACION" TO DOC-STATUS(WS-DOC-IX)
218100     ELSE
218200         IF DOC-UTIL(WS-DOC-IX) < 0.75
218300             MOVE "BAJA UTILIZACION" TO DOC-STATUS(WS-DOC-IX)
218400         ELSE
218500             MOVE "NORMAL" TO DOC-STATUS(WS-DOC-IX)
218600         END-IF
218700     END-IF.
218800
218900 1130-SORT-DOC-ASC.
219000     PERFORM 1132-ONE-PASS
219100         VARYING WS-DOC-IX FROM 1 BY 1
219200         UNTIL WS-DOC-IX >= WS-DOC-COUNT.
219300 1130-EXIT.
219400     EXIT.
219500
219600 1132-ONE-PASS.
219700     PERFORM 1134-ONE-COMPARE
219800         VARYING WS-IX FROM 1 BY 1
219900         UNTIL WS-IX > WS-DOC-COUNT - WS-DOC-IX.
220000
220100 1134-ONE-COMPARE.
220200     SET WS-IX3 TO WS-IX.
220300     ADD 1 TO WS-IX3.
220400     IF DOC-DEVIATION(WS-IX) > DOC-DEVIATION(WS-IX3)
220500         MOVE WS-DOC-ENTRY(WS-IX)  TO WS-DOC-HOLD
220600         MOVE WS-DOC-ENTRY(WS-IX3) TO WS-DOC-ENTRY(WS-IX)
220700         MOVE WS-DOC-HOLD          TO WS-DOC-ENTRY(WS-IX3)
220800     END-IF.
220900
221000 1140-PRINT-ONE-DOCTOR.
221100     MOVE SPACES TO WS-DETAIL-LINE.
221200     MOVE DOC-DOCTOR(WS-DOC-IX) TO WS-DL-01.
221300     MOVE DOC-SPECIALTY(WS-DOC-IX) TO WS-DL-02.
221400     MOVE DOC-UTIL(WS-DOC-IX) TO WS-ED-RATE.
221500     MOVE WS-ED-RATE TO WS-DL-03(1:6).
221600     MOVE DOC-CANC-RATE(WS-DOC-IX) TO WS-ED-RATE.
221700     MOVE WS-ED-RATE TO WS-DL-04(1:6).
221800     MOVE DOC-STATUS(WS-DOC-IX) TO WS-DL-05.
221900     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
222000     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
222100
222200******************************************************************
222300* 1200-COST-AUDIT - PASS 1 BUILDS PER-SPECIALTY MEAN/SAMPLE       *
222400* STDDEV (VIA HQSTATS) OVER COSTS PRESENT ON THE APPOINTMENT      *
222500* (APT-COST-FLAG = "Y") FOR THE SUMMARY LINES; PASS 2 RECOMPUTES  *
222600* A LEAVE-ONE-OUT MEAN/STDDEV FOR EACH COST (ITS OWN OCCURRENCE   *
222700* EXCLUDED) AND FLAGS ANY COST WHOSE DEVIATION FROM THAT MEAN     *
222800* EXCEEDS 2 LEAVE-ONE-OUT STANDARD DEVIATIONS, PRINTED BY         *
222900* DEVIATION DESCENDING.  REQUEST DQ-201.                          *
223000******************************************************************
223100 1200-COST-AUDIT.
223200     MOVE "1200-COST-AUDIT" TO PARA-NAME.
223300     MOVE "COST-AUDIT" TO WS-CURRENT-UNIT.
223400     PERFORM 8400-START-UNIT THRU 8400-EXIT.
223500     PERFORM 1210-BUILD-COST-LIST
223600         VARYING WS-IX FROM 1 BY 1
223700         UNTIL WS-IX > AT-ENTRY-COUNT.
223800     PERFORM 1220-CALC-ONE-SPEC-STATS
223900         VARYING WS-CST-IX FROM 1 BY 1
224000         UNTIL WS-CST-IX > WS-COST-SPEC-COUNT.
224100     PERFORM 1230-PRINT-ONE-SPEC-STATS
224200         VARYING WS-CST-IX FROM 1 BY 1
224300         UNTIL WS-CST-IX > WS-COST-SPEC-COUNT.
224400     PERFORM 1240-CHECK-ONE-COST
224500         VARYING WS-CL-IX FROM 1 BY 1
224600         UNTIL WS-CL-IX > WS-COST-LIST-COUNT.
224700     PERFORM 1244-SORT-ANOM-DESC THRU 1244-EXIT.
224800     PERFORM 1249-PRINT-ONE-ANOMALY
224900         VARYING WS-ANOM-IX FROM 1 BY 1
225000         UNTIL WS-ANOM-IX > WS-ANOM-COUNT.
225100     MOVE SPACES TO WS-DETAIL-LINE.
225200     MOVE "TOTAL ANOMALIES:" TO WS-DL-01.
225300     MOVE WS-U12-ANOMALIES TO WS-ED-COUNT.
225400     MOVE WS-ED-COUNT TO WS-DL-02.
225500     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
225600     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
225700 1200-EXIT.
225800     EXIT.
225900
226000 1210-BUILD-COST-LIST.
226100     IF AT-COST-FLAG(WS-IX) = "Y"
226200         MOVE ZERO TO WS-FOUND-SW
226300         PERFORM 1212-FIND-SPEC-SLOT
226400             VARYING WS-CST-IX FROM 1 BY 1
226500             UNTIL WS-CST-IX > WS-COST-SPEC-COUNT OR WS-FOUND
226600         IF NOT WS-FOUND
226700             ADD 1 TO WS-COST-SPEC-COUNT
226800             SET WS-CST-IX TO WS-COST-SPEC-COUNT
226900             MOVE AT-SPECIALTY-NORM(WS-IX) TO CST-SPECIALTY(WS-CST-IX)
227000             MOVE ZERO TO CST-N(WS-CST-IX)
227100         END-IF
227200         ADD 1 TO WS-COST-LIST-COUNT
227300         SET WS-CL-IX TO WS-COST-LIST-COUNT
227400         MOVE WS-CST-IX TO CL-SPEC-IX(WS-CL-IX)
227500         MOVE AT-COST(WS-IX) TO CL-COST(WS-CL-IX)
227600         MOVE WS-IX TO CL-AT-IX(WS-CL-IX)
227700     END-IF.
227800
227900 1212-FIND-SPEC-SLOT.
228000     IF CST-SPECIALTY(WS-CST-IX) = AT-SPECIALTY-NORM(WS-IX)
228100         SET WS-FOUND TO TRUE
228200     END-IF.
228300
228400* HQSTATS TAKES A FLAT AMOUNT TABLE, SO EACH SPECIALTY'S COSTS ARE
228500* COPIED OUT OF WS-COST-LIST-TABLE INTO WS-STATS-AMOUNTS BEFORE THE
228600* CALL.
228700 1220-CALC-ONE-SPEC-STATS.
228800     MOVE ZERO TO WS-STATS-COUNT-IN.
228900     PERFORM 1222-COLLECT-ONE-AMOUNT
229000         VARYING WS-CL-IX FROM 1 BY 1
229100         UNTIL WS-CL-IX > WS-COST-LIST-COUNT.
229200     MOVE WS-STATS-COUNT-IN TO CST-N(WS-CST-IX).
229300     MOVE "S" TO WS-STATS-MODE-SW.
229400     CALL "HQSTATS" USING WS-STATS-CTL WS-STATS-AMOUNTS.
229500     MOVE WS-STATS-MEAN-OUT TO CST-MEAN(WS-CST-IX).
229600     MOVE WS-STATS-STDDEV-OUT TO CST-STDDEV(WS-CST-IX).
229700
229800 1222-COLLECT-ONE-AMOUNT.
229900     IF CL-SPEC-IX(WS-CL-IX) = WS-CST-IX
230000         ADD 1 TO WS-STATS-COUNT-IN
230100         MOVE CL-COST(WS-CL-IX)
230200             TO WS-STATS-AMOUNT(WS-STATS-COUNT-IN)
230300     END-IF.
230400
230500 1230-PRINT-ONE-SPEC-STATS.
230600     MOVE SPACES TO WS-DETAIL-LINE.
230700     MOVE CST-SPECIALTY(WS-CST-IX) TO WS-DL-01.
230800     MOVE CST-N(WS-CST-IX) TO WS-ED-COUNT.
230900     MOVE WS-ED-COUNT TO WS-DL-02.
231000     MOVE CST-MEAN(WS-CST-IX) TO WS-ED-MONEY.
231100     MOVE WS-ED-MONEY TO WS-DL-03(1:11).
231200     MOVE CST-STDDEV(WS-CST-IX) TO WS-ED-MONEY.
231300     MOVE WS-ED-MONEY TO WS-DL-04(1:11).
231400     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
231500     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
231600
231700* LEAVE-ONE-OUT CHECK - THE SPECIALTY MEAN/STDDEV PRINTED BY 1230
231800* ABOVE INCLUDE THIS RECORD'S OWN COST, TOO FORGIVING A YARDSTICK
231900* FOR THIS RECORD (REQUEST DQ-201).  SO EACH COST IS RE-JUDGED
232000* AGAINST THE MEAN/STDDEV OF ITS SPECIALTY'S OTHER COSTS ONLY.
232100 1240-CHECK-ONE-COST.
232200     SET WS-CST-IX TO CL-SPEC-IX(WS-CL-IX).
232300     MOVE ZERO TO WS-STATS-COUNT-IN.
232400     PERFORM 1242-COLLECT-OTHER-AMOUNT
232500         VARYING WS-CL-IX2 FROM 1 BY 1
232600         UNTIL WS-CL-IX2 > WS-COST-LIST-COUNT.
232700     IF WS-STATS-COUNT-IN > 1
232800         MOVE "S" TO WS-STATS-MODE-SW
232900         CALL "HQSTATS" USING WS-STATS-CTL WS-STATS-AMOUNTS
233000         IF WS-STATS-STDDEV-OUT > ZERO
233100             COMPUTE WS-COST-DIFF =
233200                 CL-COST(WS-CL-IX) - WS-STATS-MEAN-OUT
233300             IF WS-COST-DIFF < ZERO
233400                 COMPUTE WS-COST-DIFF = ZERO - WS-COST-DIFF
233500             END-IF
233600             COMPUTE WS-COST-THRESHOLD = 2 * WS-STATS-STDDEV-OUT
233700             IF WS-COST-DIFF > WS-COST-THRESHOLD
233800                 PERFORM 1244-ADD-ONE-ANOMALY
233900             END-IF
234000         END-IF
234100     END-IF.
234200
234300 1242-COLLECT-OTHER-AMOUNT.
234400     IF CL-SPEC-IX(WS-CL-IX2) = WS-CST-IX
234500             AND WS-CL-IX2 NOT = WS-CL-IX
234600         ADD 1 TO WS-STATS-COUNT-IN
234700         MOVE CL-COST(WS-CL-IX2)
234800             TO WS-STATS-AMOUNT(WS-STATS-COUNT-IN)
234900     END-IF.
235000
235100 1244-ADD-ONE-ANOMALY.
235200     ADD 1 TO WS-ANOM-COUNT.
235300     ADD 1 TO WS-U12-ANOMALIES.
235400     SET WS-ANOM-IX TO WS-ANOM-COUNT.
235500     SET WS-IX3 TO CL-AT-IX(WS-CL-IX).
235600     MOVE AT-ID(WS-IX3) TO ANOM-AT-ID(WS-ANOM-IX).
235700     MOVE CST-SPECIALTY(WS-CST-IX) TO ANOM-SPECIALTY(WS-ANOM-IX).
235800     MOVE CL-COST(WS-CL-IX) TO ANOM-COST(WS-ANOM-IX).
235900     MOVE WS-COST-DIFF TO ANOM-DEVIATION(WS-ANOM-IX).
236000
236100* DESCENDING SELECTION SORT ON DEVIATION - SAME SHAPE AS THE
236200* TOP-20-RISK SORT AT 1750 BELOW.  ANOM-COUNT NEVER EXCEEDS THE
236300* COST-LIST SIZE, SO NO SEPARATE LIMIT CHECK IS NEEDED HERE.
236400 1244-SORT-ANOM-DESC.
236500     IF WS-ANOM-COUNT > 1
236600         PERFORM 1246-ONE-PASS
236700             VARYING WS-ANOM-IX FROM 1 BY 1
236800             UNTIL WS-ANOM-IX > WS-ANOM-COUNT - 1
236900     END-IF.
237000 1244-EXIT.
237100     EXIT.
237200
237300 1246-ONE-PASS.
237400     PERFORM 1248-ONE-COMPARE
237500         VARYING WS-IX FROM 1 BY 1
237600         UNTIL WS-IX > WS-ANOM-COUNT - WS-ANOM-IX.
237700
237800 1248-ONE-COMPARE.
237900     SET WS-IX3 TO WS-IX.
238000     ADD 1 TO WS-IX3.
238100     IF ANOM-DEVIATION(WS-IX) < ANOM-DEVIATION(WS-IX3)
238200         MOVE WS-ANOM-ENTRY(WS-IX)  TO WS-ANOM-HOLD
238300         MOVE WS-ANOM-ENTRY(WS-IX3) TO WS-ANOM-ENTRY(WS-IX)
238400         MOVE WS-ANOM-HOLD          TO WS-ANOM-ENTRY(WS-IX3)
238500     END-IF.
238600
238700 1249-PRINT-ONE-ANOMALY.
238800     MOVE SPACES TO WS-DETAIL-LINE.
238900     MOVE ANOM-AT-ID(WS-ANOM-IX) TO WS-DL-01.
239000     MOVE ANOM-SPECIALTY(WS-ANOM-IX) TO WS-DL-02.
239100     MOVE ANOM-COST(WS-ANOM-IX) TO WS-ED-MONEY.
239200     MOVE WS-ED-MONEY TO WS-DL-03(1:11).
239300     MOVE "COSTO ATIPICO" TO WS-DL-04.
239400     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
239500     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
239600
239700******************************************************************
239800* 1300-MANAGEMENT-KPI - AVERAGE COST PER SPECIALTY AND OVERALL    *
239900* (ONLY COST-PRESENT, COMPLETADA APPOINTMENTS), PLUS AVERAGE WAIT *
240000* DAYS BETWEEN A PATIENT'S CONSECUTIVE DATED APPOINTMENTS.        *
240100* REQUEST DQ-201.                                                  *
240200******************************************************************
240300 1300-MANAGEMENT-KPI.
240400     MOVE "1300-MANAGEMENT-KPI" TO PARA-NAME.
240500     MOVE "MANAGEMENT-KPI" TO WS-CURRENT-UNIT.
240600     PERFORM 8400-START-UNIT THRU 8400-EXIT.
240700     PERFORM 1310-TALLY-ONE-COST
240800         VARYING WS-IX FROM 1 BY 1
240900         UNTIL WS-IX > AT-ENTRY-COUNT.
241000     PERFORM 1320-PRINT-ONE-SPEC-KPI
241100         VARYING WS-KPI-IX FROM 1 BY 1
241200         UNTIL WS-KPI-IX > WS-KPI-COUNT.
241300     IF WS-KPI-OA-COST-COUNT > ZERO
241400         COMPUTE WS-ED-MONEY ROUNDED =
241500             WS-KPI-OA-COST-SUM / WS-KPI-OA-COST-COUNT
241600     ELSE
241700         MOVE ZERO TO WS-ED-MONEY
241800     END-IF.
241900     MOVE SPACES TO WS-DETAIL-LINE.
242000     MOVE "COSTO PROMEDIO GENERAL:" TO WS-DL-01.
242100     MOVE WS-ED-MONEY TO WS-DL-02(1:11).
242200     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
242300     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
242400
242500     PERFORM 1330-BUILD-WAIT-KEYS
242600         VARYING WS-IX FROM 1 BY 1
242700         UNTIL WS-IX > AT-ENTRY-COUNT.
242800     PERFORM 8000-SORT-KEY-TABLE THRU 8000-EXIT.
242900     PERFORM 1340-CALC-ONE-WAIT
243000         VARYING WS-IX FROM 1 BY 1
243100         UNTIL WS-IX >= AT-ENTRY-COUNT.
243200     IF WS-KPI-OA-WAIT-COUNT > ZERO
243300         COMPUTE WS-DIFF-DAYS =
243400             WS-KPI-OA-WAIT-SUM / WS-KPI-OA-WAIT-COUNT
243500     ELSE
243600         MOVE ZERO TO WS-DIFF-DAYS
243700     END-IF.
243800     MOVE SPACES TO WS-DETAIL-LINE.
243900     MOVE "ESPERA PROMEDIO (DIAS):" TO WS-DL-01.
244000     MOVE WS-DIFF-DAYS TO WS-ED-COUNT.
244100     MOVE WS-ED-COUNT TO WS-DL-02.
244200     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
244300     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
244400 1300-EXIT.
244500     EXIT.
244600
244700 1310-TALLY-ONE-COST.
244800     IF AT-COST-FLAG(WS-IX) = "Y" AND
244900        AT-STATE-NORM(WS-IX) = "completada"
245000         MOVE ZERO TO WS-FOUND-SW
245100         PERFORM 1312-FIND-KPI-SLOT
245200             VARYING WS-KPI-IX FROM 1 BY 1
245300             UNTIL WS-KPI-IX > WS-KPI-COUNT OR WS-FOUND
245400         IF NOT WS-FOUND
245500             ADD 1 TO WS-KPI-COUNT
245600             SET WS-KPI-IX TO WS-KPI-COUNT
245700             MOVE AT-SPECIALTY-NORM(WS-IX) TO KPI-SPECIALTY(WS-KPI-IX)
245800             MOVE ZERO TO KPI-COST-SUM(WS-KPI-IX)
245900             MOVE ZERO TO KPI-COST-COUNT(WS-KPI-IX)
246000         END-IF
246100         ADD AT-COST(WS-IX) TO KPI-COST-SUM(WS-KPI-IX)
246200         ADD 1 TO KPI-COST-COUNT(WS-KPI-IX)
246300         ADD AT-COST(WS-IX) TO WS-KPI-OA-COST-SUM
246400         ADD 1 TO WS-KPI-OA-COST-COUNT
246500     END-IF.
246600
246700 1312-FIND-KPI-SLOT.
246800     IF KPI-SPECIALTY(WS-KPI-IX) = AT-SPECIALTY-NORM(WS-IX)
246900         SET WS-FOUND TO TRUE
247000     END-IF.
247100
247200 1320-PRINT-ONE-SPEC-KPI.
247300     MOVE SPACES TO WS-DETAIL-LINE.
247400     MOVE KPI-SPECIALTY(WS-KPI-IX) TO WS-DL-01.
247500     IF KPI-COST-COUNT(WS-KPI-IX) > ZERO
247600         COMPUTE WS-ED-MONEY ROUNDED =
247700             KPI-COST-SUM(WS-KPI-IX) / KPI-COST-COUNT(WS-KPI-IX)
247800     ELSE
247900         MOVE ZERO TO WS-ED-MONEY
248000     END-IF.
248100     MOVE WS-ED-MONEY TO WS-DL-02(1:11).
248200     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
248300     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
248400
248500* BUILDS ONE SK-KEY = ZERO-FILLED PATIENT-ID + ZERO-FILLED DAY
248600* SERIAL FOR EVERY APPOINTMENT (UNDATED/ORPHAN ROWS GET A
248700* HIGH-VALUES KEY SO THE SORT PUSHES THEM TO THE BOTTOM), WITH
248800* SK-PTR CARRYING THE ORIGINAL AT-TABLE SUBSCRIPT BACK THROUGH THE
248900* SORT.
249000 1330-BUILD-WAIT-KEYS.
249100     IF AT-DATE-OK(WS-IX) AND AT-PATIENT-FLAG(WS-IX) = "Y"
249200         MOVE AT-PATIENT-ID(WS-IX) TO WS-KS-PATID
249300         MOVE AT-DAY-SERIAL(WS-IX) TO WS-KS-SERIAL
249400     ELSE
249500         MOVE HIGH-VALUES TO WS-KEY-SCRATCH
249600     END-IF.
249700     MOVE WS-KEY-SCRATCH TO SK-KEY(WS-IX).
249800     MOVE WS-IX TO SK-PTR(WS-IX).
249900
250000* WALKS THE SORTED KEY TABLE - WHEN TWO ADJACENT POINTERS RESOLVE
250100* TO THE SAME PATIENT, THE GAP BETWEEN THEIR DAY SERIALS IS ONE
250200* WAIT-TIME SAMPLE.
250300 1340-CALC-ONE-WAIT.
250400     SET WS-IX3 TO WS-IX.
250500     ADD 1 TO WS-IX3.
250600     MOVE SK-PTR(WS-IX)  TO WS-SUBSCR.
250700     MOVE SK-PTR(WS-IX3) TO WS-IX2.
250800     IF AT-PATIENT-ID(WS-SUBSCR) = AT-PATIENT-ID(WS-IX2) AND
250900        AT-DATE-OK(WS-SUBSCR) AND AT-DATE-OK(WS-IX2)
251000         COMPUTE WS-DIFF-DAYS =
251100             AT-DAY-SERIAL(WS-IX2) - AT-DAY-SERIAL(WS-SUBSCR)
251200         IF WS-DIFF-DAYS >= ZERO
251300             ADD WS-DIFF-DAYS TO WS-KPI-OA-WAIT-SUM
251400             ADD 1 TO WS-KPI-OA-WAIT-COUNT
251500         END-IF
251600     END-IF.
251700
251800******************************************************************
251900* 1400-APPT-INDICATORS - DAILY AND WEEKLY APPOINTMENT COUNTS BY   *
252000* SPECIALTY/STATE/DOCTOR, PLUS THE TOP-5 BUSIEST (SPECIALTY,      *
252100* STATE) BOTTLENECKS ACROSS THE WEEKLY VIEW.  REQUEST DQ-214.     *
252200******************************************************************
252300 1400-APPT-INDICATORS.
252400     MOVE "1400-APPT-INDICATORS" TO PARA-NAME.
252500     MOVE "APPT-INDICATORS" TO WS-CURRENT-UNIT.
252600     PERFORM 8400-START-UNIT THRU 8400-EXIT.
252700     PERFORM 1410-TALLY-ONE-APPT
252800         VARYING WS-IX FROM 1 BY 1
252900         UNTIL WS-IX > AT-ENTRY-COUNT.
253000     PERFORM 1420-PRINT-ONE-INDICATOR
253100         VARYING WS-IND-IX FROM 1 BY 1
253200         UNTIL WS-IND-IX > WS-IND-COUNT.
253300     PERFORM 1430-FIND-TOP-5 THRU 1430-EXIT.
253400 1400-EXIT.
253500     EXIT.
253600
253700 1410-TALLY-ONE-APPT.
253800     IF NOT AT-DATE-OK(WS-IX)
253900         ADD 1 TO WS-U14-MISSING-DATE
254000     ELSE
254100         MOVE "D" TO WS-IX3-TYPE
254200         MOVE AT-DATE(WS-IX) TO WS-IX3-PERIOD
254300         PERFORM 1412-TALLY-ONE-PERIOD
254400         MOVE "W" TO WS-IX3-TYPE
254500         MOVE AT-ISO-WEEK(WS-IX) TO WS-IX3-PERIOD
254600         PERFORM 1412-TALLY-ONE-PERIOD
254700     END-IF.
254800
254900* WS-IX3-TYPE/WS-IX3-PERIOD CARRY THE BUCKET KEY IN FROM THE
255000* CALLER; WS-IX (THE CURRENT APPOINTMENT) SUPPLIES SPECIALTY,
255100* STATE AND DOCTOR.
255200 1412-TALLY-ONE-PERIOD.
255300     MOVE ZERO TO WS-FOUND-SW.
255400     PERFORM 1414-FIND-IND-SLOT
255500         VARYING WS-IND-IX FROM 1 BY 1
255600         UNTIL WS-IND-IX > WS-IND-COUNT OR WS-FOUND.
255700     IF NOT WS-FOUND
255800         ADD 1 TO WS-IND-COUNT
255900         SET WS-IND-IX TO WS-IND-COUNT
256000         MOVE WS-IX3-TYPE TO IND-TYPE(WS-IND-IX)
256100         MOVE WS-IX3-PERIOD TO IND-PERIOD(WS-IND-IX)
256200         MOVE AT-SPECIALTY-NORM(WS-IX) TO IND-SPECIALTY(WS-IND-IX)
256300         MOVE AT-STATE-NORM(WS-IX) TO IND-STATE(WS-IND-IX)
256400         MOVE AT-DOCTOR-NORM(WS-IX) TO IND-DOCTOR(WS-IND-IX)
256500         MOVE ZERO TO IND-COUNT(WS-IND-IX)
256600     END-IF.
256700     ADD 1 TO IND-COUNT(WS-IND-IX).
256800
256900 1414-FIND-IND-SLOT.
257000     IF IND-TYPE(WS-IND-IX) = WS-IX3-TYPE AND
257100        IND-PERIOD(WS-IND-IX) = WS-IX3-PERIOD AND
257200        IND-SPECIALTY(WS-IND-IX) = AT-SPECIALTY-NORM(WS-IX) AND
257300        IND-STATE(WS-IND-IX) = AT-STATE-NORM(WS-IX) AND
257400        IND-DOCTOR(WS-IND-IX) = AT-DOCTOR-NORM(WS-IX)
257500         SET WS-FOUND TO TRUE
257600     END-IF.
257700
257800 1420-PRINT-ONE-INDICATOR.
257900     MOVE SPACES TO WS-DETAIL-LINE.
258000     MOVE IND-TYPE(WS-IND-IX) TO WS-DL-01(1:1).
258100     MOVE IND-PERIOD(WS-IND-IX) TO WS-DL-02(1:10).
258200     MOVE IND-SPECIALTY(WS-IND-IX) TO WS-DL-03.
258300     MOVE IND-STATE(WS-IND-IX) TO WS-DL-04.
258400     MOVE IND-DOCTOR(WS-IND-IX) TO WS-DL-05.
258500     MOVE IND-COUNT(WS-IND-IX) TO WS-ED-COUNT.
258600     MOVE WS-ED-COUNT TO WS-DL-06(1:9).
258700     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
258800     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
258900
259000* TOP-5 BOTTLENECKS = THE FIVE WEEKLY ("W") BUCKETS WITH THE
259100* HIGHEST IND-COUNT.  A SMALL FIXED-SIZE SELECTION SORT PICKS THEM
259200* WITHOUT DISTURBING THE MAIN TABLE'S ORIGINAL ORDER.
259300 1430-FIND-TOP-5.
259400     MOVE ZERO TO WS-IX3.
259500     PERFORM 1432-PICK-ONE-BOTTLENECK 5 TIMES.
259600 1430-EXIT.
259700     EXIT.
259800
259900 1432-PICK-ONE-BOTTLENECK.
260000     MOVE ZERO TO WS-SUBSCR.
260100     MOVE ZERO TO WS-ED-COUNT.
260200     PERFORM 1434-SCAN-ONE
260300         VARYING WS-IND-IX FROM 1 BY 1
260400         UNTIL WS-IND-IX > WS-IND-COUNT.
260500     IF WS-SUBSCR > ZERO
260600         SET WS-IND-IX TO WS-SUBSCR
260700         MOVE HIGH-VALUES TO IND-DOCTOR(WS-IND-IX)
260800         MOVE SPACES TO WS-DETAIL-LINE
260900         MOVE "BOTTLENECK:" TO WS-DL-01
261000         MOVE IND-PERIOD(WS-IND-IX) TO WS-DL-02(1:10)
261100         MOVE IND-SPECIALTY(WS-IND-IX) TO WS-DL-03
261200         MOVE IND-STATE(WS-IND-IX) TO WS-DL-04
261300         MOVE IND-COUNT(WS-IND-IX) TO WS-ED-COUNT
261400         MOVE WS-ED-COUNT TO WS-DL-05(1:9)
261500         MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE
261600         PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
261700     END-IF.
261800
261900 1434-SCAN-ONE.
262000     IF IND-TYPE(WS-IND-IX) = "W" AND
262100        IND-DOCTOR(WS-IND-IX) NOT = HIGH-VALUES
262200         IF IND-COUNT(WS-IND-IX) > WS-ED-COUNT
262300             MOVE IND-COUNT(WS-IND-IX) TO WS-ED-COUNT
262400             MOVE WS-IND-IX TO WS-SUBSCR
262500         END-IF
262600     END-IF.
262700
262800******************************************************************
262900* 1500-STATE-TIMELINE - GROUPS BY APPOINTMENT ID, ORDERS BY DATE,  *
263000* AND COUNTS HOW MANY TIMES THE STATE OR DOCTOR CHANGED ACROSS     *
263100* THAT APPOINTMENT'S RECORDED HISTORY, THEN TALLIES REPROGRAM      *
263200* IMPACT BY (DOCTOR, ISO WEEK).  REQUEST DQ-214.                   *
263300******************************************************************
263400 1500-STATE-TIMELINE.
263500     MOVE "1500-STATE-TIMELINE" TO PARA-NAME.
263600     MOVE "STATE-TIMELINE" TO WS-CURRENT-UNIT.
263700     PERFORM 8400-START-UNIT THRU 8400-EXIT.
263800     PERFORM 1510-CHECK-ONE-APPT
263900         VARYING WS-IX FROM 1 BY 1
264000         UNTIL WS-IX > AT-ENTRY-COUNT.
264100     PERFORM 1520-PRINT-ONE-DOCWK
264200         VARYING WS-DW-IX FROM 1 BY 1
264300         UNTIL WS-DW-IX > WS-DOCWK-COUNT.
264400     MOVE SPACES TO WS-DETAIL-LINE.
264500     MOVE "APPOINTMENTS:" TO WS-DL-01.
264600     MOVE WS-U15-DISTINCT-APPTS TO WS-ED-COUNT.
264700     MOVE WS-ED-COUNT TO WS-DL-02.
264800     MOVE "REPROGRAMADAS:" TO WS-DL-03.
264900     MOVE WS-U15-WITH-REPROGRAM TO WS-ED-COUNT.
265000     MOVE WS-ED-COUNT TO WS-DL-04.
265100     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
265200     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
265300 1500-EXIT.
265400     EXIT.
265500
265600* THIS SHOP'S EXTRACT CARRIES ONE ROW PER APPOINTMENT ID (NO
265700* REPEATING HISTORY ROWS), SO "REPROGRAMADA" IS THE TRANSITION
265800* SIGNAL ITSELF - EVERY REPROGRAMADA ROW IS ONE STATE CHANGE
265900* CHARGED AGAINST ITS DOCTOR'S ISO WEEK.
266000 1510-CHECK-ONE-APPT.
266100     ADD 1 TO WS-U15-DISTINCT-APPTS.
266200     IF AT-STATE-NORM(WS-IX) = "reprogramada"
266300         ADD 1 TO WS-U15-WITH-REPROGRAM
266400         MOVE ZERO TO WS-FOUND-SW
266500         PERFORM 1512-FIND-DOCWK-SLOT
266600             VARYING WS-DW-IX FROM 1 BY 1
266700             UNTIL WS-DW-IX > WS-DOCWK-COUNT OR WS-FOUND
266800         IF NOT WS-FOUND
266900             ADD 1 TO WS-DOCWK-COUNT
267000             SET WS-DW-IX TO WS-DOCWK-COUNT
267100             MOVE AT-DOCTOR-NORM(WS-IX) TO DW-DOCTOR(WS-DW-IX)
267200             MOVE AT-ISO-WEEK(WS-IX) TO DW-WEEK(WS-DW-IX)
267300             MOVE ZERO TO DW-REPROGRAMS(WS-DW-IX)
267400         END-IF
267500         ADD 1 TO DW-REPROGRAMS(WS-DW-IX)
267600     END-IF.
267700
267800 1512-FIND-DOCWK-SLOT.
267900     IF DW-DOCTOR(WS-DW-IX) = AT-DOCTOR-NORM(WS-IX) AND
268000        DW-WEEK(WS-DW-IX) = AT-ISO-WEEK(WS-IX)
268100         SET WS-FOUND TO TRUE
268200     END-IF.
268300
268400 1520-PRINT-ONE-DOCWK.
268500     MOVE SPACES TO WS-DETAIL-LINE.
268600     MOVE DW-DOCTOR(WS-DW-IX) TO WS-DL-01.
268700     MOVE DW-WEEK(WS-DW-IX) TO WS-DL-02(1:8).
268800     MOVE DW-REPROGRAMS(WS-DW-IX) TO WS-ED-COUNT.
268900     MOVE WS-ED-COUNT TO WS-DL-03.
269000     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
269100     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
269200
269300******************************************************************
269400* 1600-DEMAND-FORECAST - PROJECTS EACH DOCTOR'S NEXT THREE        *
269500* MONTHS' APPOINTMENT DEMAND FROM THE OVERALL MONTH-OVER-MONTH    *
269600* GROWTH RATE AND COMPARES IT AGAINST A 15-SLOT-MINIMUM CAPACITY  *
269700* FLOOR.  REQUEST DQ-214.                                         *
269800******************************************************************
269900 1600-DEMAND-FORECAST.
270000     MOVE "1600-DEMAND-FORECAST" TO PARA-NAME.
270100     MOVE "DEMAND-FORECAST" TO WS-CURRENT-UNIT.
270200     PERFORM 8400-START-UNIT THRU 8400-EXIT.
270300     PERFORM 1610-TALLY-ONE-APPT
270400         VARYING WS-IX FROM 1 BY 1
270500         UNTIL WS-IX > AT-ENTRY-COUNT.
270600     PERFORM 1620-SORT-MONTHS THRU 1620-EXIT.
270700     PERFORM 1630-CALC-GROWTH THRU 1630-EXIT.
270800     PERFORM 1640-FORECAST-ONE-DOCSPEC
270900         VARYING WS-DS-IX FROM 1 BY 1
271000         UNTIL WS-DS-IX > WS-DS-COUNT.
271100     PERFORM 1650-SORT-FR-DESC THRU 1650-EXIT.
271200     PERFORM 1646-PRINT-ONE-FORECAST
271300         VARYING WS-FR-IX FROM 1 BY 1
271400         UNTIL WS-FR-IX > WS-FR-COUNT.
271500     MOVE SPACES TO WS-DETAIL-LINE.
271600     MOVE "GROWTH RATE:" TO WS-DL-01.
271700     MOVE WS-FORECAST-GROWTH TO WS-DL-02.
271800     MOVE "TOTAL CAPACITY:" TO WS-DL-03.
271900     MOVE WS-FORECAST-TOTAL-CAPACITY TO WS-ED-COUNT.
272000     MOVE WS-ED-COUNT TO WS-DL-04.
272100     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
272200     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
272300 1600-EXIT.
272400     EXIT.
272500
272600 1610-TALLY-ONE-APPT.
272700     IF AT-DATE-OK(WS-IX)
272800         COMPUTE WS-MONTH-KEY = (AT-YY(WS-IX) * 100) + AT-MM(WS-IX)
272900         MOVE ZERO TO WS-FOUND-SW
273000         PERFORM 1612-FIND-MONTH-SLOT
273100             VARYING WS-MO-IX FROM 1 BY 1
273200             UNTIL WS-MO-IX > WS-MONTH-COUNT OR WS-FOUND
273300         IF NOT WS-FOUND
273400             ADD 1 TO WS-MONTH-COUNT
273500             SET WS-MO-IX TO WS-MONTH-COUNT
273600             MOVE WS-MONTH-KEY TO MO-MONTH(WS-MO-IX)
273700             MOVE ZERO TO MO-COUNT(WS-MO-IX)
273800         END-IF
273900         ADD 1 TO MO-COUNT(WS-MO-IX)
274000
274100         MOVE ZERO TO WS-FOUND-SW
274200         PERFORM 1614-FIND-DOCMONTH-SLOT
274300             VARYING WS-DM-IX FROM 1 BY 1
274400             UNTIL WS-DM-IX > WS-DM-COUNT OR WS-FOUND
274500         IF NOT WS-FOUND
274600             ADD 1 TO WS-DM-COUNT
274700             SET WS-DM-IX TO WS-DM-COUNT
274800             MOVE AT-DOCTOR-NORM(WS-IX) TO DM-DOCTOR(WS-DM-IX)
274900             MOVE WS-MONTH-KEY TO DM-MONTH(WS-DM-IX)
275000             MOVE ZERO TO DM-COUNT(WS-DM-IX)
275100         END-IF
275200         ADD 1 TO DM-COUNT(WS-DM-IX)
275300
275400         MOVE ZERO TO WS-FOUND-SW
275500         PERFORM 1616-FIND-DOCSPEC-SLOT
275600             VARYING WS-DS-IX FROM 1 BY 1
275700             UNTIL WS-DS-IX > WS-DS-COUNT OR WS-FOUND
275800         IF NOT WS-FOUND
275900             ADD 1 TO WS-DS-COUNT
276000             SET WS-DS-IX TO WS-DS-COUNT
276100             MOVE AT-DOCTOR-NORM(WS-IX) TO DS-DOCTOR(WS-DS-IX)
276200             MOVE AT-SPECIALTY-NORM(WS-IX) TO DS-SPECIALTY(WS-DS-IX)
276300         END-IF
276400     END-IF.
276500
276600 1612-FIND-MONTH-SLOT.
276700     IF MO-MONTH(WS-MO-IX) = WS-MONTH-KEY
276800         SET WS-FOUND TO TRUE
276900     END-IF.
277000
277100 1614-FIND-DOCMONTH-SLOT.
277200     IF DM-DOCTOR(WS-DM-IX) = AT-DOCTOR-NORM(WS-IX) AND
277300        DM-MONTH(WS-DM-IX) = WS-MONTH-KEY
277400         SET WS-FOUND TO TRUE
277500     END-IF.
277600
277700 1616-FIND-DOCSPEC-SLOT.
277800     IF DS-DOCTOR(WS-DS-IX) = AT-DOCTOR-NORM(WS-IX) AND
277900        DS-SPECIALTY(WS-DS-IX) = AT-SPECIALTY-NORM(WS-IX)
278000         SET WS-FOUND TO TRUE
278100     END-IF.
278200
278300* SIMPLE ASCENDING BUBBLE SORT ON THE ZERO-PADDED YYYYMM KEY - THE
278400* TABLE NEVER HOLDS MORE THAN A FEW DOZEN MONTHS SO A BUBBLE PASS
278500* IS CHEAP ENOUGH.
278600 1620-SORT-MONTHS.
278700     IF WS-MONTH-COUNT > 1
278800         PERFORM 1622-ONE-PASS
278900             VARYING WS-MO-IX FROM 1 BY 1
279000             UNTIL WS-MO-IX > WS-MONTH-COUNT - 1
279100     END-IF.
279200 1620-EXIT.
279300     EXIT.
279400
279500 1622-ONE-PASS.
279600     PERFORM 1624-ONE-COMPARE
279700         VARYING WS-IX FROM 1 BY 1
279800         UNTIL WS-IX > WS-MONTH-COUNT - WS-MO-IX.
279900
280000 1624-ONE-COMPARE.
280100     SET WS-IX3 TO WS-IX.
280200     ADD 1 TO WS-IX3.
280300     IF MO-MONTH(WS-IX) > MO-MONTH(WS-IX3)
280400         MOVE WS-MONTH-ENTRY(WS-IX)  TO WS-MO-HOLD
280500         MOVE WS-MONTH-ENTRY(WS-IX3) TO WS-MONTH-ENTRY(WS-IX)
280600         MOVE WS-MO-HOLD             TO WS-MONTH-ENTRY(WS-IX3)
280700     END-IF.
280800
280900 1630-CALC-GROWTH.
281000     MOVE ZERO TO WS-GROWTH-SUM.
281100     MOVE ZERO TO WS-GROWTH-COUNT.
281200     IF WS-MONTH-COUNT > 1
281300         PERFORM 1632-ONE-GROWTH-PAIR
281400             VARYING WS-MO-IX FROM 2 BY 1
281500             UNTIL WS-MO-IX > WS-MONTH-COUNT
281600     END-IF.
281700     IF WS-GROWTH-COUNT > ZERO
281800         COMPUTE WS-FORECAST-GROWTH ROUNDED =
281900             WS-GROWTH-SUM / WS-GROWTH-COUNT
282000     ELSE
282100         MOVE ZERO TO WS-FORECAST-GROWTH
282200     END-IF.
282300     IF WS-FORECAST-GROWTH < -0.9
282400         MOVE -0.9 TO WS-FORECAST-GROWTH
282500     END-IF.
282600     IF WS-FORECAST-GROWTH > 3.0
282700         MOVE 3.0 TO WS-FORECAST-GROWTH
282800     END-IF.
282900 1630-EXIT.
283000     EXIT.
283100
283200 1632-ONE-GROWTH-PAIR.
283300     SET WS-IX3 TO WS-MO-IX.
283400     SUBTRACT 1 FROM WS-IX3.
283500     IF MO-COUNT(WS-IX3) > ZERO
283600         COMPUTE WS-GROWTH-ONE ROUNDED =
283700             (MO-COUNT(WS-MO-IX) - MO-COUNT(WS-IX3)) / MO-COUNT(WS-IX3)
283800         ADD WS-GROWTH-ONE TO WS-GROWTH-SUM
283900         ADD 1 TO WS-GROWTH-COUNT
284000     END-IF.
284100
284200 1640-FORECAST-ONE-DOCSPEC.
284300     MOVE LOW-VALUES TO WS-FCST-MAX-MONTH.
284400     MOVE ZERO TO WS-FCST-BASE.
284500     PERFORM 1644-FIND-LATEST-MONTH
284600         VARYING WS-DM-IX FROM 1 BY 1
284700         UNTIL WS-DM-IX > WS-DM-COUNT.
284800     COMPUTE WS-FCST-CAPACITY ROUNDED = WS-FCST-BASE * 1.2.
284900     IF WS-FCST-CAPACITY < 15
285000         MOVE 15 TO WS-FCST-CAPACITY
285100     END-IF.
285200     ADD WS-FCST-CAPACITY TO WS-FORECAST-TOTAL-CAPACITY.
285300     MOVE 1.0 TO WS-FCST-FACTOR.
285400     PERFORM 1642-ONE-FORECAST-MONTH
285500         VARYING WS-FCST-K FROM 1 BY 1
285600         UNTIL WS-FCST-K > 3.
285700
285800 1644-FIND-LATEST-MONTH.
285900     IF DM-DOCTOR(WS-DM-IX) = DS-DOCTOR(WS-DS-IX)
286000         MOVE DM-MONTH(WS-DM-IX) TO WS-MONTH-KEY
286100         IF WS-MONTH-KEY > WS-FCST-MAX-MONTH
286200             MOVE WS-MONTH-KEY TO WS-FCST-MAX-MONTH
286300             MOVE DM-COUNT(WS-DM-IX) TO WS-FCST-BASE
286400         END-IF
286500     END-IF.
286600
286700 1642-ONE-FORECAST-MONTH.
286800     COMPUTE WS-FCST-FACTOR ROUNDED =
286900         WS-FCST-FACTOR * (1 + WS-FORECAST-GROWTH).
287000     COMPUTE WS-FCST-PREDICTED-DEC = WS-FCST-BASE * WS-FCST-FACTOR.
287100     IF WS-FR-COUNT < 900
287200         ADD 1 TO WS-FR-COUNT
287300         SET WS-FR-IX TO WS-FR-COUNT
287400         MOVE DS-DOCTOR(WS-DS-IX) TO FR-DOCTOR(WS-FR-IX)
287500         MOVE DS-SPECIALTY(WS-DS-IX) TO FR-SPECIALTY(WS-FR-IX)
287600         MOVE WS-FCST-K TO FR-MONTH-NO(WS-FR-IX)
287700         COMPUTE FR-PREDICTED(WS-FR-IX) ROUNDED = WS-FCST-PREDICTED-DEC
287800         MOVE WS-FCST-CAPACITY TO FR-CAPACITY(WS-FR-IX)
287900         COMPUTE FR-GAP(WS-FR-IX) =
288000             FR-PREDICTED(WS-FR-IX) - FR-CAPACITY(WS-FR-IX)
288100     END-IF.
288200
288300* DESCENDING SELECTION SORT ON PREDICTED DEMAND - SAME SHAPE AS
288400* THE TOP-20-RISK SORT AT 1750 BELOW.  PRINTING IS DEFERRED
288500* UNTIL AFTER THE SORT SO THE REPORT COMES OUT HIGHEST-DEMAND-
288600* FIRST (REQUEST DQ-214).
288700 1650-SORT-FR-DESC.
288800     IF WS-FR-COUNT > 1
288900         PERFORM 1652-ONE-PASS
289000             VARYING WS-FR-IX FROM 1 BY 1
289100             UNTIL WS-FR-IX > WS-FR-COUNT - 1
289200     END-IF.
289300 1650-EXIT.
289400     EXIT.
289500
289600 1652-ONE-PASS.
289700     PERFORM 1654-ONE-COMPARE
289800         VARYING WS-IX FROM 1 BY 1
289900         UNTIL WS-IX > WS-FR-COUNT - WS-FR-IX.
290000
290100 1654-ONE-COMPARE.
290200     SET WS-IX3 TO WS-IX.
290300     ADD 1 TO WS-IX3.
290400     IF FR-PREDICTED(WS-IX) < FR-PREDICTED(WS-IX3)
290500         MOVE WS-FR-ENTRY(WS-IX)  TO WS-FR-HOLD
290600         MOVE WS-FR-ENTRY(WS-IX3) TO WS-FR-ENTRY(WS-IX)
290700         MOVE WS-FR-HOLD          TO WS-FR-ENTRY(WS-IX3)
290800     END-IF.
290900
291000 1646-PRINT-ONE-FORECAST.
291100     MOVE SPACES TO WS-DETAIL-LINE.
291200     MOVE FR-DOCTOR(WS-FR-IX) TO WS-DL-01.
291300     MOVE FR-SPECIALTY(WS-FR-IX) TO WS-DL-02.
291400     MOVE FR-MONTH-NO(WS-FR-IX) TO WS-DL-03(1:1).
291500     MOVE FR-PREDICTED(WS-FR-IX) TO WS-ED-COUNT.
291600     MOVE WS-ED-COUNT TO WS-DL-04.
291700     MOVE FR-CAPACITY(WS-FR-IX) TO WS-ED-COUNT.
291800     MOVE WS-ED-COUNT TO WS-DL-05.
291900     MOVE FR-GAP(WS-FR-IX) TO WS-ED-COUNT.
292000     MOVE WS-ED-COUNT TO WS-DL-06.
292100     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
292200     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
292300
292400******************************************************************
292500* 1700-CANCELLATION-RISK - LOGISTIC RISK SCORE PER APPOINTMENT,   *
292600* WALKED IN (PATIENT, DATE) ORDER SO EACH ROW CAN SEE ITS OWN     *
292700* PATIENT'S PRIOR APPOINTMENT.  REQUEST DQ-214.                   *
292800******************************************************************
292900 1700-CANCELLATION-RISK.
293000     MOVE "1700-CANCELLATION-RISK" TO PARA-NAME.
293100     MOVE "CANCELLATION-RISK" TO WS-CURRENT-UNIT.
293200     PERFORM 8400-START-UNIT THRU 8400-EXIT.
293300     PERFORM 1710-BUILD-RISK-KEY
293400         VARYING WS-IX FROM 1 BY 1
293500         UNTIL WS-IX > AT-ENTRY-COUNT.
293600     PERFORM 8000-SORT-KEY-TABLE THRU 8000-EXIT.
293700     PERFORM 1720-CALC-ONE-RISK
293800         VARYING WS-IX FROM 1 BY 1
293900         UNTIL WS-IX > AT-ENTRY-COUNT.
294000     PERFORM 1750-SORT-TOP20-DESC THRU 1750-EXIT.
294100     PERFORM 1760-PRINT-ONE-TOP-RISK
294200         VARYING WS-RTOP-IX FROM 1 BY 1
294300         UNTIL WS-RTOP-IX > WS-RTOP-COUNT.
294400     PERFORM 1770-PRINT-ONE-SPEC-RISK
294500         VARYING WS-RSP-IX FROM 1 BY 1
294600         UNTIL WS-RSP-IX > WS-RSPEC-COUNT.
294700     MOVE SPACES TO WS-DETAIL-LINE.
294800     MOVE "TOTAL:" TO WS-DL-01.
294900     MOVE WS-RISK-TOTAL TO WS-ED-COUNT.
295000     MOVE WS-ED-COUNT TO WS-DL-02.
295100     MOVE "ALTO RIESGO:" TO WS-DL-03.
295200     MOVE WS-RISK-HIGH-COUNT TO WS-ED-COUNT.
295300     MOVE WS-ED-COUNT TO WS-DL-04.
295400     IF WS-RISK-TOTAL > ZERO
295500         COMPUTE WS-RISK-SCORE ROUNDED = WS-RISK-SUM / WS-RISK-TOTAL
295600     ELSE
295700         MOVE ZERO TO WS-RISK-SCORE
295800     END-IF.
295900     MOVE "PROMEDIO:" TO WS-DL-05.
296000     MOVE WS-RISK-SCORE TO WS-DL-06(1:6).
296100     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
296200     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
296300 1700-EXIT.
296400     EXIT.
296500
296600* SORT KEY = (PATIENT ID, DAY SERIAL), MISSING PATIENT OR DATE
296700* COLLAPSED TO ZERO SO THOSE ROWS SORT FIRST, MATCHING THE
296800* PRIOR-APPOINTMENT WALK BELOW.
296900 1710-BUILD-RISK-KEY.
297000     MOVE SPACES TO WS-KEY-SCRATCH.
297100     IF AT-PATIENT-FLAG(WS-IX) = "Y"
297200         MOVE AT-PATIENT-ID(WS-IX) TO WS-KS-PATID
297300     ELSE
297400         MOVE ZERO TO WS-KS-PATID
297500     END-IF.
297600     IF AT-DATE-OK(WS-IX)
297700         MOVE AT-DAY-SERIAL(WS-IX) TO WS-KS-SERIAL
297800     ELSE
297900         MOVE ZERO TO WS-KS-SERIAL
298000     END-IF.
298100     MOVE WS-KEY-SCRATCH TO SK-KEY(WS-IX).
298200     MOVE WS-IX TO SK-PTR(WS-IX).
298300
298400 1720-CALC-ONE-RISK.
298500     SET WS-IX2 TO SK-PTR(WS-IX).
298600     MOVE -1.2 TO WS-RISK-WEIGHT.
298700     MOVE SPACES TO WS-DETAIL-LINE.
298800
298900     IF WS-IX > 1 AND AT-PATIENT-FLAG(WS-IX2) = "Y"
299000         COMPUTE WS-RISK-PREV-SORT-IX = WS-IX - 1
299100         SET WS-IX3 TO SK-PTR(WS-RISK-PREV-SORT-IX)
299200         IF AT-PATIENT-FLAG(WS-IX3) = "Y" AND
299300            AT-PATIENT-ID(WS-IX3) = AT-PATIENT-ID(WS-IX2)
299400             IF AT-STATE-NORM(WS-IX3) = "cancelada"
299500                 ADD 1.1 TO WS-RISK-WEIGHT
299600             END-IF
299700             IF AT-STATE-NORM(WS-IX3) = "reprogramada"
299800                 ADD 0.6 TO WS-RISK-WEIGHT
299900             END-IF
300000             IF AT-DATE-OK(WS-IX2) AND AT-DATE-OK(WS-IX3)
300100                 COMPUTE WS-RISK-DAY-GAP =
300200                     AT-DAY-SERIAL(WS-IX2) - AT-DAY-SERIAL(WS-IX3)
300300                 IF WS-RISK-DAY-GAP >= 0
300400                     IF WS-RISK-DAY-GAP <= 3
300500                         ADD 0.9 TO WS-RISK-WEIGHT
300600                     ELSE
300700                         IF WS-RISK-DAY-GAP <= 7
300800                             ADD 0.4 TO WS-RISK-WEIGHT
300900                         END-IF
301000                     END-IF
301100                 END-IF
301200             END-IF
301300         END-IF
301400     END-IF.
301500
301600     IF AT-STATE-NORM(WS-IX2) = "cancelada"
301700         ADD 1.4 TO WS-RISK-WEIGHT
301800     END-IF.
301900
302000     PERFORM 1722-ADD-SPECIALTY-WEIGHT THRU 1722-EXIT.
302100
302200     MOVE WS-RISK-WEIGHT TO WS-SIGM-WEIGHT-IN.
302300     CALL "HQSIGM" USING WS-SIGM-CTL.
302400     MOVE WS-SIGM-RISK-OUT TO WS-RISK-SCORE.
302500
302600     ADD 1 TO WS-RISK-TOTAL.
302700     ADD WS-RISK-SCORE TO WS-RISK-SUM.
302800     IF WS-RISK-SCORE >= 0.6
302900         ADD 1 TO WS-RISK-HIGH-COUNT
303000     END-IF.
303100
303200     MOVE ZERO TO WS-FOUND-SW.
303300     PERFORM 1724-FIND-SPEC-SLOT
303400         VARYING WS-RSP-IX FROM 1 BY 1
303500         UNTIL WS-RSP-IX > WS-RSPEC-COUNT OR WS-FOUND.
303600     IF NOT WS-FOUND
303700         ADD 1 TO WS-RSPEC-COUNT
303800         SET WS-RSP-IX TO WS-RSPEC-COUNT
303900         MOVE AT-SPECIALTY-NORM(WS-IX2) TO RSPEC-SPECIALTY(WS-RSP-IX)
304000         MOVE ZERO TO RSPEC-SUM(WS-RSP-IX)
304100         MOVE ZERO TO RSPEC-COUNT(WS-RSP-IX)
304200     END-IF.
304300     ADD WS-RISK-SCORE TO RSPEC-SUM(WS-RSP-IX).
304400     ADD 1 TO RSPEC-COUNT(WS-RSP-IX).
304500
304600     PERFORM 1726-MAINTAIN-TOP20 THRU 1726-EXIT.
304700
304800 1722-ADD-SPECIALTY-WEIGHT.
304900     MOVE SPACES TO WS-TRIM-TEXT1.
305000     MOVE AT-SPECIALTY-NORM(WS-IX2) TO WS-TRIM-TEXT1(1:20).
305100     INSPECT WS-TRIM-TEXT1 CONVERTING
305200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
305300         "abcdefghijklmnopqrstuvwxyz".
305400     IF WS-TRIM-TEXT1(1:8) = "pediatri"
305500         ADD 0.4 TO WS-RISK-WEIGHT
305600     ELSE
305700         IF WS-TRIM-TEXT1(1:8) = "geriatri"
305800             ADD 0.3 TO WS-RISK-WEIGHT
305900         ELSE
306000             IF WS-TRIM-TEXT1(1:9) = "cardiolog"
306100                 ADD 0.35 TO WS-RISK-WEIGHT
306200             ELSE
306300                 IF WS-TRIM-TEXT1(1:6) = "cirugi"
306400                     ADD 0.25 TO WS-RISK-WEIGHT
306500                 ELSE
306600                     IF WS-TRIM-TEXT1(1:7) = "general"
306700                         ADD 0.2 TO WS-RISK-WEIGHT
306800                     ELSE
306900                         ADD 0.1 TO WS-RISK-WEIGHT
307000                     END-IF
307100                 END-IF
307200             END-IF
307300         END-IF
307400     END-IF.
307500 1722-EXIT.
307600     EXIT.
307700
307800 1724-FIND-SPEC-SLOT.
307900     IF RSPEC-SPECIALTY(WS-RSP-IX) = AT-SPECIALTY-NORM(WS-IX2)
308000         SET WS-FOUND TO TRUE
308100     END-IF.
308200
308300* TOP-20 IS MAINTAINED AS A ROLLING WATERMARK - ONCE FULL, A NEW
308400* ROW ONLY DISPLACES THE CURRENT LOWEST-RISK ROW IN THE TABLE.
308500 1726-MAINTAIN-TOP20.
308600     MOVE SPACES TO WS-RISK-FACTOR-TEXT.
308700     STRING "Especialidad: " DELIMITED BY SIZE
308800         AT-SPECIALTY-NORM(WS-IX2) DELIMITED BY SIZE
308900         INTO WS-RISK-FACTOR-TEXT.
309000     IF WS-RTOP-COUNT < 20
309100         ADD 1 TO WS-RTOP-COUNT
309200         SET WS-RTOP-IX TO WS-RTOP-COUNT
309300         PERFORM 1728-FILL-TOP-ROW THRU 1728-EXIT
309400     ELSE
309500         MOVE 9.9999 TO WS-RISK-MIN-RISK
309600         MOVE ZERO TO WS-RISK-MIN-IX
309700         PERFORM 1729-FIND-MIN-TOP
309800             VARYING WS-RTOP-IX FROM 1 BY 1
309900             UNTIL WS-RTOP-IX > WS-RTOP-COUNT
310000         IF WS-RISK-MIN-IX > ZERO AND
310100            WS-RISK-SCORE > WS-RISK-MIN-RISK
310200             SET WS-RTOP-IX TO WS-RISK-MIN-IX
310300             PERFORM 1728-FILL-TOP-ROW THRU 1728-EXIT
310400         END-IF
310500     END-IF.
310600 1726-EXIT.
310700     EXIT.
310800
310900 1728-FILL-TOP-ROW.
311000     MOVE AT-ID(WS-IX2) TO RTOP-AT-ID(WS-RTOP-IX).
311100     MOVE AT-PATIENT-ID(WS-IX2) TO RTOP-PATIENT-ID(WS-RTOP-IX).
311200     MOVE AT-SPECIALTY-NORM(WS-IX2) TO RTOP-SPECIALTY(WS-RTOP-IX).
311300     MOVE AT-STATE-NORM(WS-IX2) TO RTOP-STATE(WS-RTOP-IX).
311400     MOVE WS-RISK-SCORE TO RTOP-RISK(WS-RTOP-IX).
311500     MOVE WS-RISK-DAY-GAP TO RTOP-DAYS-SINCE(WS-RTOP-IX).
311600     MOVE WS-RISK-FACTOR-TEXT TO RTOP-FACTORS(WS-RTOP-IX).
311700 1728-EXIT.
311800     EXIT.
311900
312000 1729-FIND-MIN-TOP.
312100     IF RTOP-RISK(WS-RTOP-IX) < WS-RISK-MIN-RISK
312200         MOVE RTOP-RISK(WS-RTOP-IX) TO WS-RISK-MIN-RISK
312300         SET WS-RISK-MIN-IX TO WS-RTOP-IX
312400     END-IF.
312500
312600* DESCENDING SELECTION SORT - ONLY 20 ROWS, SO A FULL PASS-PER-SLOT
312700* IS CHEAPER TO GET RIGHT THAN TO OPTIMIZE.
312800 1750-SORT-TOP20-DESC.
312900     IF WS-RTOP-COUNT > 1
313000         PERFORM 1752-ONE-PASS
313100             VARYING WS-RTOP-IX FROM 1 BY 1
313200             UNTIL WS-RTOP-IX > WS-RTOP-COUNT - 1
313300     END-IF.
313400 1750-EXIT.
313500     EXIT.
313600
313700 1752-ONE-PASS.
313800     PERFORM 1754-ONE-COMPARE
313900         VARYING WS-IX FROM 1 BY 1
314000         UNTIL WS-IX > WS-RTOP-COUNT - WS-RTOP-IX.
314100
314200 1754-ONE-COMPARE.
314300     SET WS-IX3 TO WS-IX.
314400     ADD 1 TO WS-IX3.
314500     IF RTOP-RISK(WS-IX) < RTOP-RISK(WS-IX3)
314600         MOVE WS-RTOP-ENTRY(WS-IX)  TO WS-RTOP-HOLD
314700         MOVE WS-RTOP-ENTRY(WS-IX3) TO WS-RTOP-ENTRY(WS-IX)
314800         MOVE WS-RTOP-HOLD          TO WS-RTOP-ENTRY(WS-IX3)
314900     END-IF.
315000
315100 1760-PRINT-ONE-TOP-RISK.
315200     MOVE SPACES TO WS-DETAIL-LINE.
315300     MOVE RTOP-AT-ID(WS-RTOP-IX) TO WS-DL-01(1:8).
315400     MOVE RTOP-PATIENT-ID(WS-RTOP-IX) TO WS-DL-02(1:6).
315500     MOVE RTOP-SPECIALTY(WS-RTOP-IX) TO WS-DL-03.
315600     MOVE RTOP-STATE(WS-RTOP-IX) TO WS-DL-04.
315700     MOVE RTOP-RISK(WS-RTOP-IX) TO WS-DL-05(1:6).
315800     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
315900     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
316000     MOVE SPACES TO WS-DETAIL-LINE.
316100     MOVE "  FACTORES:" TO WS-DL-01.
316200     MOVE RTOP-FACTORS(WS-RTOP-IX) TO WS-DL-02(1:60).
316300     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
316400     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
316500
316600 1770-PRINT-ONE-SPEC-RISK.
316700     MOVE SPACES TO WS-DETAIL-LINE.
316800     MOVE RSPEC-SPECIALTY(WS-RSP-IX) TO WS-DL-01.
316900     IF RSPEC-COUNT(WS-RSP-IX) > ZERO
317000         COMPUTE WS-RISK-SCORE ROUNDED =
317100             RSPEC-SUM(WS-RSP-IX) / RSPEC-COUNT(WS-RSP-IX)
317200     ELSE
317300         MOVE ZERO TO WS-RISK-SCORE
317400     END-IF.
317500     MOVE WS-RISK-SCORE TO WS-DL-02(1:6).
317600     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
317700     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
317800
317900******************************************************************
318000* 1800-PATIENT-SEGMENTATION - COHORTS PATIENTS BY AGE BUCKET,     *
318100* SEX AND APPOINTMENT-FREQUENCY BUCKET.  RESETS AND REBUILDS      *
318200* PT-APT-COUNT, WHICH THE NEXT THREE SECTIONS (TRAVEL,             *
318300* ACCESSIBILITY, NOTIFICATIONS) REUSE WITHOUT RECOUNTING.          *
318400* REQUEST DQ-214.                                                  *
318500******************************************************************
318600 1800-PATIENT-SEGMENTATION.
318700     MOVE "1800-PATIENT-SEGMENTATION" TO PARA-NAME.
318800     MOVE "PATIENT-SEGMENTATION" TO WS-CURRENT-UNIT.
318900     PERFORM 8400-START-UNIT THRU 8400-EXIT.
319000     PERFORM 1802-RESET-ONE-COUNT
319100         VARYING PT-IX FROM 1 BY 1
319200         UNTIL PT-IX > PT-ENTRY-COUNT.
319300     PERFORM 1804-TALLY-ONE-APPT
319400         VARYING WS-IX FROM 1 BY 1
319500         UNTIL WS-IX > AT-ENTRY-COUNT.
319600     PERFORM 1810-CLASSIFY-ONE-PATIENT
319700         VARYING PT-IX FROM 1 BY 1
319800         UNTIL PT-IX > PT-ENTRY-COUNT.
319900     PERFORM 1830-SORT-SEG-DESC THRU 1830-EXIT.
320000     PERFORM 1840-PRINT-ONE-SEG
320100         VARYING WS-SEG-IX FROM 1 BY 1
320200         UNTIL WS-SEG-IX > WS-SEG-COUNT.
320300 1800-EXIT.
320400     EXIT.
320500
320600 1802-RESET-ONE-COUNT.
320700     MOVE ZERO TO PT-APT-COUNT(PT-IX).
320800
320900 1804-TALLY-ONE-APPT.
321000     IF AT-PATIENT-FLAG(WS-IX) = "Y"
321100         MOVE AT-PATIENT-ID(WS-IX) TO WS-LOOKUP-ID
321200         PERFORM 8500-FIND-PATIENT THRU 8500-EXIT
321300         IF WS-FOUND
321400             ADD 1 TO PT-APT-COUNT(WS-SUBSCR)
321500         END-IF
321600     END-IF.
321700
321800 1810-CLASSIFY-ONE-PATIENT.
321900     PERFORM 1812-DETERMINE-AGE THRU 1812-EXIT.
322000     PERFORM 1814-DETERMINE-SEX THRU 1814-EXIT.
322100     PERFORM 1816-DETERMINE-FREQ THRU 1816-EXIT.
322200
322300     MOVE ZERO TO WS-FOUND-SW.
322400     PERFORM 1818-FIND-SEG-SLOT
322500         VARYING WS-SEG-IX FROM 1 BY 1
322600         UNTIL WS-SEG-IX > WS-SEG-COUNT OR WS-FOUND.
322700     IF NOT WS-FOUND
322800         ADD 1 TO WS-SEG-COUNT
322900         SET WS-SEG-IX TO WS-SEG-COUNT
323000         MOVE WS-SEG-BUCKET-TEXT TO SEG-AGE-BUCKET(WS-SEG-IX)
323100         MOVE WS-SEG-SEX-TEXT TO SEG-SEX(WS-SEG-IX)
323200         MOVE WS-SEG-FREQ-TEXT TO SEG-FREQ-BUCKET(WS-SEG-IX)
323300         MOVE ZERO TO SEG-COUNT(WS-SEG-IX)
323400     END-IF.
323500     ADD 1 TO SEG-COUNT(WS-SEG-IX).
323600
323700 1812-DETERMINE-AGE.
323800     MOVE "N" TO WS-SEG-AGE-KNOWN-SW.
323900     MOVE ZERO TO WS-SEG-AGE.
324000     IF PT-AGE-FLAG(PT-IX) = "Y"
324100         MOVE PT-AGE(PT-IX) TO WS-SEG-AGE
324200         MOVE "Y" TO WS-SEG-AGE-KNOWN-SW
324300     ELSE
324400         IF PT-BDATE-OK(PT-IX)
324500             MOVE "C" TO WS-AGECMP-MODE-SW
324600             MOVE PT-BIRTH-YY(PT-IX) TO WS-AGECMP-BIRTH-YY
324700             MOVE PT-BIRTH-MM(PT-IX) TO WS-AGECMP-BIRTH-MM
324800             MOVE PT-BIRTH-DD(PT-IX) TO WS-AGECMP-BIRTH-DD
324900             MOVE WS-RUN-YY TO WS-AGECMP-REF-YY
325000             MOVE WS-RUN-MM TO WS-AGECMP-REF-MM
325100             MOVE WS-RUN-DD TO WS-AGECMP-REF-DD
325200             CALL "HQAGECMP" USING WS-AGECMP-CTL
325300             MOVE WS-AGECMP-AGE-OUT TO WS-SEG-AGE
325400             MOVE "Y" TO WS-SEG-AGE-KNOWN-SW
325500         END-IF
325600     END-IF.
325700
325800     IF NOT WS-SEG-AGE-KNOWN
325900         MOVE "Edad desconocida" TO WS-SEG-BUCKET-TEXT
326000     ELSE
326100         IF WS-SEG-AGE < 18
326200             MOVE "Ninos" TO WS-SEG-BUCKET-TEXT
326300         ELSE
326400             IF WS-SEG-AGE < 35
326500                 MOVE "Adultos jovenes" TO WS-SEG-BUCKET-TEXT
326600             ELSE
326700                 IF WS-SEG-AGE < 65
326800                     MOVE "Adultos" TO WS-SEG-BUCKET-TEXT
326900                 ELSE
327000                     MOVE "Adultos mayores" TO WS-SEG-BUCKET-TEXT
327100                 END-IF
327200             END-IF
327300         END-IF
327400     END-IF.
327500 1812-EXIT.
327600     EXIT.
327700
327800 1814-DETERMINE-SEX.
327900     IF PT-SEX-NORM(PT-IX) = SPACES
328000         MOVE "No declarado" TO WS-SEG-SEX-TEXT
328100     ELSE
328200         IF PT-SEX-NORM(PT-IX)(1:9) = "femenino "
328300             MOVE "Femenino" TO WS-SEG-SEX-TEXT
328400         ELSE
328500             IF PT-SEX-NORM(PT-IX)(1:10) = "masculino "
328600                 MOVE "Masculino" TO WS-SEG-SEX-TEXT
328700             ELSE
328800                 MOVE PT-SEX(PT-IX) TO WS-TC-FIELD
328900                 PERFORM 8100-TITLE-CASE-FIELD THRU 8100-EXIT
329000                 MOVE WS-TC-FIELD(1:15) TO WS-SEG-SEX-TEXT
329100             END-IF
329200         END-IF
329300     END-IF.
329400 1814-EXIT.
329500     EXIT.
329600
329700 1816-DETERMINE-FREQ.
329800     EVALUATE TRUE
329900         WHEN PT-APT-COUNT(PT-IX) = ZERO
330000             MOVE "Ninguna" TO WS-SEG-FREQ-TEXT
330100         WHEN PT-APT-COUNT(PT-IX) <= 2
330200             MOVE "Baja" TO WS-SEG-FREQ-TEXT
330300         WHEN PT-APT-COUNT(PT-IX) <= 4
330400             MOVE "Moderada" TO WS-SEG-FREQ-TEXT
330500         WHEN OTHER
330600             MOVE "Alta" TO WS-SEG-FREQ-TEXT
330700     END-EVALUATE.
330800 1816-EXIT.
330900     EXIT.
331000
331100 1818-FIND-SEG-SLOT.
331200     IF SEG-AGE-BUCKET(WS-SEG-IX) = WS-SEG-BUCKET-TEXT AND
331300        SEG-SEX(WS-SEG-IX) = WS-SEG-SEX-TEXT AND
331400        SEG-FREQ-BUCKET(WS-SEG-IX) = WS-SEG-FREQ-TEXT
331500         SET WS-FOUND TO TRUE
331600     END-IF.
331700
331800 1830-SORT-SEG-DESC.
331900     IF WS-SEG-COUNT > 1
332000         PERFORM 1832-ONE-PASS
332100             VARYING WS-SEG-IX FROM 1 BY 1
332200             UNTIL WS-SEG-IX > WS-SEG-COUNT - 1
332300     END-IF.
332400 1830-EXIT.
332500     EXIT.
332600
332700 1832-ONE-PASS.
332800     PERFORM 1834-ONE-COMPARE
332900         VARYING WS-IX FROM 1 BY 1
333000         UNTIL WS-IX > WS-SEG-COUNT - WS-SEG-IX.
333100
333200 1834-ONE-COMPARE.
333300     SET WS-IX3 TO WS-IX.
333400     ADD 1 TO WS-IX3.
333500     IF SEG-COUNT(WS-IX) < SEG-COUNT(WS-IX3)
333600         MOVE WS-SEG-ENTRY(WS-IX)  TO WS-SEG-HOLD
333700         MOVE WS-SEG-ENTRY(WS-IX3) TO WS-SEG-ENTRY(WS-IX)
333800         MOVE WS-SEG-HOLD          TO WS-SEG-ENTRY(WS-IX3)
333900     END-IF.
334000
334100 1840-PRINT-ONE-SEG.
334200     MOVE SPACES TO WS-DETAIL-LINE.
334300     MOVE SEG-AGE-BUCKET(WS-SEG-IX) TO WS-DL-01.
334400     MOVE SEG-SEX(WS-SEG-IX) TO WS-DL-02(1:15).
334500     MOVE SEG-FREQ-BUCKET(WS-SEG-IX) TO WS-DL-03(1:10).
334600     MOVE SEG-COUNT(WS-SEG-IX) TO WS-ED-COUNT.
334700     MOVE WS-ED-COUNT TO WS-DL-04.
334800     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
334900     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
335000
335100******************************************************************
335200* 1900-PATIENT-TRAVEL - FLAGS PATIENTS WHOSE APPOINTMENT CITY      *
335300* DIFFERS FROM THEIR HOME CITY ON FILE.  REUSES THE TITLE-CASE     *
335400* UTILITY TO PUT THE PATIENT'S RAW CITY IN THE SAME FORM AS         *
335500* AT-CITY-NORM BEFORE COMPARING - PT-CITY-NORM ITSELF IS LOWER-     *
335600* CASED FOR THE COMPLETENESS/IMPUTATION PASSES AND IS LEFT ALONE.   *
335700* REQUEST DQ-216.                                                  *
335800******************************************************************
335900 1900-PATIENT-TRAVEL.
336000     MOVE "1900-PATIENT-TRAVEL" TO PARA-NAME.
336100     MOVE "PATIENT-TRAVEL" TO WS-CURRENT-UNIT.
336200     PERFORM 8400-START-UNIT THRU 8400-EXIT.
336300     PERFORM 1910-CHECK-ONE-APPT
336400         VARYING WS-IX FROM 1 BY 1
336500         UNTIL WS-IX > AT-ENTRY-COUNT.
336600     PERFORM 1950-DETERMINE-ONE-SEVERITY
336700         VARYING WS-TRV-IX FROM 1 BY 1
336800         UNTIL WS-TRV-IX > WS-TRV-COUNT.
336900     PERFORM 1930-SORT-TRAVEL-DESC THRU 1930-EXIT.
337000     MOVE SPACES TO WS-DETAIL-LINE.
337100     STRING "PATIENT  NAME  CITIES-VISITED  COUNT  SEVERITY"
337200         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
337300     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
337400     PERFORM 1940-PRINT-ONE-TRAVEL
337500         VARYING WS-TRV-IX FROM 1 BY 1
337600         UNTIL WS-TRV-IX > WS-TRV-COUNT.
337700     MOVE SPACES TO WS-DETAIL-LINE.
337800     MOVE WS-TRV-COUNT TO WS-ED-COUNT.
337900     STRING "TRAVELING PATIENTS:" DELIMITED BY SIZE
338000            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
338100     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
338200 1900-EXIT.
338300     EXIT.
338400
338500 1910-CHECK-ONE-APPT.
338600     MOVE "N" TO WS-FOUND-SW.
338700     IF AT-PATIENT-FLAG(WS-IX) = "Y" AND AT-CITY-NORM(WS-IX) NOT = SPACES
338800         MOVE AT-PATIENT-ID(WS-IX) TO WS-LOOKUP-ID
338900         PERFORM 8500-FIND-PATIENT THRU 8500-EXIT
339000         IF WS-FOUND
339100             MOVE PT-CITY(WS-SUBSCR) TO WS-TC-FIELD
339200             PERFORM 8100-TITLE-CASE-FIELD THRU 8100-EXIT
339300             IF WS-TC-FIELD(1:20) NOT = AT-CITY-NORM(WS-IX)
339400                 PERFORM 1912-RECORD-TRAVEL THRU 1912-EXIT
339500             END-IF
339600         END-IF
339700     END-IF.
339800
339900 1912-RECORD-TRAVEL.
340000     MOVE "N" TO WS-FOUND-SW.
340100     PERFORM 1914-FIND-TRV-SLOT
340200         VARYING WS-TRV-IX FROM 1 BY 1
340300         UNTIL WS-TRV-IX > WS-TRV-COUNT
340400         OR WS-FOUND.
340500     IF NOT WS-FOUND
340600         ADD 1 TO WS-TRV-COUNT
340700         SET WS-TRV-IX TO WS-TRV-COUNT
340800         MOVE PT-ID(WS-SUBSCR)   TO TRV-PATIENT-ID(WS-TRV-IX)
340900         MOVE PT-NAME(WS-SUBSCR) TO TRV-NAME(WS-TRV-IX)
341000         MOVE ZERO               TO TRV-CITY-COUNT(WS-TRV-IX)
341100         MOVE SPACES              TO TRV-CITIES(WS-TRV-IX)
341200     END-IF.
341300     PERFORM 1916-ADD-CITY-IF-NEW THRU 1916-EXIT.
341400 1912-EXIT.
341500     EXIT.
341600
341700 1914-FIND-TRV-SLOT.
341800     IF TRV-PATIENT-ID(WS-TRV-IX) = PT-ID(WS-SUBSCR)
341900         MOVE "Y" TO WS-FOUND-SW
342000     END-IF.
342100
342200* CHECKS THE THREE CITY SLOTS PACKED INTO TRV-CITIES.  THE COUNT
342300* STILL CLIMBS PAST THREE DISTINCT CITIES (SEVERITY ONLY CARES
342400* WHETHER IT IS MORE THAN ONE) BUT ONLY THE FIRST THREE ARE KEPT
342500* FOR THE PRINTED LIST - NO SITE HAS EVER SHIPPED A FOURTH.
342600 1916-ADD-CITY-IF-NEW.
342700     MOVE TRV-CITY-COUNT(WS-TRV-IX) TO WS-TCS-COUNT.
342800     IF WS-TCS-COUNT > 3
342900         MOVE 3 TO WS-TCS-COUNT
343000     END-IF.
343100     MOVE "N" TO WS-FOUND-SW.
343200     PERFORM 1918-CHECK-ONE-SLOT
343300         VARYING WS-TCS-IX FROM 1 BY 1
343400         UNTIL WS-TCS-IX > WS-TCS-COUNT
343500         OR WS-FOUND.
343600     IF NOT WS-FOUND
343700         ADD 1 TO TRV-CITY-COUNT(WS-TRV-IX)
343800         IF TRV-CITY-COUNT(WS-TRV-IX) NOT > 3
343900             MOVE AT-CITY-NORM(WS-IX)
344000                 TO TRV-CITY-SLOT(WS-TRV-IX, TRV-CITY-COUNT(WS-TRV-IX))
344100         END-IF
344200     END-IF.
344300 1916-EXIT.
344400     EXIT.
344500
344600 1918-CHECK-ONE-SLOT.
344700     IF TRV-CITY-SLOT(WS-TRV-IX, WS-TCS-IX) = AT-CITY-NORM(WS-IX)
344800         MOVE "Y" TO WS-FOUND-SW
344900     END-IF.
345000
345100 1930-SORT-TRAVEL-DESC.
345200     PERFORM 1932-ONE-PASS
345300         VARYING WS-TRV-IX FROM 1 BY 1
345400         UNTIL WS-TRV-IX > WS-TRV-COUNT - 1.
345500 1930-EXIT.
345600     EXIT.
345700
345800 1932-ONE-PASS.
345900     PERFORM 1934-ONE-COMPARE
346000         VARYING WS-IX FROM 1 BY 1
346100         UNTIL WS-IX > WS-TRV-COUNT - WS-TRV-IX.
346200
346300 1934-ONE-COMPARE.
346400     SET WS-IX3 TO WS-IX.
346500     ADD 1 TO WS-IX3.
346600     IF TRV-CITY-COUNT(WS-IX) < TRV-CITY-COUNT(WS-IX3)
346700         MOVE WS-TRV-ENTRY(WS-IX)  TO WS-TRV-HOLD
346800         MOVE WS-TRV-ENTRY(WS-IX3) TO WS-TRV-ENTRY(WS-IX)
346900         MOVE WS-TRV-HOLD          TO WS-TRV-ENTRY(WS-IX3)
347000     ELSE
347100         IF TRV-CITY-COUNT(WS-IX) = TRV-CITY-COUNT(WS-IX3)
347200         AND TRV-NAME(WS-IX) > TRV-NAME(WS-IX3)
347300             MOVE WS-TRV-ENTRY(WS-IX)  TO WS-TRV-HOLD
347400             MOVE WS-TRV-ENTRY(WS-IX3) TO WS-TRV-ENTRY(WS-IX)
347500             MOVE WS-TRV-HOLD          TO WS-TRV-ENTRY(WS-IX3)
347600         END-IF
347700     END-IF.
347800
347900 1950-DETERMINE-ONE-SEVERITY.
348000     IF TRV-CITY-COUNT(WS-TRV-IX) > 1
348100         MOVE "HIGH" TO TRV-SEVERITY(WS-TRV-IX)
348200     ELSE
348300         MOVE "MEDIUM" TO TRV-SEVERITY(WS-TRV-IX)
348400     END-IF.
348500
348600 1940-PRINT-ONE-TRAVEL.
348700     MOVE SPACES TO WS-DETAIL-LINE.
348800     MOVE TRV-PATIENT-ID(WS-TRV-IX) TO WS-ED-COUNT.
348900     MOVE WS-ED-COUNT TO WS-DL-01.
349000     MOVE TRV-NAME(WS-TRV-IX) TO WS-DL-02(1:20).
349100     MOVE TRV-CITY-SLOT(WS-TRV-IX, 1) TO WS-DL-03(1:20).
349200     MOVE TRV-CITY-COUNT(WS-TRV-IX) TO WS-ED-COUNT.
349300     MOVE WS-ED-COUNT TO WS-DL-04.
349400     MOVE TRV-SEVERITY(WS-TRV-IX) TO WS-DL-05(1:6).
349500     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
349600     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
349700     IF TRV-CITY-COUNT(WS-TRV-IX) > 1
349800         MOVE SPACES TO WS-DETAIL-LINE
349900         STRING "  ALSO: " DELIMITED BY SIZE
350000                TRV-CITY-SLOT(WS-TRV-IX, 2) DELIMITED BY SIZE
350100                " " DELIMITED BY SIZE
350200                TRV-CITY-SLOT(WS-TRV-IX, 3) DELIMITED BY SIZE
350300                INTO WS-DETAIL-LINE
350400         PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT
350500     END-IF.
350600
350700
350800******************************************************************
350900* 2000-ACCESSIBILITY - LOOKS FOR PATIENTS WHOSE APPOINTMENT COUNT  *
351000* IS AN OUTLIER AGAINST THEIR OWN HOME CITY (CITY SAMPLE OF TWO OR *
351100* MORE) OR, FAILING THAT, AGAINST THE OVERALL POPULATION.  A HIGH  *
351200* COUNT WHILE NEIGHBORS BOOK FEW VISITS CAN MEAN THE CITY LACKS A  *
351300* LOCAL PROVIDER AND PATIENTS ARE MAKING REPEAT TRIPS.             *
351400* REQUEST DQ-217.                                                  *
351500******************************************************************
351600 2000-ACCESSIBILITY.
351700     MOVE "2000-ACCESSIBILITY" TO PARA-NAME.
351800     MOVE "ACCESSIBILITY" TO WS-CURRENT-UNIT.
351900     PERFORM 8400-START-UNIT THRU 8400-EXIT.
352000     PERFORM 2010-BUILD-ONE-CITY-ENTRY
352100         VARYING PT-IX FROM 1 BY 1
352200         UNTIL PT-IX > PT-ENTRY-COUNT.
352300     PERFORM 2020-CALC-ONE-CITY-STATS
352400         VARYING WS-ACC-IX FROM 1 BY 1
352500         UNTIL WS-ACC-IX > WS-ACC-COUNT.
352600     PERFORM 2030-CALC-OVERALL-STATS THRU 2030-EXIT.
352700     PERFORM 2040-FLAG-ONE-ENTRY
352800         VARYING WS-ACL-IX FROM 1 BY 1
352900         UNTIL WS-ACL-IX > WS-ACL-COUNT.
353000     PERFORM 2050-SORT-ACC-DESC THRU 2050-EXIT.
353100     PERFORM 2060-PRINT-ONE-ACC
353200         VARYING WS-ACR-IX FROM 1 BY 1
353300         UNTIL WS-ACR-IX > WS-ACR-COUNT.
353400     MOVE SPACES TO WS-DETAIL-LINE.
353500     MOVE WS-ACL-COUNT TO WS-ED-COUNT.
353600     STRING "PATIENTS WITH VISITS:" DELIMITED BY SIZE
353700            WS-ED-COUNT DELIMITED BY SIZE
353800            "  FLAGGED:" DELIMITED BY SIZE INTO WS-DETAIL-LINE.
353900     MOVE WS-ACR-COUNT TO WS-ED-COUNT.
354000     STRING WS-DETAIL-LINE(1:110) DELIMITED BY SIZE
354100            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
354200     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
354300 2000-EXIT.
354400     EXIT.
354500
354600 2010-BUILD-ONE-CITY-ENTRY.
354700     IF PT-APT-COUNT(PT-IX) NOT = ZERO
354800         MOVE PT-CITY-NORM(PT-IX) TO WS-ACC-CITY-KEY
354900         IF WS-ACC-CITY-KEY = SPACES
355000             MOVE "SIN_CIUDAD" TO WS-ACC-CITY-KEY
355100         END-IF
355200         MOVE ZERO TO WS-FOUND-SW
355300         PERFORM 2012-FIND-CITY-SLOT
355400             VARYING WS-ACC-IX FROM 1 BY 1
355500             UNTIL WS-ACC-IX > WS-ACC-COUNT OR WS-FOUND
355600         IF NOT WS-FOUND
355700             ADD 1 TO WS-ACC-COUNT
355800             SET WS-ACC-IX TO WS-ACC-COUNT
355900             MOVE WS-ACC-CITY-KEY TO ACC-CITY(WS-ACC-IX)
356000             MOVE ZERO TO ACC-N(WS-ACC-IX)
356100         END-IF
356200         ADD 1 TO ACC-N(WS-ACC-IX)
356300         ADD 1 TO WS-ACL-COUNT
356400         SET WS-ACL-IX TO WS-ACL-COUNT
356500         SET ACL-CITY-IX(WS-ACL-IX) TO WS-ACC-IX
356600         MOVE PT-APT-COUNT(PT-IX) TO ACL-APT-COUNT(WS-ACL-IX)
356700         SET ACL-PT-IX(WS-ACL-IX) TO PT-IX
356800     END-IF.
356900
357000 2012-FIND-CITY-SLOT.
357100     IF ACC-CITY(WS-ACC-IX) = WS-ACC-CITY-KEY
357200         SET WS-FOUND TO TRUE
357300     END-IF.
357400
357500* HQSTATS TAKES A FLAT AMOUNT TABLE, SO EACH CITY'S APPOINTMENT
357600* COUNTS ARE COPIED OUT OF WS-ACC-COUNT-LIST INTO WS-STATS-AMOUNTS
357700* BEFORE THE CALL.  POPULATION MODE - THIS IS THE ENTIRE CITY, NOT
357800* A SAMPLE OF IT.
357900 2020-CALC-ONE-CITY-STATS.
358000     MOVE ZERO TO WS-STATS-COUNT-IN.
358100     PERFORM 2022-COLLECT-ONE-CITY-AMOUNT
358200         VARYING WS-ACL-IX FROM 1 BY 1
358300         UNTIL WS-ACL-IX > WS-ACL-COUNT.
358400     MOVE "P" TO WS-STATS-MODE-SW.
358500     CALL "HQSTATS" USING WS-STATS-CTL WS-STATS-AMOUNTS.
358600     MOVE WS-STATS-MEAN-OUT TO ACC-MEAN(WS-ACC-IX).
358700     MOVE WS-STATS-STDDEV-OUT TO ACC-STDDEV(WS-ACC-IX).
358800
358900 2022-COLLECT-ONE-CITY-AMOUNT.
359000     IF ACL-CITY-IX(WS-ACL-IX) = WS-ACC-IX
359100         ADD 1 TO WS-STATS-COUNT-IN
359200         MOVE ACL-APT-COUNT(WS-ACL-IX)
359300             TO WS-STATS-AMOUNT(WS-STATS-COUNT-IN)
359400     END-IF.
359500
359600 2030-CALC-OVERALL-STATS.
359700     MOVE ZERO TO WS-STATS-COUNT-IN.
359800     PERFORM 2032-COLLECT-ONE-AMOUNT
359900         VARYING WS-ACL-IX FROM 1 BY 1
360000         UNTIL WS-ACL-IX > WS-ACL-COUNT.
360100     MOVE "P" TO WS-STATS-MODE-SW.
360200     CALL "HQSTATS" USING WS-STATS-CTL WS-STATS-AMOUNTS.
360300     MOVE WS-STATS-MEAN-OUT TO ACC-OA-MEAN.
360400     MOVE WS-STATS-STDDEV-OUT TO ACC-OA-STDDEV.
360500 2030-EXIT.
360600     EXIT.
360700
360800 2032-COLLECT-ONE-AMOUNT.
360900     ADD 1 TO WS-STATS-COUNT-IN.
361000     MOVE ACL-APT-COUNT(WS-ACL-IX) TO WS-STATS-AMOUNT(WS-STATS-COUNT-IN).
361100
361200* A PATIENT IS FLAGGED WHEN THEIR OWN CITY HAS ENOUGH OF A SAMPLE
361300* TO TRUST (TWO OR MORE PATIENTS) AND THEY SIT MORE THAN TWO
361400* STANDARD DEVIATIONS ABOVE THE CITY MEAN; OTHERWISE THE FALLBACK
361500* IS ONE STANDARD DEVIATION ABOVE THE WHOLE-POPULATION MEAN.
361600 2040-FLAG-ONE-ENTRY.
361700     SET WS-ACC-IX TO ACL-CITY-IX(WS-ACL-IX).
361800     MOVE "N" TO WS-FOUND-SW.
361900     IF ACC-N(WS-ACC-IX) NOT < 2 AND ACC-STDDEV(WS-ACC-IX) > ZERO
362000         COMPUTE WS-ED-RATE =
362100             ACC-MEAN(WS-ACC-IX) + (2 * ACC-STDDEV(WS-ACC-IX))
362200         IF ACL-APT-COUNT(WS-ACL-IX) > WS-ED-RATE
362300             MOVE "Y" TO WS-FOUND-SW
362400         END-IF
362500     END-IF.
362600     IF NOT WS-FOUND AND ACC-OA-STDDEV > ZERO
362700         COMPUTE WS-ED-RATE = ACC-OA-MEAN + ACC-OA-STDDEV
362800         IF ACL-APT-COUNT(WS-ACL-IX) NOT < WS-ED-RATE
362900             MOVE "Y" TO WS-FOUND-SW
363000         END-IF
363100     END-IF.
363200     IF WS-FOUND
363300         SET PT-IX TO ACL-PT-IX(WS-ACL-IX)
363400         ADD 1 TO WS-ACR-COUNT
363500         SET WS-ACR-IX TO WS-ACR-COUNT
363600         MOVE PT-ID(PT-IX) TO ACR-PATIENT-ID(WS-ACR-IX)
363700         MOVE PT-NAME(PT-IX) TO ACR-NAME(WS-ACR-IX)
363800         MOVE ACL-APT-COUNT(WS-ACL-IX) TO ACR-COUNT(WS-ACR-IX)
363900     END-IF.
364000
364100 2050-SORT-ACC-DESC.
364200     PERFORM 2052-ONE-PASS
364300         VARYING WS-ACR-IX FROM 1 BY 1
364400         UNTIL WS-ACR-IX > WS-ACR-COUNT - 1.
364500 2050-EXIT.
364600     EXIT.
364700
364800 2052-ONE-PASS.
364900     PERFORM 2054-ONE-COMPARE
365000         VARYING WS-IX FROM 1 BY 1
365100         UNTIL WS-IX > WS-ACR-COUNT - WS-ACR-IX.
365200
365300 2054-ONE-COMPARE.
365400     SET WS-IX3 TO WS-IX.
365500     ADD 1 TO WS-IX3.
365600     IF ACR-COUNT(WS-IX) < ACR-COUNT(WS-IX3)
365700         MOVE WS-ACR-ENTRY(WS-IX)  TO WS-ACR-HOLD
365800         MOVE WS-ACR-ENTRY(WS-IX3) TO WS-ACR-ENTRY(WS-IX)
365900         MOVE WS-ACR-HOLD          TO WS-ACR-ENTRY(WS-IX3)
366000     ELSE
366100         IF ACR-COUNT(WS-IX) = ACR-COUNT(WS-IX3)
366200         AND ACR-NAME(WS-IX) > ACR-NAME(WS-IX3)
366300             MOVE WS-ACR-ENTRY(WS-IX)  TO WS-ACR-HOLD
366400             MOVE WS-ACR-ENTRY(WS-IX3) TO WS-ACR-ENTRY(WS-IX)
366500             MOVE WS-ACR-HOLD          TO WS-ACR-ENTRY(WS-IX3)
366600         END-IF
366700     END-IF.
366800
366900 2060-PRINT-ONE-ACC.
367000     MOVE SPACES TO WS-DETAIL-LINE.
367100     MOVE ACR-PATIENT-ID(WS-ACR-IX) TO WS-ED-COUNT.
367200     MOVE WS-ED-COUNT TO WS-DL-01.
367300     MOVE ACR-NAME(WS-ACR-IX) TO WS-DL-02(1:20).
367400     MOVE ACR-COUNT(WS-ACR-IX) TO WS-ED-COUNT.
367500     MOVE WS-ED-COUNT TO WS-DL-03.
367600     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
367700     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
367800
367900
368000******************************************************************
368100* 2100-DOCTOR-NOTIFICATIONS - WATCHES EACH (DOCTOR, PATIENT) PAIR  *
368200* FOR TWO PATTERNS: A RUN OF VISITS PACKED WITHIN A WEEK OF EACH   *
368300* OTHER, OR REPEAT CANCELLATIONS.  BOTH ARE THINGS THE SCHEDULING  *
368400* DESK SHOULD KNOW ABOUT BEFORE THE PATIENT CALLS IN AGAIN.        *
368500* REQUEST DQ-218.                                                  *
368600******************************************************************
368700 2100-DOCTOR-NOTIFICATIONS.
368800     MOVE "2100-DOCTOR-NOTIFICATIONS" TO PARA-NAME.
368900     MOVE "DOCTOR-NOTIFICATIONS" TO WS-CURRENT-UNIT.
369000     PERFORM 8400-START-UNIT THRU 8400-EXIT.
369100     MOVE ZERO TO WS-DP-COUNT.
369200     MOVE ZERO TO WS-NOT-COUNT.
369300     PERFORM 2110-BUILD-ONE-KEY
369400         VARYING WS-IX FROM 1 BY 1
369500         UNTIL WS-IX > AT-ENTRY-COUNT.
369600     PERFORM 8000-SORT-KEY-TABLE THRU 8000-EXIT.
369700     PERFORM 2120-PROCESS-ONE-KEY
369800         VARYING WS-IX FROM 1 BY 1
369900         UNTIL WS-IX > AT-ENTRY-COUNT.
370000     IF WS-DP-COUNT > ZERO
370100         SET WS-DP-IX TO WS-DP-COUNT
370200         PERFORM 2140-FLUSH-GROUP THRU 2140-EXIT
370300     END-IF.
370400     PERFORM 2150-SORT-NOTIFY-DESC THRU 2150-EXIT.
370500     PERFORM 2160-PRINT-ONE-NOTIFY
370600         VARYING WS-NOT-IX FROM 1 BY 1
370700         UNTIL WS-NOT-IX > WS-NOT-COUNT.
370800     MOVE SPACES TO WS-DETAIL-LINE.
370900     MOVE WS-NOT-COUNT TO WS-ED-COUNT.
371000     STRING "PATRONES NOTIFICADOS:" DELIMITED BY SIZE
371100            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
371200     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
371300 2100-EXIT.
371400     EXIT.
371500
371600* SORT KEY = (DOCTOR TRUNCATED TO 20, PATIENT ID, DAY SERIAL).
371700* MISSING PATIENT COLLAPSES THE KEY TO ZERO SO THOSE ROWS SORT
371800* FIRST AND ARE SKIPPED BELOW; UNDATED ROWS SORT FIRST WITHIN A
371900* GROUP SINCE A REAL DAY SERIAL IS ALWAYS FAR ABOVE ZERO.
372000 2110-BUILD-ONE-KEY.
372100     MOVE SPACES TO WS-DOCNOT-KEY-SCRATCH.
372200     IF AT-PATIENT-FLAG(WS-IX) = "Y"
372300         MOVE AT-PATIENT-ID(WS-IX) TO DK-PATIENT-ID
372400         IF AT-DOCTOR-NORM(WS-IX) = SPACES
372500             MOVE "SIN MEDICO" TO DK-DOCTOR
372600         ELSE
372700             MOVE AT-DOCTOR-NORM(WS-IX)(1:20) TO DK-DOCTOR
372800         END-IF
372900         IF AT-DATE-OK(WS-IX)
373000             MOVE AT-DAY-SERIAL(WS-IX) TO DK-SERIAL
373100         ELSE
373200             MOVE ZERO TO DK-SERIAL
373300         END-IF
373400     ELSE
373500         MOVE ZERO TO DK-PATIENT-ID
373600         MOVE ZERO TO DK-SERIAL
373700     END-IF.
373800     MOVE WS-DOCNOT-KEY-SCRATCH TO SK-KEY(WS-IX).
373900     MOVE WS-IX TO SK-PTR(WS-IX).
374000
374100 2120-PROCESS-ONE-KEY.
374200     SET WS-IX2 TO SK-PTR(WS-IX).
374300     IF AT-PATIENT-FLAG(WS-IX2) = "Y"
374400         MOVE SK-KEY(WS-IX) TO WS-DOCNOT-KEY-SCRATCH
374500         MOVE "N" TO WS-FOUND-SW
374600         IF WS-DP-COUNT > ZERO
374700             SET WS-DP-IX TO WS-DP-COUNT
374800             IF DP-DOCTOR(WS-DP-IX)(1:20) = DK-DOCTOR
374900             AND DP-PATIENT-ID(WS-DP-IX) = DK-PATIENT-ID
375000                 SET WS-FOUND TO TRUE
375100             END-IF
375200         END-IF
375300         IF NOT WS-FOUND
375400             IF WS-DP-COUNT > ZERO
375500                 SET WS-DP-IX TO WS-DP-COUNT
375600                 PERFORM 2140-FLUSH-GROUP THRU 2140-EXIT
375700             END-IF
375800             ADD 1 TO WS-DP-COUNT
375900             SET WS-DP-IX TO WS-DP-COUNT
376000             MOVE SPACES TO DP-DOCTOR(WS-DP-IX)
376100             MOVE DK-DOCTOR TO DP-DOCTOR(WS-DP-IX)(1:20)
376200             MOVE DK-PATIENT-ID TO DP-PATIENT-ID(WS-DP-IX)
376300             MOVE ZERO TO DP-GAP-COUNT(WS-DP-IX)
376400             MOVE ZERO TO DP-CANCEL-COUNT(WS-DP-IX)
376500             MOVE ZERO TO DP-PREV-SERIAL(WS-DP-IX)
376600             MOVE ZERO TO DP-DATE-COUNT(WS-DP-IX)
376700             MOVE SPACES TO DP-DATES(WS-DP-IX)
376800         END-IF
376900         SET WS-DP-IX TO WS-DP-COUNT
377000         IF AT-STATE-NORM(WS-IX2) = "cancelada"
377100             ADD 1 TO DP-CANCEL-COUNT(WS-DP-IX)
377200         END-IF
377300         IF AT-DATE-OK(WS-IX2)
377400             IF DP-PREV-SERIAL(WS-DP-IX) NOT = ZERO
377500                 COMPUTE WS-RISK-DAY-GAP =
377600                     AT-DAY-SERIAL(WS-IX2) - DP-PREV-SERIAL(WS-DP-IX)
377700                 IF WS-RISK-DAY-GAP NOT > 7
377800                     ADD 1 TO DP-GAP-COUNT(WS-DP-IX)
377900                 END-IF
378000             END-IF
378100             MOVE AT-DAY-SERIAL(WS-IX2) TO DP-PREV-SERIAL(WS-DP-IX)
378200             IF DP-DATE-COUNT(WS-DP-IX) < 6
378300                 ADD 1 TO DP-DATE-COUNT(WS-DP-IX)
378400                 MOVE AT-DATE(WS-IX2)
378500                     TO DP-DATE-SLOT(WS-DP-IX, DP-DATE-COUNT(WS-DP-IX))
378600             END-IF
378700         END-IF
378800     END-IF.
378900
379000* A GROUP QUALIFIES WHEN AT LEAST ONE OF THE TWO PATTERNS FIRES;
379100* SEVERITY IS HIGH WHEN BOTH DO.
379200 2140-FLUSH-GROUP.
379300     IF DP-GAP-COUNT(WS-DP-IX) NOT < 2
379400        OR DP-CANCEL-COUNT(WS-DP-IX) NOT < 2
379500         ADD 1 TO WS-NOT-COUNT
379600         SET WS-NOT-IX TO WS-NOT-COUNT
379700         MOVE DP-DOCTOR(WS-DP-IX) TO NOT-DOCTOR(WS-NOT-IX)
379800         MOVE ZERO TO WS-LOOKUP-ID
379900         MOVE DP-PATIENT-ID(WS-DP-IX) TO WS-LOOKUP-ID
380000         PERFORM 8500-FIND-PATIENT THRU 8500-EXIT
380100         IF WS-FOUND
380200             MOVE PT-NAME(WS-SUBSCR) TO NOT-PATIENT-NAME(WS-NOT-IX)
380300         ELSE
380400             MOVE SPACES TO NOT-PATIENT-NAME(WS-NOT-IX)
380500             MOVE DP-PATIENT-ID(WS-DP-IX) TO WS-ED-COUNT
380600             STRING "PACIENTE " DELIMITED BY SIZE
380700                    WS-ED-COUNT DELIMITED BY SIZE
380800                    INTO NOT-PATIENT-NAME(WS-NOT-IX)
380900         END-IF
381000         MOVE ZERO TO NOT-PATTERN-COUNT(WS-NOT-IX)
381100         IF DP-GAP-COUNT(WS-DP-IX) NOT < 2
381200             ADD 1 TO NOT-PATTERN-COUNT(WS-NOT-IX)
381300         END-IF
381400         IF DP-CANCEL-COUNT(WS-DP-IX) NOT < 2
381500             ADD 1 TO NOT-PATTERN-COUNT(WS-NOT-IX)
381600         END-IF
381700         IF NOT-PATTERN-COUNT(WS-NOT-IX) > 1
381800             MOVE "HIGH" TO NOT-SEVERITY(WS-NOT-IX)
381900         ELSE
382000             MOVE "MEDIUM" TO NOT-SEVERITY(WS-NOT-IX)
382100         END-IF
382200         MOVE SPACES TO NOT-DATES(WS-NOT-IX).
382300         MOVE 1 TO WS-DATES-PTR.
382400         PERFORM 2146-APPEND-ONE-DATE
382500             VARYING WS-IX4 FROM 1 BY 1
382600             UNTIL WS-IX4 > DP-DATE-COUNT(WS-DP-IX)
382700     END-IF.
382800 2140-EXIT.
382900     EXIT.
383000
383100 2146-APPEND-ONE-DATE.
383200     IF WS-IX4 > 1
383300         STRING "," DELIMITED BY SIZE
383400             INTO NOT-DATES(WS-NOT-IX) WITH POINTER WS-DATES-PTR
383500     END-IF.
383600     STRING DP-DATE-SLOT(WS-DP-IX, WS-IX4) DELIMITED BY SIZE
383700         INTO NOT-DATES(WS-NOT-IX) WITH POINTER WS-DATES-PTR.
383800
383900 2150-SORT-NOTIFY-DESC.
384000     PERFORM 2152-ONE-PASS
384100         VARYING WS-NOT-IX FROM 1 BY 1
384200         UNTIL WS-NOT-IX > WS-NOT-COUNT - 1.
384300 2150-EXIT.
384400     EXIT.
384500
384600 2152-ONE-PASS.
384700     PERFORM 2154-ONE-COMPARE
384800         VARYING WS-IX FROM 1 BY 1
384900         UNTIL WS-IX > WS-NOT-COUNT - WS-NOT-IX.
385000
385100 2154-ONE-COMPARE.
385200     SET WS-IX3 TO WS-IX.
385300     ADD 1 TO WS-IX3.
385400     IF NOT-PATTERN-COUNT(WS-IX) < NOT-PATTERN-COUNT(WS-IX3)
385500         MOVE WS-NOT-ENTRY(WS-IX)  TO WS-NOT-HOLD
385600         MOVE WS-NOT-ENTRY(WS-IX3) TO WS-NOT-ENTRY(WS-IX)
385700         MOVE WS-NOT-HOLD          TO WS-NOT-ENTRY(WS-IX3)
385800     END-IF.
385900
386000 2160-PRINT-ONE-NOTIFY.
386100     MOVE SPACES TO WS-DETAIL-LINE.
386200     MOVE NOT-DOCTOR(WS-NOT-IX) TO WS-DL-01(1:20).
386300     MOVE NOT-PATIENT-NAME(WS-NOT-IX) TO WS-DL-02(1:20).
386400     MOVE NOT-SEVERITY(WS-NOT-IX) TO WS-DL-03(1:6).
386500     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
386600     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
386700     MOVE SPACES TO WS-DETAIL-LINE.
386800     STRING "  FECHAS: " DELIMITED BY SIZE
386900            NOT-DATES(WS-NOT-IX) DELIMITED BY SIZE
387000            INTO WS-DETAIL-LINE.
387100     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
387200
387300
387400******************************************************************
387500* 2200-QUALITY-KPI - REQUEST DQ-244.  FOR EACH OF THE NINE FIELDS
387600* ON THE DATA-QUALITY WATCH LIST, PRINTS AN "ANTES" ROW SCORED
387700* AGAINST THE RAW LOADED VALUE AND A "DESPUES" ROW SCORED AGAINST
387800* THE NORMALIZED VALUE THIS RUN PRODUCED - COMPLETENESS (NON-
387900* BLANK/TOTAL), UNIQUENESS (DISTINCT/TOTAL) AND FORMAT VALIDITY
388000* (VALID/TOTAL, OR 100% WHERE THE FIELD HAS NO FORMAT CHECK).
388100* A FIELD WITH NO SEPARATE CLEANED COPY (TELEFONO, FECHA_CITA)
388200* PRINTS THE SAME NUMBERS TWICE - THE CLEANING PASS DID NOT
388300* TOUCH IT.
388400******************************************************************
388500 2200-QUALITY-KPI.
388600     MOVE "2200-QUALITY-KPI" TO PARA-NAME.
388700     MOVE "QUALITY KPI" TO WS-CURRENT-UNIT.
388800     PERFORM 8400-START-UNIT THRU 8400-EXIT.
388900     MOVE SPACES TO WS-DETAIL-LINE.
389000     STRING "*** UNIT 22 - QUALITY KPI (ANTES/DESPUES) ***"
389100         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
389200     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
389300     PERFORM 2211-FIELD-NOMBRE      THRU 2211-EXIT.
389400     PERFORM 2212-FIELD-FECHA-NAC   THRU 2212-EXIT.
389500     PERFORM 2213-FIELD-EMAIL       THRU 2213-EXIT.
389600     PERFORM 2214-FIELD-TELEFONO    THRU 2214-EXIT.
389700     PERFORM 2215-FIELD-CIUDAD      THRU 2215-EXIT.
389800     PERFORM 2216-FIELD-FECHA-CITA  THRU 2216-EXIT.
389900     PERFORM 2217-FIELD-ESPECIALIDAD THRU 2217-EXIT.
390000     PERFORM 2218-FIELD-MEDICO      THRU 2218-EXIT.
390100     PERFORM 2219-FIELD-ESTADO      THRU 2219-EXIT.
390200 2200-EXIT.
390300     EXIT.
390400
390500      * NOMBRE - NO FORMAT CHECKER, SO VALID = TOTAL BOTH PASSES.
390600 2211-FIELD-NOMBRE.
390700     MOVE "PATIENTS"      TO WS-QK-TABLE-NAME.
390800     MOVE "NOMBRE"        TO WS-QK-FIELD-NAME.
390900     MOVE ZERO TO QB-NAME-BLANK.
391000     MOVE ZERO TO WS-DV-COUNT.
391100     PERFORM 2211-B-SCAN-ONE
391200         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > PT-ENTRY-COUNT.
391300     PERFORM 2290-COUNT-DISTINCT-VALUES THRU 2290-EXIT.
391400     MOVE PT-ENTRY-COUNT  TO WS-QK-CUR-TOTAL.
391500     COMPUTE WS-QK-CUR-COMPLETE = PT-ENTRY-COUNT - QB-NAME-BLANK.
391600     MOVE PT-ENTRY-COUNT  TO WS-QK-CUR-VALID.
391700     MOVE WS-DV-DISTINCT-COUNT TO WS-QK-CUR-DISTINCT.
391800     MOVE "ANTES"         TO WS-QK-CUR-LABEL.
391900     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
392000     MOVE ZERO TO QA-NAME-BLANK.
392100     MOVE ZERO TO WS-DV-COUNT.
392200     PERFORM 2211-A-SCAN-ONE
392300         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > PT-ENTRY-COUNT.
392400     PERFORM 2290-COUNT-DISTINCT-VALUES THRU 2290-EXIT.
392500     COMPUTE WS-QK-CUR-COMPLETE = PT-ENTRY-COUNT - QA-NAME-BLANK.
392600     MOVE WS-DV-DISTINCT-COUNT TO WS-QK-CUR-DISTINCT.
392700     MOVE "DESPUES"       TO WS-QK-CUR-LABEL.
392800     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
392900 2211-EXIT.
393000     EXIT.
393100
393200 2211-B-SCAN-ONE.
393300     IF PT-NAME(WS-IX) = SPACES
393400         ADD 1 TO QB-NAME-BLANK
393500     END-IF.
393600     ADD 1 TO WS-DV-COUNT.
393700     MOVE PT-NAME(WS-IX) TO WS-DV-ENTRY(WS-DV-COUNT).
393800
393900 2211-A-SCAN-ONE.
394000     IF PT-NAME-NORM(WS-IX) = SPACES
394100         ADD 1 TO QA-NAME-BLANK
394200     END-IF.
394300     ADD 1 TO WS-DV-COUNT.
394400     MOVE PT-NAME-NORM(WS-IX) TO WS-DV-ENTRY(WS-DV-COUNT).
394500
394600      * FECHA_NACIMIENTO - NO SEPARATE CLEANED COPY EXISTS (BAD DATES
394700      * ARE FLAGGED, NOT REWRITTEN), SO ANTES AND DESPUES ARE IDENTICAL.
394800      * VALID = FORMAT CHECK PASSED (PT-BDATE-OK, PARSEABLE ISO DATE).
394900 2212-FIELD-FECHA-NAC.
395000     MOVE "PATIENTS"      TO WS-QK-TABLE-NAME.
395100     MOVE "FECHA_NACIMIENTO" TO WS-QK-FIELD-NAME.
395200     MOVE ZERO TO QB-BDATE-INVALID.
395300     MOVE ZERO TO WS-DV-COUNT.
395400     PERFORM 2212-SCAN-ONE
395500         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > PT-ENTRY-COUNT.
395600     PERFORM 2290-COUNT-DISTINCT-VALUES THRU 2290-EXIT.
395700     MOVE PT-ENTRY-COUNT  TO WS-QK-CUR-TOTAL.
395800     COMPUTE WS-QK-CUR-COMPLETE = PT-ENTRY-COUNT - WS-IX3.
395900     COMPUTE WS-QK-CUR-VALID = PT-ENTRY-COUNT - QB-BDATE-INVALID.
396000     MOVE WS-DV-DISTINCT-COUNT TO WS-QK-CUR-DISTINCT.
396100     MOVE "ANTES"         TO WS-QK-CUR-LABEL.
396200     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
396300     MOVE "DESPUES"       TO WS-QK-CUR-LABEL.
396400     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
396500 2212-EXIT.
396600     EXIT.
396700
396800      * WS-IX3 DOUBLES HERE AS THE BLANK-BIRTHDATE TALLY FOR THE
396900      * COMPLETENESS LEG - IT IS RESET AND CONSUMED WITHIN THIS FIELD
397000      * PASS ONLY.
397100 2212-SCAN-ONE.
397200     IF WS-IX = 1
397300         MOVE ZERO TO WS-IX3
397400     END-IF.
397500     IF PT-BIRTHDATE(WS-IX) = SPACES
397600         ADD 1 TO WS-IX3
397700     END-IF.
397800     IF NOT PT-BDATE-OK(WS-IX)
397900         ADD 1 TO QB-BDATE-INVALID
398000     END-IF.
398100     ADD 1 TO WS-DV-COUNT.
398200     MOVE PT-BIRTHDATE(WS-IX) TO WS-DV-ENTRY(WS-DV-COUNT).
398300
398400      * EMAIL - NO SEPARATE CLEANED COPY, SO ANTES/DESPUES IDENTICAL.
398500      * VALID = CONTAINS "@" AND A "." SOMEWHERE AFTER THE LAST "@".
398600 2213-FIELD-EMAIL.
398700     MOVE "PATIENTS"      TO WS-QK-TABLE-NAME.
398800     MOVE "EMAIL"         TO WS-QK-FIELD-NAME.
398900     MOVE ZERO TO QB-EMAIL-INVALID.
399000     MOVE ZERO TO WS-IX3.
399100     MOVE ZERO TO WS-DV-COUNT.
399200     PERFORM 2213-SCAN-ONE
399300         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > PT-ENTRY-COUNT.
399400     PERFORM 2290-COUNT-DISTINCT-VALUES THRU 2290-EXIT.
399500     MOVE PT-ENTRY-COUNT  TO WS-QK-CUR-TOTAL.
399600     COMPUTE WS-QK-CUR-COMPLETE = PT-ENTRY-COUNT - WS-IX3.
399700     COMPUTE WS-QK-CUR-VALID = PT-ENTRY-COUNT - QB-EMAIL-INVALID.
399800     MOVE WS-DV-DISTINCT-COUNT TO WS-QK-CUR-DISTINCT.
399900     MOVE "ANTES"         TO WS-QK-CUR-LABEL.
400000     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
400100     MOVE "DESPUES"       TO WS-QK-CUR-LABEL.
400200     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
400300 2213-EXIT.
400400     EXIT.
400500
400600 2213-SCAN-ONE.
400700     IF PT-EMAIL(WS-IX) = SPACES
400800         ADD 1 TO WS-IX3
400900         ADD 1 TO QB-EMAIL-INVALID
401000     ELSE
401100         MOVE PT-EMAIL(WS-IX) TO WS-QK-EMAIL-TEXT
401200         PERFORM 2296-CHECK-EMAIL-FORMAT THRU 2296-EXIT
401300         IF NOT WS-QK-EMAIL-VALID
401400             ADD 1 TO QB-EMAIL-INVALID
401500         END-IF
401600     END-IF.
401700     ADD 1 TO WS-DV-COUNT.
401800     MOVE PT-EMAIL(WS-IX) TO WS-DV-ENTRY(WS-DV-COUNT).
401900
402000      * TELEFONO - NO FORMAT CHECKER AND NO CLEANED COPY.
402100 2214-FIELD-TELEFONO.
402200     MOVE "PATIENTS"      TO WS-QK-TABLE-NAME.
402300     MOVE "TELEFONO"      TO WS-QK-FIELD-NAME.
402400     MOVE ZERO TO QB-PHONE-BLANK.
402500     MOVE ZERO TO WS-DV-COUNT.
402600     PERFORM 2214-SCAN-ONE
402700         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > PT-ENTRY-COUNT.
402800     PERFORM 2290-COUNT-DISTINCT-VALUES THRU 2290-EXIT.
402900     MOVE PT-ENTRY-COUNT  TO WS-QK-CUR-TOTAL.
403000     COMPUTE WS-QK-CUR-COMPLETE = PT-ENTRY-COUNT - QB-PHONE-BLANK.
403100     MOVE PT-ENTRY-COUNT  TO WS-QK-CUR-VALID.
403200     MOVE WS-DV-DISTINCT-COUNT TO WS-QK-CUR-DISTINCT.
403300     MOVE "ANTES"         TO WS-QK-CUR-LABEL.
403400     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
403500     MOVE "DESPUES"       TO WS-QK-CUR-LABEL.
403600     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
403700 2214-EXIT.
403800     EXIT.
403900
404000 2214-SCAN-ONE.
404100     IF PT-PHONE(WS-IX) = SPACES
404200         ADD 1 TO QB-PHONE-BLANK
404300     END-IF.
404400     ADD 1 TO WS-DV-COUNT.
404500     MOVE PT-PHONE(WS-IX) TO WS-DV-ENTRY(WS-DV-COUNT).
404600
404700      * CIUDAD - NO FORMAT CHECKER.  DESPUES USES THE TITLE-CASED
404800      * PT-CITY-NORM COPY, WHICH OFTEN MERGES SEVERAL RAW SPELLINGS
404900      * INTO ONE VALUE, SO UNIQUENESS TYPICALLY DROPS AFTER CLEANING.
405000 2215-FIELD-CIUDAD.
405100     MOVE "PATIENTS"      TO WS-QK-TABLE-NAME.
405200     MOVE "CIUDAD"        TO WS-QK-FIELD-NAME.
405300     MOVE ZERO TO QB-CITY-BLANK.
405400     MOVE ZERO TO WS-DV-COUNT.
405500     PERFORM 2215-B-SCAN-ONE
405600         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > PT-ENTRY-COUNT.
405700     PERFORM 2290-COUNT-DISTINCT-VALUES THRU 2290-EXIT.
405800     MOVE PT-ENTRY-COUNT  TO WS-QK-CUR-TOTAL.
405900     COMPUTE WS-QK-CUR-COMPLETE = PT-ENTRY-COUNT - QB-CITY-BLANK.
406000     MOVE PT-ENTRY-COUNT  TO WS-QK-CUR-VALID.
406100     MOVE WS-DV-DISTINCT-COUNT TO WS-QK-CUR-DISTINCT.
406200     MOVE "ANTES"         TO WS-QK-CUR-LABEL.
406300     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
406400     MOVE ZERO TO QA-CITY-BLANK.
406500     MOVE ZERO TO WS-DV-COUNT.
406600     PERFORM 2215-A-SCAN-ONE
406700         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > PT-ENTRY-COUNT.
406800     PERFORM 2290-COUNT-DISTINCT-VALUES THRU 2290-EXIT.
406900     COMPUTE WS-QK-CUR-COMPLETE = PT-ENTRY-COUNT - QA-CITY-BLANK.
407000     MOVE WS-DV-DISTINCT-COUNT TO WS-QK-CUR-DISTINCT.
407100     MOVE "DESPUES"       TO WS-QK-CUR-LABEL.
407200     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
407300 2215-EXIT.
407400     EXIT.
407500
407600 2215-B-SCAN-ONE.
407700     IF PT-CITY(WS-IX) = SPACES
407800         ADD 1 TO QB-CITY-BLANK
407900     END-IF.
408000     ADD 1 TO WS-DV-COUNT.
408100     MOVE PT-CITY(WS-IX) TO WS-DV-ENTRY(WS-DV-COUNT).
408200
408300 2215-A-SCAN-ONE.
408400     IF PT-CITY-NORM(WS-IX) = SPACES
408500         ADD 1 TO QA-CITY-BLANK
408600     END-IF.
408700     ADD 1 TO WS-DV-COUNT.
408800     MOVE PT-CITY-NORM(WS-IX) TO WS-DV-ENTRY(WS-DV-COUNT).
408900
409000      * FECHA_CITA - NO SEPARATE CLEANED COPY (THE ETL PASS DROPS AN
409100      * UNPARSEABLE DATE RATHER THAN REWRITE IT), SO ANTES/DESPUES
409200      * ARE IDENTICAL.  VALID = AT-DATE-OK, THE PARSEABLE-ISO CHECK.
409300 2216-FIELD-FECHA-CITA.
409400     MOVE "APPOINTMENTS"  TO WS-QK-TABLE-NAME.
409500     MOVE "FECHA_CITA"    TO WS-QK-FIELD-NAME.
409600     MOVE ZERO TO QB-DATE-INVALID.
409700     MOVE ZERO TO WS-IX3.
409800     MOVE ZERO TO WS-DV-COUNT.
409900     PERFORM 2216-SCAN-ONE
410000         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > AT-ENTRY-COUNT.
410100     PERFORM 2290-COUNT-DISTINCT-VALUES THRU 2290-EXIT.
410200     MOVE AT-ENTRY-COUNT  TO WS-QK-CUR-TOTAL.
410300     COMPUTE WS-QK-CUR-COMPLETE = AT-ENTRY-COUNT - WS-IX3.
410400     COMPUTE WS-QK-CUR-VALID = AT-ENTRY-COUNT - QB-DATE-INVALID.
410500     MOVE WS-DV-DISTINCT-COUNT TO WS-QK-CUR-DISTINCT.
410600     MOVE "ANTES"         TO WS-QK-CUR-LABEL.
410700     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
410800     MOVE "DESPUES"       TO WS-QK-CUR-LABEL.
410900     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
411000 2216-EXIT.
411100     EXIT.
411200
411300 2216-SCAN-ONE.
411400     IF AT-DATE(WS-IX) = SPACES
411500         ADD 1 TO WS-IX3
411600     END-IF.
411700     IF NOT AT-DATE-OK(WS-IX)
411800         ADD 1 TO QB-DATE-INVALID
411900     END-IF.
412000     ADD 1 TO WS-DV-COUNT.
412100     MOVE AT-DATE(WS-IX) TO WS-DV-ENTRY(WS-DV-COUNT).
412200
412300      * ESPECIALIDAD - NO FORMAT CHECKER.
412400 2217-FIELD-ESPECIALIDAD.
412500     MOVE "APPOINTMENTS"  TO WS-QK-TABLE-NAME.
412600     MOVE "ESPECIALIDAD"  TO WS-QK-FIELD-NAME.
412700     MOVE ZERO TO QB-SPEC-BLANK.
412800     MOVE ZERO TO WS-DV-COUNT.
412900     PERFORM 2217-B-SCAN-ONE
413000         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > AT-ENTRY-COUNT.
413100     PERFORM 2290-COUNT-DISTINCT-VALUES THRU 2290-EXIT.
413200     MOVE AT-ENTRY-COUNT  TO WS-QK-CUR-TOTAL.
413300     COMPUTE WS-QK-CUR-COMPLETE = AT-ENTRY-COUNT - QB-SPEC-BLANK.
413400     MOVE AT-ENTRY-COUNT  TO WS-QK-CUR-VALID.
413500     MOVE WS-DV-DISTINCT-COUNT TO WS-QK-CUR-DISTINCT.
413600     MOVE "ANTES"         TO WS-QK-CUR-LABEL.
413700     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
413800     MOVE ZERO TO QA-SPEC-BLANK.
413900     MOVE ZERO TO WS-DV-COUNT.
414000     PERFORM 2217-A-SCAN-ONE
414100         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > AT-ENTRY-COUNT.
414200     PERFORM 2290-COUNT-DISTINCT-VALUES THRU 2290-EXIT.
414300     COMPUTE WS-QK-CUR-COMPLETE = AT-ENTRY-COUNT - QA-SPEC-BLANK.
414400     MOVE WS-DV-DISTINCT-COUNT TO WS-QK-CUR-DISTINCT.
414500     MOVE "DESPUES"       TO WS-QK-CUR-LABEL.
414600     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
414700 2217-EXIT.
414800     EXIT.
414900
415000 2217-B-SCAN-ONE.
415100     IF AT-SPECIALTY(WS-IX) = SPACES
415200         ADD 1 TO QB-SPEC-BLANK
415300     END-IF.
415400     ADD 1 TO WS-DV-COUNT.
415500     MOVE AT-SPECIALTY(WS-IX) TO WS-DV-ENTRY(WS-DV-COUNT).
415600
415700 2217-A-SCAN-ONE.
415800     IF AT-SPECIALTY-NORM(WS-IX) = SPACES
415900         ADD 1 TO QA-SPEC-BLANK
416000     END-IF.
416100     ADD 1 TO WS-DV-COUNT.
416200     MOVE AT-SPECIALTY-NORM(WS-IX) TO WS-DV-ENTRY(WS-DV-COUNT).
416300
416400      * MEDICO - NO FORMAT CHECKER.
416500 2218-FIELD-MEDICO.
416600     MOVE "APPOINTMENTS"  TO WS-QK-TABLE-NAME.
416700     MOVE "MEDICO"        TO WS-QK-FIELD-NAME.
416800     MOVE ZERO TO QB-DOCTOR-BLANK.
416900     MOVE ZERO TO WS-DV-COUNT.
417000     PERFORM 2218-B-SCAN-ONE
417100         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > AT-ENTRY-COUNT.
417200     PERFORM 2290-COUNT-DISTINCT-VALUES THRU 2290-EXIT.
417300     MOVE AT-ENTRY-COUNT  TO WS-QK-CUR-TOTAL.
417400     COMPUTE WS-QK-CUR-COMPLETE = AT-ENTRY-COUNT - QB-DOCTOR-BLANK.
417500     MOVE AT-ENTRY-COUNT  TO WS-QK-CUR-VALID.
417600     MOVE WS-DV-DISTINCT-COUNT TO WS-QK-CUR-DISTINCT.
417700     MOVE "ANTES"         TO WS-QK-CUR-LABEL.
417800     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
417900     MOVE ZERO TO QA-DOCTOR-BLANK.
418000     MOVE ZERO TO WS-DV-COUNT.
418100     PERFORM 2218-A-SCAN-ONE
418200         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > AT-ENTRY-COUNT.
418300     PERFORM 2290-COUNT-DISTINCT-VALUES THRU 2290-EXIT.
418400     COMPUTE WS-QK-CUR-COMPLETE = AT-ENTRY-COUNT - QA-DOCTOR-BLANK.
418500     MOVE WS-DV-DISTINCT-COUNT TO WS-QK-CUR-DISTINCT.
418600     MOVE "DESPUES"       TO WS-QK-CUR-LABEL.
418700     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
418800 2218-EXIT.
418900     EXIT.
419000
419100 2218-B-SCAN-ONE.
419200     IF AT-DOCTOR(WS-IX) = SPACES
419300         ADD 1 TO QB-DOCTOR-BLANK
419400     END-IF.
419500     ADD 1 TO WS-DV-COUNT.
419600     MOVE AT-DOCTOR(WS-IX) TO WS-DV-ENTRY(WS-DV-COUNT).
419700
419800 2218-A-SCAN-ONE.
419900     IF AT-DOCTOR-NORM(WS-IX) = SPACES
420000         ADD 1 TO QA-DOCTOR-BLANK
420100     END-IF.
420200     ADD 1 TO WS-DV-COUNT.
420300     MOVE AT-DOCTOR-NORM(WS-IX) TO WS-DV-ENTRY(WS-DV-COUNT).
420400
420500      * ESTADO_CITA - NO FORMAT CHECKER.
420600 2219-FIELD-ESTADO.
420700     MOVE "APPOINTMENTS"  TO WS-QK-TABLE-NAME.
420800     MOVE "ESTADO_CITA"   TO WS-QK-FIELD-NAME.
420900     MOVE ZERO TO QB-STATE-BLANK.
421000     MOVE ZERO TO WS-DV-COUNT.
421100     PERFORM 2219-B-SCAN-ONE
421200         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > AT-ENTRY-COUNT.
421300     PERFORM 2290-COUNT-DISTINCT-VALUES THRU 2290-EXIT.
421400     MOVE AT-ENTRY-COUNT  TO WS-QK-CUR-TOTAL.
421500     COMPUTE WS-QK-CUR-COMPLETE = AT-ENTRY-COUNT - QB-STATE-BLANK.
421600     MOVE AT-ENTRY-COUNT  TO WS-QK-CUR-VALID.
421700     MOVE WS-DV-DISTINCT-COUNT TO WS-QK-CUR-DISTINCT.
421800     MOVE "ANTES"         TO WS-QK-CUR-LABEL.
421900     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
422000     MOVE ZERO TO QA-STATE-BLANK.
422100     MOVE ZERO TO WS-DV-COUNT.
422200     PERFORM 2219-A-SCAN-ONE
422300         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > AT-ENTRY-COUNT.
422400     PERFORM 2290-COUNT-DISTINCT-VALUES THRU 2290-EXIT.
422500     COMPUTE WS-QK-CUR-COMPLETE = AT-ENTRY-COUNT - QA-STATE-BLANK.
422600     MOVE WS-DV-DISTINCT-COUNT TO WS-QK-CUR-DISTINCT.
422700     MOVE "DESPUES"       TO WS-QK-CUR-LABEL.
422800     PERFORM 2280-PRINT-ONE-ROW THRU 2280-EXIT.
422900 2219-EXIT.
423000     EXIT.
423100
423200 2219-B-SCAN-ONE.
423300     IF AT-STATE(WS-IX) = SPACES
423400         ADD 1 TO QB-STATE-BLANK
423500     END-IF.
423600     ADD 1 TO WS-DV-COUNT.
423700     MOVE AT-STATE(WS-IX) TO WS-DV-ENTRY(WS-DV-COUNT).
423800
423900 2219-A-SCAN-ONE.
424000     IF AT-STATE-NORM(WS-IX) = SPACES
424100         ADD 1 TO QA-STATE-BLANK
424200     END-IF.
424300     ADD 1 TO WS-DV-COUNT.
424400     MOVE AT-STATE-NORM(WS-IX) TO WS-DV-ENTRY(WS-DV-COUNT).
424500
424600      * SHARED PRINT ROUTINE - EMITS ONE ANTES-OR-DESPUES ROW FROM
424700      * WS-QK-CURRENT-ROW.  COMPLETENESS = COMPLETE/TOTAL, UNIQUENESS
424800      * = DISTINCT/TOTAL, VALIDITY = VALID/TOTAL, ALL AS A PERCENT.
424900 2280-PRINT-ONE-ROW.
425000     MOVE SPACES TO WS-DETAIL-LINE.
425100     MOVE WS-QK-TABLE-NAME TO WS-DL-01(1:15).
425200     MOVE WS-QK-FIELD-NAME TO WS-DL-02.
425300     MOVE WS-QK-CUR-LABEL TO WS-DL-03(1:8).
425400     IF WS-QK-CUR-TOTAL = ZERO
425500         MOVE ZERO TO WS-ED-PCT
425600     ELSE
425700         COMPUTE WS-ED-PCT ROUNDED =
425800             (WS-QK-CUR-COMPLETE / WS-QK-CUR-TOTAL) * 100
425900     END-IF.
426000     MOVE WS-ED-PCT TO WS-DL-04.
426100     IF WS-QK-CUR-TOTAL = ZERO
426200         MOVE ZERO TO WS-ED-PCT
426300     ELSE
426400         COMPUTE WS-ED-PCT ROUNDED =
426500             (WS-QK-CUR-DISTINCT / WS-QK-CUR-TOTAL) * 100
426600     END-IF.
426700     MOVE WS-ED-PCT TO WS-DL-05.
426800     IF WS-QK-CUR-TOTAL = ZERO
426900         MOVE ZERO TO WS-ED-PCT
427000     ELSE
427100         COMPUTE WS-ED-PCT ROUNDED =
427200             (WS-QK-CUR-VALID / WS-QK-CUR-TOTAL) * 100
427300     END-IF.
427400     MOVE WS-ED-PCT TO WS-DL-06.
427500     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
427600     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
427700 2280-EXIT.
427800     EXIT.
427900
428000      * GENERIC DISTINCT-VALUE COUNTER - WS-DV-TABLE HOLDS WS-DV-COUNT
428100      * ENTRIES COPIED BY THE CALLER; A BLANK VALUE COUNTS AS ITS OWN
428200      * DISTINCT VALUE, SAME AS ANY OTHER TEXT.
428300 2290-COUNT-DISTINCT-VALUES.
428400     MOVE ZERO TO WS-DV-DISTINCT-COUNT.
428500     PERFORM 2292-CHECK-ONE-VALUE
428600         VARYING WS-IX4 FROM 1 BY 1 UNTIL WS-IX4 > WS-DV-COUNT.
428700 2290-EXIT.
428800     EXIT.
428900
429000 2292-CHECK-ONE-VALUE.
429100     MOVE "N" TO WS-DV-SEEN-SW.
429200     PERFORM 2294-COMPARE-EARLIER
429300         VARYING WS-IX2 FROM 1 BY 1
429400         UNTIL WS-IX2 >= WS-IX4 OR WS-DV-SEEN.
429500     IF NOT WS-DV-SEEN
429600         ADD 1 TO WS-DV-DISTINCT-COUNT
429700     END-IF.
429800
429900 2294-COMPARE-EARLIER.
430000     IF WS-DV-ENTRY(WS-IX2) = WS-DV-ENTRY(WS-IX4)
430100         SET WS-DV-SEEN TO TRUE
430200     END-IF.
430300
430400      * EMAIL FORMAT CHECK - VALID WHEN THE TEXT CONTAINS AN "@" AND A
430500      * "." SOMEWHERE AFTER THE LAST "@".  WS-QK-EMAIL-TEXT IS SET BY
430600      * THE CALLER BEFORE THIS IS PERFORMED.
430700 2296-CHECK-EMAIL-FORMAT.
430800     MOVE ZERO TO WS-QK-EMAIL-AT-POS.
430900     MOVE "N" TO WS-QK-EMAIL-DOT-SW.
431000     PERFORM 2297-FIND-LAST-AT
431100         VARYING WS-QK-EMAIL-SCAN-IX FROM 1 BY 1
431200         UNTIL WS-QK-EMAIL-SCAN-IX > 40.
431300     IF WS-QK-EMAIL-AT-POS = ZERO
431400         MOVE "N" TO WS-QK-EMAIL-VALID-SW
431500     ELSE
431600         PERFORM 2298-FIND-DOT-AFTER-AT
431700             VARYING WS-QK-EMAIL-SCAN-IX
431800             FROM WS-QK-EMAIL-AT-POS BY 1
431900             UNTIL WS-QK-EMAIL-SCAN-IX > 40
432000         IF WS-QK-EMAIL-DOT-FOUND
432100             MOVE "Y" TO WS-QK-EMAIL-VALID-SW
432200         ELSE
432300             MOVE "N" TO WS-QK-EMAIL-VALID-SW
432400         END-IF
432500     END-IF.
432600 2296-EXIT.
432700     EXIT.
432800
432900 2297-FIND-LAST-AT.
433000     IF WS-QK-EMAIL-TEXT(WS-QK-EMAIL-SCAN-IX:1) = "@"
433100         MOVE WS-QK-EMAIL-SCAN-IX TO WS-QK-EMAIL-AT-POS
433200     END-IF.
433300
433400 2298-FIND-DOT-AFTER-AT.
433500 420500     IF WS-QK-EMAIL-SCAN-IX > WS-QK-EMAIL-AT-POS
433600 420600         IF WS-QK-EMAIL-TEXT(WS-QK-EMAIL-SCAN-IX:1) = "."
433700 420700             SET WS-QK-EMAIL-DOT-FOUND TO TRUE
433800 420800         END-IF
433900 420900     END-IF.
434000
434100******************************************************************
434200* 2300-BUSINESS-RULES-CATALOG - REQUEST DQ-247.  A FIXED, DATA-
434300* INDEPENDENT LISTING OF THE FOUR RULE FAMILIES THE STEWARDSHIP
434400* TEAM PUBLISHES TO NEW ANALYSTS - VALID STATES, THE SPECIALTY AGE
434500* BANDS, AND THE EMAIL/PHONE FORMAT PATTERNS THIS RUN CHECKS
434600* AGAINST.  NOTHING HERE IS COMPUTED - IT IS PRINTED VERBATIM SO
434700* THE REPORT CARRIES ITS OWN RULEBOOK.
434800******************************************************************
434900 2300-BUSINESS-RULES-CATALOG.
435000     MOVE "2300-BUSINESS-RULES-CATALOG" TO PARA-NAME.
435100     MOVE "BUSINESS RULES CATALOG" TO WS-CURRENT-UNIT.
435200     PERFORM 8400-START-UNIT THRU 8400-EXIT.
435300
435400     MOVE SPACES TO WS-DETAIL-LINE.
435500     MOVE "REGLA 1 - ESTADOS VALIDOS DE CITA:" TO WS-DETAIL-LINE.
435600     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
435700     MOVE "  PROGRAMADA, COMPLETADA, CANCELADA, REPROGRAMADA" TO
435800         WS-DETAIL-LINE.
435900     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
436000     MOVE "  (COMPARADOS EN MINUSCULAS, SIN ESPACIOS AL BORDE)" TO
436100         WS-DETAIL-LINE.
436200     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
436300
436400     MOVE SPACES TO WS-DETAIL-LINE.
436500     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
436600     MOVE "REGLA 2 - RANGOS DE EDAD POR ESPECIALIDAD:" TO
436700         WS-DETAIL-LINE.
436800     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
436900     MOVE "  PEDIATRIA .... 0  A  17 ANOS" TO WS-DETAIL-LINE.
437000     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
437100     MOVE "  GENERAL ..... 18  A  64 ANOS" TO WS-DETAIL-LINE.
437200     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
437300     MOVE "  GERIATRIA ... 65  A 120 ANOS" TO WS-DETAIL-LINE.
437400     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
437500
437600     MOVE SPACES TO WS-DETAIL-LINE.
437700     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
437800     MOVE "REGLA 3 - FORMATO DE CORREO ELECTRONICO:" TO
437900         WS-DETAIL-LINE.
438000     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
438100     MOVE "  DEBE CONTENER '@' Y UN '.' DESPUES DEL ULTIMO '@'" TO
438200         WS-DETAIL-LINE.
438300     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
438400     MOVE "  EJEMPLO VALIDO: PACIENTE.UNO@DOMINIO.COM" TO
438500         WS-DETAIL-LINE.
438600     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
438700
438800     MOVE SPACES TO WS-DETAIL-LINE.
438900     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
439000     MOVE "REGLA 4 - FORMATO DE TELEFONO (REFERENCIA):" TO
439100         WS-DETAIL-LINE.
439200     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
439300     MOVE "  EJEMPLO DE REFERENCIA: 555-0100" TO WS-DETAIL-LINE.
439400     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
439500     MOVE "  (SIN VALIDADOR DE FORMATO ESTRICTO EN ESTE PASE)" TO
439600         WS-DETAIL-LINE.
439700     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
439800 2300-EXIT.
439900     EXIT.
440000
440100******************************************************************
440200* 2400-CLEANING-AUDIT - REQUEST DQ-251.  READS THE FIELD-
440300* RESPONSIBILITY REFERENCE TABLE INTO WORKING STORAGE, THEN WALKS
440400* THE CLEANING-EVENTS TRANSACTION FILE MATCHING EACH EVENT'S
440500* (TABLE, FIELD) PAIR TO FIND WHO OWNS THAT FIELD.  AN EVENT WITH
440600* NO MATCHING RESPONSIBILITY ROW GETS THE STANDARD "UNASSIGNED"
440700* OWNER/CONTACT TEXT RATHER THAN BEING DROPPED, SO STEWARDSHIP CAN
440800* SEE THE GAP.  A BLANK EVENT TIMESTAMP IS STAMPED WITH THIS RUN'S
440900* DATE SO THE AUDIT LINE ALWAYS SHOWS SOME KIND OF WHEN.
441000******************************************************************
441100 2400-CLEANING-AUDIT.
441200     MOVE "2400-CLEANING-AUDIT" TO PARA-NAME.
441300     MOVE "CLEANING AUDIT" TO WS-CURRENT-UNIT.
441400     PERFORM 8400-START-UNIT THRU 8400-EXIT.
441500
441600     PERFORM 2410-LOAD-RESPONSIBILITIES THRU 2410-EXIT.
441700     PERFORM 2420-READ-CLEVENT THRU 2420-EXIT
441800         UNTIL WS-NO-MORE-CLEVENT.
441900
442000     MOVE SPACES TO WS-DETAIL-LINE.
442100     MOVE WS-U24-TOTAL TO WS-ED-COUNT.
442200     STRING "EVENTOS DE LIMPIEZA AUDITADOS:" DELIMITED BY SIZE
442300            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
442400     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
442500 2400-EXIT.
442600     EXIT.
442700
442800 2410-LOAD-RESPONSIBILITIES.
442900     PERFORM 2411-READ-RESP THRU 2411-EXIT.
443000     PERFORM 2412-LOAD-ONE-RESP THRU 2412-EXIT
443100         UNTIL WS-NO-MORE-RESPFLD.
443200 2410-EXIT.
443300     EXIT.
443400
443500 2411-READ-RESP.
443600     READ RESPONSIBILITIES
443700         AT END
443800             SET WS-NO-MORE-RESPFLD TO TRUE
443900     END-READ.
444000 2411-EXIT.
444100     EXIT.
444200
444300 2412-LOAD-ONE-RESP.
444400     ADD 1 TO WS-RESP-COUNT.
444500     SET WS-RESP-IX TO WS-RESP-COUNT.
444600     MOVE RSP-TABLE   TO RESP-TABLE-NM(WS-RESP-IX).
444700     MOVE RSP-FIELD   TO RESP-FIELD-NM(WS-RESP-IX).
444800     MOVE RSP-OWNER   TO RESP-OWNER-NM(WS-RESP-IX).
444900     MOVE RSP-CONTACT TO RESP-CONTACT-NM(WS-RESP-IX).
445000     PERFORM 2411-READ-RESP THRU 2411-EXIT.
445100 2412-EXIT.
445200     EXIT.
445300
445400 2420-READ-CLEVENT.
445500     READ CLEANING-EVENTS
445600         AT END
445700             SET WS-NO-MORE-CLEVENT TO TRUE
445800         NOT AT END
445900             PERFORM 2430-PROCESS-ONE-EVENT THRU 2430-EXIT
446000     END-READ.
446100 2420-EXIT.
446200     EXIT.
446300
446400 2430-PROCESS-ONE-EVENT.
446500     ADD 1 TO WS-U24-TOTAL.
446600     PERFORM 2440-LOOKUP-RESPONSIBILITY THRU 2440-EXIT.
446700
446800     IF EVT-TIMESTAMP = SPACES
446900         MOVE SPACES TO EVT-TIMESTAMP
447000         MOVE WS-RUN-DATE-DISPLAY TO EVT-TIMESTAMP(1:10)
447100     END-IF.
447200
447300     MOVE SPACES TO WS-DETAIL-LINE.
447400     MOVE EVT-TABLE       TO WS-DL-01.
447500     MOVE EVT-FIELD       TO WS-DL-02.
447600     MOVE EVT-ACTION      TO WS-DL-03.
447700     MOVE EVT-TIMESTAMP(1:10) TO WS-DL-04.
447800     MOVE WS-U24-OWNER    TO WS-DL-05.
447900     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
448000     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
448100
448200     MOVE SPACES TO WS-DETAIL-LINE.
448300     STRING "  CONTACTO: " DELIMITED BY SIZE
448400            WS-U24-CONTACT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
448500     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
448600 2430-EXIT.
448700     EXIT.
448800
448900* LINEAR SCAN - THE RESPONSIBILITY TABLE TOPS OUT AT 200 ROWS, SO A
449000* SEQUENTIAL SEARCH IS PLENTY FAST FOR ONE ROW PER CLEANING EVENT.
449100 2440-LOOKUP-RESPONSIBILITY.
449200     MOVE "N" TO WS-FOUND-SW.
449300     MOVE "No asignado" TO WS-U24-OWNER.
449400     MOVE "Sin contacto" TO WS-U24-CONTACT.
449500     PERFORM 2442-CHECK-ONE-RESP
449600         VARYING WS-RESP-IX FROM 1 BY 1
449700         UNTIL WS-RESP-IX > WS-RESP-COUNT OR WS-FOUND.
449800 2440-EXIT.
449900     EXIT.
450000
450100 2442-CHECK-ONE-RESP.
450200     IF RESP-TABLE-NM(WS-RESP-IX) = EVT-TABLE
450300         AND RESP-FIELD-NM(WS-RESP-IX) = EVT-FIELD
450400         MOVE "Y" TO WS-FOUND-SW
450500         MOVE RESP-OWNER-NM(WS-RESP-IX) TO WS-U24-OWNER
450600         MOVE RESP-CONTACT-NM(WS-RESP-IX) TO WS-U24-CONTACT
450700     END-IF.
450800 2442-EXIT.
450900     EXIT.
451000
451100******************************************************************
451200* 2500-EXEC-DISCREPANCY - REQUEST DQ-253.  A ONE-SCREEN DIGEST FOR
451300* THE GOVERNANCE COMMITTEE, PULLING THE FIVE COUNTS THAT MATTER
451400* MOST TO THEM OUT OF THE COUNTERS THIS SAME RUN ALREADY BUILT IN
451500* REFERENTIAL-INTEGRITY (6), APPT-ALERTS (7), APPT-REVIEW (8),
451600* COST-AUDIT (12) AND STATE-TIMELINE (15).  A CATEGORY WITH A ZERO
451700* COUNT IS LEFT OFF THE DIGEST ENTIRELY - GOVERNANCE ASKED NOT TO
451800* SEE "CLEAN" ROWS, ONLY THE ONES THAT NEED ATTENTION.
451900******************************************************************
452000 2500-EXEC-DISCREPANCY.
452100     MOVE "2500-EXEC-DISCREPANCY" TO PARA-NAME.
452200     MOVE "EXEC DISCREPANCY" TO WS-CURRENT-UNIT.
452300     PERFORM 8400-START-UNIT THRU 8400-EXIT.
452400
452500     MOVE SPACES TO WS-DETAIL-LINE.
452600     MOVE "DIRIGIDO A: COMITE DE GOBERNANZA DE DATOS" TO
452700         WS-DETAIL-LINE.
452800     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
452900     MOVE SPACES TO WS-DETAIL-LINE.
453000     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
453100
453200     IF WS-U6-ORPHANS NOT = ZERO
453300         MOVE WS-U6-ORPHANS TO WS-U25-COUNT
453400         MOVE "INTEGRIDAD-REFERENCIAL" TO WS-U25-CATEGORY
453500         MOVE "CITAS CON PACIENTE NO REGISTRADO" TO WS-U25-DESC
453600         MOVE "ALTA" TO WS-U25-SEVERITY
453700         PERFORM 2510-PRINT-ONE-DIGEST-ROW THRU 2510-EXIT
453800     END-IF.
453900
454000     IF WS-U7-ALERTS NOT = ZERO
454100         MOVE WS-U7-ALERTS TO WS-U25-COUNT
454200         MOVE "ALERTAS-DE-CITA" TO WS-U25-CATEGORY
454300         MOVE "CITAS SIN FECHA Y/O MEDICO" TO WS-U25-DESC
454400         MOVE "MEDIA" TO WS-U25-SEVERITY
454500         PERFORM 2510-PRINT-ONE-DIGEST-ROW THRU 2510-EXIT
454600     END-IF.
454700
454800     IF WS-U8-REVIEWED NOT = ZERO
454900         MOVE WS-U8-REVIEWED TO WS-U25-COUNT
455000         MOVE "REVISION-DE-CITAS" TO WS-U25-CATEGORY
455100         MOVE "COMPLETADAS/CANCELADAS SIN FECHA O MEDICO" TO
455200             WS-U25-DESC
455300         MOVE "MEDIA" TO WS-U25-SEVERITY
455400         PERFORM 2510-PRINT-ONE-DIGEST-ROW THRU 2510-EXIT
455500     END-IF.
455600
455700     IF WS-U12-ANOMALIES NOT = ZERO
455800         MOVE WS-U12-ANOMALIES TO WS-U25-COUNT
455900         MOVE "AUDITORIA-DE-COSTOS" TO WS-U25-CATEGORY
456000         MOVE "COSTOS FUERA DE RANGO POR ESPECIALIDAD" TO
456100             WS-U25-DESC
456200         MOVE "ALTA" TO WS-U25-SEVERITY
456300         PERFORM 2510-PRINT-ONE-DIGEST-ROW THRU 2510-EXIT
456400     END-IF.
456500
456600     IF WS-U15-WITH-REPROGRAM NOT = ZERO
456700         MOVE WS-U15-WITH-REPROGRAM TO WS-U25-COUNT
456800         MOVE "LINEA-DE-ESTADOS" TO WS-U25-CATEGORY
456900         MOVE "CITAS CON REPROGRAMACION" TO WS-U25-DESC
457000         MOVE "BAJA" TO WS-U25-SEVERITY
457100         PERFORM 2510-PRINT-ONE-DIGEST-ROW THRU 2510-EXIT
457200     END-IF.
457300 2500-EXIT.
457400     EXIT.
457500
457600 2510-PRINT-ONE-DIGEST-ROW.
457700     MOVE SPACES TO WS-DETAIL-LINE.
457800     MOVE WS-U25-CATEGORY TO WS-DL-01.
457900     MOVE WS-U25-COUNT    TO WS-ED-COUNT.
458000     MOVE WS-ED-COUNT     TO WS-DL-02.
458100     MOVE WS-U25-SEVERITY TO WS-DL-03.
458200     MOVE WS-DETAIL-LINE-ALT TO WS-DETAIL-LINE.
458300     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
458400     MOVE SPACES TO WS-DETAIL-LINE.
458500     STRING "  " DELIMITED BY SIZE
458600            WS-U25-DESC DELIMITED BY SIZE INTO WS-DETAIL-LINE.
458700     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
458800 2510-EXIT.
458900     EXIT.
459000
459100******************************************************************
459200* 2600-ETL-PIPELINE - REQUEST DQ-255.  RE-CLEANS THE PATIENT AND
459300* APPOINTMENT TABLES ALREADY HELD IN WORKING STORAGE FROM THE
459400* 0100/0600 LOAD PASSES AND WRITES THE RESULT TO PATIENTS-CLEAN
459500* AND APPOINTMENTS-CLEAN FOR DOWNSTREAM CONSUMERS.  PATIENTS ARE
459600* NOT REJECTED FOR ANY REASON - EVERY LOADED ROW IS EXPORTED.
459700* APPOINTMENTS WITH AN UNPARSEABLE OR MISSING DATE, OR WHOSE
459800* PATIENT ID DID NOT MATCH THE PATIENT MASTER (SEE 0600), ARE
459900* DROPPED FROM THE EXPORT AND COUNTED SEPARATELY.
460000******************************************************************
460100 2600-ETL-PIPELINE.
460200     MOVE "2600-ETL-PIPELINE" TO PARA-NAME.
460300     MOVE "ETL PIPELINE" TO WS-CURRENT-UNIT.
460400     PERFORM 8400-START-UNIT THRU 8400-EXIT.
460500
460600     MOVE PT-ENTRY-COUNT TO WS-ETL-PAT-RAW.
460700     PERFORM 2610-CLEAN-ONE-PATIENT
460800         VARYING WS-IX FROM 1 BY 1
460900         UNTIL WS-IX > PT-ENTRY-COUNT.
461000     MOVE WS-ETL-PAT-RAW TO WS-ETL-PAT-EXPORTED.
461100
461200     MOVE AT-ENTRY-COUNT TO WS-ETL-APT-RAW.
461300     PERFORM 2620-CLEAN-ONE-APPOINTMENT
461400         VARYING WS-IX FROM 1 BY 1
461500         UNTIL WS-IX > AT-ENTRY-COUNT.
461600
461700     PERFORM 2690-PRINT-ETL-SUMMARY THRU 2690-EXIT.
461800 2600-EXIT.
461900     EXIT.
462000
462100 2610-CLEAN-ONE-PATIENT.
462200     MOVE PT-ID(WS-IX)         TO WS-ECP-ID.
462300     MOVE PT-BIRTHDATE(WS-IX)  TO WS-ECP-BIRTHDATE.
462400     MOVE PT-AGE(WS-IX)        TO WS-ECP-AGE.
462500     MOVE PT-AGE-FLAG(WS-IX)   TO WS-ECP-AGE-FLAG.
462600     MOVE PT-CATEGORY(WS-IX)   TO WS-ECP-CATEGORY.
462700
462800     MOVE PT-NAME(WS-IX) TO WS-TC-FIELD.
462900     PERFORM 8100-TITLE-CASE-FIELD THRU 8100-EXIT.
463000     MOVE WS-TC-FIELD(1:30) TO WS-ECP-NAME.
463100
463200     MOVE SPACES TO WS-TC-FIELD.
463300     MOVE PT-CITY(WS-IX) TO WS-TC-FIELD(1:20).
463400     PERFORM 8100-TITLE-CASE-FIELD THRU 8100-EXIT.
463500     MOVE WS-TC-FIELD(1:20) TO WS-ECP-CITY.
463600
463700     MOVE SPACES TO WS-TC-FIELD.
463800     MOVE PT-SEX(WS-IX) TO WS-TC-FIELD(1:10).
463900     PERFORM 8100-TITLE-CASE-FIELD THRU 8100-EXIT.
464000     MOVE WS-TC-FIELD(1:10) TO WS-ECP-SEX.
464100
464200     MOVE SPACES TO WS-TRIM-TEXT1.
464300     MOVE PT-EMAIL(WS-IX) TO WS-TRIM-TEXT1.
464400     CALL "HQTRIM" USING WS-TRIM-TEXT1 WS-TRIM-TEXT2.
464500     MOVE WS-TRIM-TEXT2(1:40) TO WS-ECP-EMAIL.
464600
464700     MOVE SPACES TO WS-TRIM-TEXT1.
464800     MOVE PT-PHONE(WS-IX) TO WS-TRIM-TEXT1(1:15).
464900     CALL "HQTRIM" USING WS-TRIM-TEXT1 WS-TRIM-TEXT2.
465000     MOVE WS-TRIM-TEXT2(1:15) TO WS-ECP-PHONE.
465100
465200     MOVE WS-ETL-CLEAN-PAT-REC TO PATIENT-CLEAN-REC.
465300     WRITE PATIENT-CLEAN-REC.
465400 2610-EXIT.
465500     EXIT.
465600
465700 2620-CLEAN-ONE-APPOINTMENT.
465800     IF NOT AT-DATE-OK(WS-IX)
465900         ADD 1 TO WS-ETL-BAD-DATE
466000     ELSE
466100         IF AT-PATIENT-FLAG(WS-IX) = "N"
466200             ADD 1 TO WS-ETL-ORPHANS
466300         ELSE
466400             MOVE AT-ID(WS-IX)          TO WS-ECA-ID
466500             MOVE AT-PATIENT-ID(WS-IX)  TO WS-ECA-PATIENT-ID
466600             MOVE AT-PATIENT-FLAG(WS-IX) TO WS-ECA-PATIENT-FLAG
466700             MOVE AT-DATE(WS-IX)        TO WS-ECA-DATE
466800             MOVE AT-SPECIALTY-NORM(WS-IX) TO WS-ECA-SPECIALTY
466900             MOVE AT-DOCTOR-NORM(WS-IX) TO WS-ECA-DOCTOR
467000             MOVE AT-COST(WS-IX)        TO WS-ECA-COST
467100             MOVE AT-COST-FLAG(WS-IX)   TO WS-ECA-COST-FLAG
467200             MOVE AT-STATE-NORM(WS-IX)  TO WS-ECA-STATE
467300             MOVE AT-CITY(WS-IX)        TO WS-ECA-CITY
467400             MOVE WS-ETL-CLEAN-APT-REC TO APPOINTMENT-CLEAN-REC
467500             WRITE APPOINTMENT-CLEAN-REC
467600             ADD 1 TO WS-ETL-APT-EXPORTED
467700         END-IF
467800     END-IF.
467900 2620-EXIT.
468000     EXIT.
468100
468200 2690-PRINT-ETL-SUMMARY.
468300     MOVE SPACES TO WS-DETAIL-LINE.
468400     MOVE WS-ETL-PAT-RAW TO WS-ED-COUNT.
468500     STRING "PACIENTES LEIDOS:" DELIMITED BY SIZE
468600            WS-ED-COUNT DELIMITED BY SIZE
468700            "  EXPORTADOS:" DELIMITED BY SIZE INTO WS-DETAIL-LINE.
468800     MOVE WS-ETL-PAT-EXPORTED TO WS-ED-COUNT.
468900     STRING WS-DETAIL-LINE(1:110) DELIMITED BY SIZE
469000            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
469100     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
469200
469300     MOVE SPACES TO WS-DETAIL-LINE.
469400     MOVE WS-ETL-APT-RAW TO WS-ED-COUNT.
469500     STRING "CITAS LEIDAS:" DELIMITED BY SIZE
469600            WS-ED-COUNT DELIMITED BY SIZE
469700            "  EXPORTADAS:" DELIMITED BY SIZE INTO WS-DETAIL-LINE.
469800     MOVE WS-ETL-APT-EXPORTED TO WS-ED-COUNT.
469900     STRING WS-DETAIL-LINE(1:110) DELIMITED BY SIZE
470000            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
470100     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
470200
470300     MOVE SPACES TO WS-DETAIL-LINE.
470400     MOVE WS-ETL-BAD-DATE TO WS-ED-COUNT.
470500     STRING "CITAS SIN FECHA VALIDA (DESCARTADAS):" DELIMITED BY SIZE
470600            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
470700     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
470800
470900     MOVE SPACES TO WS-DETAIL-LINE.
471000     MOVE WS-ETL-ORPHANS TO WS-ED-COUNT.
471100     STRING "CITAS HUERFANAS (DESCARTADAS):" DELIMITED BY SIZE
471200            WS-ED-COUNT DELIMITED BY SIZE INTO WS-DETAIL-LINE.
471300     PERFORM 8200-WRITE-DETAIL THRU 8200-EXIT.
471400 2690-EXIT.
471500     EXIT.
