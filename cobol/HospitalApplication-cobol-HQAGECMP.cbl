000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* HQAGECMP - AGE COMPUTATION SUBROUTINE                          *
000400*                                                                *
000500* TWO MODES.  AGE-FALLBACK JUST SUBTRACTS BIRTH YEAR FROM        *
000600* REFERENCE YEAR - USED WHEN ALL A SECTION HAS IS A YEAR (THE    *
000700* ORIGINAL PATIENT-CATEGORIZE REQUIREMENT).  AGE-CALENDAR ALSO   *
000800* CHECKS WHETHER THE REFERENCE MONTH/DAY HAS REACHED THE BIRTH   *
000900* MONTH/DAY YET, FOR A TRUE CALENDAR AGE - NEEDED BY AGE-        *
001000* CONSISTENCY AND AGE-SPECIALTY-MISMATCH, WHERE A ONE-YEAR SLIP  *
001100* WOULD WRONGLY FLAG A RECORD.                                   *
001200******************************************************************
001300* 1992-01-06 JS   ORIGINAL - YEAR-ONLY AGE FOR THE PATIENT        *
001400*                  CATEGORY REPORT (REQUEST DQ-032)               *
001500* 1998-10-19 RHP  Y2K REMEDIATION - AGE-BIRTH-YY AND AGE-REF-YY   *
001600*                  WIDENED TO 4 DIGITS (REQUEST Y2K-118)          *
001700* 2007-03-30 LMV  ADDED CALENDAR-ACCURATE MODE FOR THE AGE-       *
001800*                  CONSISTENCY CROSS-CHECK (REQUEST DQ-152)       *
001900******************************************************************
002000 PROGRAM-ID.  HQAGECMP.
002100 AUTHOR. JON SAYLES.
002200 INSTALLATION. COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN. 01/06/92.
002400 DATE-COMPILED. 03/30/07.
002500 SECURITY. NON-CONFIDENTIAL.
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  MISC-FIELDS.
004000     05  W-AGE                       PIC 9(3)  COMP.
004100     05  W-BIRTHDAY-PASSED-SW        PIC X(1).
004200         88  W-BIRTHDAY-PASSED           VALUE "Y".
004300 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
004400     05  MISC-FIELDS-BYTE OCCURS 3 TIMES PIC X(1).
004500
004600* PACKS THE BIRTH AND REFERENCE MONTH/DAY TOGETHER SO ONE
004700* NUMERIC COMPARE DECIDES WHETHER THIS YEAR'S BIRTHDAY HAS
004800* ALREADY HAPPENED, INSTEAD OF TWO SEPARATE MONTH/DAY IFS.
004900 01  W-COMPARE-PAIR.
005000     05  W-BIRTH-MMDD                PIC 9(4)  COMP.
005100     05  W-REF-MMDD                  PIC 9(4)  COMP.
005200 01  W-COMPARE-PAIR-ALT REDEFINES W-COMPARE-PAIR.
005300     05  W-COMPARE-BYTE OCCURS 8 TIMES PIC X(1).
005400
005500 LINKAGE SECTION.
005600 01  AGECMP-CTL-REC.
005700     05  AGECMP-MODE-SW              PIC X(1).
005800         88  AGECMP-FALLBACK             VALUE "F".
005900         88  AGECMP-CALENDAR              VALUE "C".
006000     05  AGECMP-BIRTH-YY             PIC 9(4)  COMP.
006100     05  AGECMP-BIRTH-MM             PIC 9(2)  COMP.
006200     05  AGECMP-BIRTH-DD             PIC 9(2)  COMP.
006300     05  AGECMP-REF-YY               PIC 9(4)  COMP.
006400     05  AGECMP-REF-MM               PIC 9(2)  COMP.
006500     05  AGECMP-REF-DD               PIC 9(2)  COMP.
006600     05  AGECMP-AGE-OUT              PIC 9(3)  COMP.
006700     05  FILLER                      PIC X(3).
006800 01  AGECMP-CTL-REC-ALT REDEFINES AGECMP-CTL-REC.
006900     05  FILLER                      PIC X(13).
007000     05  AGECMP-AGE-ALT              PIC 9(5).
007100     05  FILLER                      PIC X(3).
007200
007300 PROCEDURE DIVISION USING AGECMP-CTL-REC.
007400 0100-MAIN-CTL.
007500     COMPUTE W-AGE = AGECMP-REF-YY - AGECMP-BIRTH-YY.
007600
007700     IF AGECMP-CALENDAR
007800         PERFORM 0200-ADJUST-FOR-BIRTHDAY
007900     END-IF.
008000
008100     IF W-AGE > 130
008200         MOVE ZERO TO W-AGE
008300     END-IF.
008400
008500     MOVE W-AGE TO AGECMP-AGE-OUT.
008600     GOBACK.
008700
008800 0200-ADJUST-FOR-BIRTHDAY.
008900     COMPUTE W-BIRTH-MMDD = (AGECMP-BIRTH-MM * 100) +
009000                              AGECMP-BIRTH-DD.
009100     COMPUTE W-REF-MMDD   = (AGECMP-REF-MM * 100) +
009200                              AGECMP-REF-DD.
009300
009400     MOVE "Y" TO W-BIRTHDAY-PASSED-SW.
009500     IF W-REF-MMDD < W-BIRTH-MMDD
009600         MOVE "N" TO W-BIRTHDAY-PASSED-SW
009700     END-IF.
009800
009900     IF NOT W-BIRTHDAY-PASSED
010000         COMPUTE W-AGE = W-AGE - 1
010100     END-IF.
