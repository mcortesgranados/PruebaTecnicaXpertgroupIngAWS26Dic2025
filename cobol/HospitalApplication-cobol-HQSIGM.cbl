000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* HQSIGM - LOGISTIC (SIGMOID) RISK SCORE SUBROUTINE               *
000400*                                                                *
000500* RETURNS 1/(1+E**-W) FOR THE CANCELLATION-RISK SCORE WITHOUT    *
000600* CALLING AN EXPONENTIAL FUNCTION - THIS SHOP'S COMPILER HAS NO  *
000700* FUNCTION VERB, SO THE CURVE IS APPROXIMATED WITH THE RATIONAL  *
000800* TANGENT-HYPERBOLIC FORM T(27+T*T)/(27+9*T*T), WHICH TRACKS     *
000900* TRUE TANH TO WITHIN FOUR DECIMAL PLACES OVER THE RISK-WEIGHT   *
001000* RANGE THIS SYSTEM ACTUALLY PRODUCES (-3 TO +3).                *
001100******************************************************************
001200* 1991-09-17 JS   ORIGINAL - SEVERITY SCORE FOR THE READMISSION  *
001300*                  WATCH LIST (REQUEST DQ-027)                   *
001400* 2000-04-05 RHP  Y2K FOLLOW-UP CLEANUP - REMOVED A DEAD 2-DIGIT *
001500*                  YEAR WEIGHT TABLE LEFT OVER FROM THE ORIGINAL *
001600*                  READMISSION MODEL (REQUEST Y2K-118)           *
001700* 2014-11-12 LMV  RETUNED FOR THE APPOINTMENT CANCELLATION-RISK  *
001800*                  MODEL - INPUT IS NOW A WEIGHT SUM, NOT A RAW  *
001900*                  SEVERITY SCORE (REQUEST DQ-198)               *
002000******************************************************************
002100 PROGRAM-ID.  HQSIGM.
002200 AUTHOR. JON SAYLES.
002300 INSTALLATION. COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN. 09/17/91.
002500 DATE-COMPILED. 11/12/14.
002600 SECURITY. NON-CONFIDENTIAL.
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  MISC-FIELDS.
004100     05  W-T                         PIC S9(3)V9999 COMP-3.
004200     05  W-TSQ                       PIC S9(3)V9999 COMP-3.
004300     05  W-NUM                       PIC S9(3)V9999 COMP-3.
004400     05  W-DEN                       PIC S9(3)V9999 COMP-3.
004500     05  W-TANH                      PIC S9(1)V9999 COMP-3.
004600 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
004700     05  MISC-FIELDS-BYTE OCCURS 15 TIMES PIC X(1).
004800
004900* CLAMP LIMITS - THE APPROXIMATION IS ONLY GOOD TO -3/+3; A
005000* WEIGHT SUM OUTSIDE THAT RANGE IS PULLED BACK TO THE EDGE
005100* BEFORE THE RATIONAL FORM IS EVALUATED.
005200 01  W-CLAMP-LIMITS.
005300     05  W-CLAMP-LOW                 PIC S9(1)V9(1) COMP-3
005400                                      VALUE -3.0.
005500     05  W-CLAMP-HIGH                PIC S9(1)V9(1) COMP-3
005600                                      VALUE 3.0.
005700 01  W-CLAMP-LIMITS-ALT REDEFINES W-CLAMP-LIMITS.
005800     05  W-CLAMP-BYTE OCCURS 4 TIMES PIC X(1).
005900
006000 LINKAGE SECTION.
006100 01  SIGM-CTL-REC.
006200     05  SIGM-WEIGHT-IN              PIC S9(3)V9999.
006300     05  SIGM-RISK-OUT               PIC 9(1)V9999.
006400     05  FILLER                      PIC X(4).
006500 01  SIGM-CTL-REC-ALT REDEFINES SIGM-CTL-REC.
006600     05  FILLER                      PIC X(4).
006700     05  SIGM-RISK-ALT               PIC 9(5).
006800     05  FILLER                      PIC X(4).
006900
007000 PROCEDURE DIVISION USING SIGM-CTL-REC.
007100 0100-MAIN-CTL.
007200     MOVE SIGM-WEIGHT-IN TO W-T.
007300     IF W-T < W-CLAMP-LOW
007400         MOVE W-CLAMP-LOW TO W-T
007500     END-IF.
007600     IF W-T > W-CLAMP-HIGH
007700         MOVE W-CLAMP-HIGH TO W-T
007800     END-IF.
007900
008000* SIGMOID(W) = 0.5 + 0.5*TANH(W/2)
008100     DIVIDE W-T BY 2 GIVING W-T.
008200     COMPUTE W-TSQ = W-T * W-T.
008300     COMPUTE W-NUM = W-T * (27 + W-TSQ).
008400     COMPUTE W-DEN = 27 + (9 * W-TSQ).
008500     COMPUTE W-TANH ROUNDED = W-NUM / W-DEN.
008600     COMPUTE SIGM-RISK-OUT ROUNDED = 0.5 + (0.5 * W-TANH).
008700
008800     GOBACK.
