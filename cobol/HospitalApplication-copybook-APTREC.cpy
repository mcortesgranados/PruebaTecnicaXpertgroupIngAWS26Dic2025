000100******************************************************************
000200* APPOINTMENT TRANSACTION RECORD LAYOUT                          *
000300* FILE:  APPOINTMENTS  (LINE SEQUENTIAL, 122 BYTES)              *
000400*                                                                *
000500* ONE ROW PER APPOINTMENT EVENT.  THE SAME APT-ID CAN REPEAT     *
000600* WHEN AN APPOINTMENT CHANGES STATE (PROGRAMADA/COMPLETADA/      *
000700* CANCELADA/REPROGRAMADA) -- SEE 1500-STATE-TIMELINE.            *
000800******************************************************************
000900* 1989-07__ JS   ORIGINAL LAYOUT                                 *
001000* 1997-05__ RHP  ADDED APT-CITY FOR OUT-OF-NETWORK VISIT TRACKING*
001100* 2001-09__ LMV  ADDED APT-COST-FLAG - COST NO LONGER ASSUMED    *
001200******************************************************************
001300 01  APPOINTMENT-REC.
001400     05  APT-ID                      PIC X(8).
001500     05  APT-PATIENT-ID              PIC 9(6).
001600     05  APT-PATIENT-FLAG            PIC X(1).
001700         88  APT-PATIENT-PRESENT          VALUE "Y".
001800         88  APT-PATIENT-MISSING          VALUE "N".
001900     05  APT-DATE                    PIC X(10).
002000     05  APT-SPECIALTY               PIC X(20).
002100     05  APT-DOCTOR                  PIC X(30).
002200     05  APT-COST                    PIC S9(7)V99.
002300     05  APT-COST-FLAG               PIC X(1).
002400         88  APT-COST-PRESENT             VALUE "Y".
002500         88  APT-COST-MISSING             VALUE "N".
002600     05  APT-STATE                   PIC X(15).
002700     05  APT-CITY                    PIC X(20).
002800     05  FILLER                      PIC X(2).
