000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* HQDATE - DATE VALIDATION / DAY-SERIAL / ISO-WEEK SUBROUTINE     *
000400*                                                                *
000500* PARSES AN ISO YYYY-MM-DD TEXT FIELD, VALIDATES IT (BLANK,      *
000600* INVALID OR GOOD), AND RETURNS A CONTINUOUS DAY-SERIAL NUMBER   *
000700* (FOR WAIT-DAY AND GAP ARITHMETIC) AND AN ISO-8601 YEAR-WEEK    *
000800* LITERAL (FOR THE WEEKLY BUCKETS IN APPT-INDICATORS AND THE     *
000900* DOCTOR/WEEK IMPACT TABLE IN STATE-TIMELINE).  ONE SHARED       *
001000* ROUTINE SO EVERY DATE-BEARING SECTION OF DQABATCH AGREES ON    *
001100* WHAT "VALID" AND "WEEK 1" MEAN.                                *
001200******************************************************************
001300* 1990-05-08 JS   ORIGINAL - DAY-SERIAL ONLY, FOR THE DISCHARGE  *
001400*                  DATE-DIFFERENCE REPORT (REQUEST DQ-019)       *
001500* 1997-02-14 RHP  ADDED VALIDATE MODE - CALLERS WERE HAND-        *
001600*                  CHECKING THE DATE STRING BEFORE CALLING AND   *
001700*                  MISSING CASES (REQUEST DQ-092)                *
001800* 1998-11-30 RHP  Y2K REMEDIATION - DATE-YY-OUT WIDENED TO A      *
001900*                  FULL 4-DIGIT YEAR THROUGHOUT; THE OLD 2-DIGIT *
002000*                  WINDOWING LOGIC IS REMOVED (REQUEST Y2K-118)  *
002100* 2009-08-21 LMV  ADDED ISO-WEEK MODE FOR THE NEW WEEKLY          *
002200*                  APPOINTMENT-INDICATOR REPORT (REQUEST DQ-171) *
002300******************************************************************
002400 PROGRAM-ID.  HQDATE.
002500 AUTHOR. JON SAYLES.
002600 INSTALLATION. COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN. 05/08/90.
002800 DATE-COMPILED. 08/21/09.
002900 SECURITY. NON-CONFIDENTIAL.
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05  W-YY                        PIC 9(4)  COMP.
004500     05  W-MM                        PIC 9(2)  COMP.
004600     05  W-DD                        PIC 9(2)  COMP.
004700     05  W-LEAP-SW                   PIC X(1).
004800         88  W-IS-LEAP-YEAR              VALUE "Y".
004900     05  W-DAYS-IN-MONTH             PIC 9(2)  COMP.
005000     05  W-A-TERM                    PIC 9(4)  COMP.
005100     05  W-Y-TERM                    PIC 9(6)  COMP.
005200     05  W-M-TERM                    PIC 9(2)  COMP.
005300     05  W-DOW                       PIC 9(1)  COMP.
005400     05  W-ORDINAL                   PIC 9(3)  COMP.
005500     05  W-WEEK-NO                   PIC 9(2)  COMP.
005600     05  W-WEEK-YY                   PIC 9(4)  COMP.
005700 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
005800     05  MISC-FIELDS-BYTE OCCURS 24 TIMES PIC X(1).
005900
006000* MONTH-END TABLE, NON-LEAP-YEAR VALUES.  RE-MOVED INTO
006100* W-MONTH-END-LEAP AT RUN TIME WHEN THE YEAR IS A LEAP YEAR.
006200 01  W-MONTH-END-NORMAL.
006300     05  FILLER  PIC 9(2) COMP VALUE 31.
006400     05  FILLER  PIC 9(2) COMP VALUE 28.
006500     05  FILLER  PIC 9(2) COMP VALUE 31.
006600     05  FILLER  PIC 9(2) COMP VALUE 30.
006700     05  FILLER  PIC 9(2) COMP VALUE 31.
006800     05  FILLER  PIC 9(2) COMP VALUE 30.
006900     05  FILLER  PIC 9(2) COMP VALUE 31.
007000     05  FILLER  PIC 9(2) COMP VALUE 31.
007100     05  FILLER  PIC 9(2) COMP VALUE 30.
007200     05  FILLER  PIC 9(2) COMP VALUE 31.
007300     05  FILLER  PIC 9(2) COMP VALUE 30.
007400     05  FILLER  PIC 9(2) COMP VALUE 31.
007500 01  W-MONTH-END-TBL REDEFINES W-MONTH-END-NORMAL.
007600     05  W-MONTH-END OCCURS 12 TIMES PIC 9(2) COMP.
007700
007800 LINKAGE SECTION.
007900 01  DATE-CTL-REC.
008000     05  DATE-FUNCTION-SW            PIC X(1).
008100         88  DATE-VALIDATE               VALUE "V".
008200         88  DATE-SERIAL                 VALUE "S".
008300         88  DATE-ISOWEEK                 VALUE "W".
008400     05  DATE-STRING-IN              PIC X(10).
008500     05  DATE-STATUS-OUT             PIC X(1).
008600         88  DATE-STATUS-OK              VALUE "V".
008700         88  DATE-STATUS-BLANK           VALUE "B".
008800         88  DATE-STATUS-BAD              VALUE "I".
008900     05  DATE-YY-OUT                 PIC 9(4)  COMP.
009000     05  DATE-MM-OUT                 PIC 9(2)  COMP.
009100     05  DATE-DD-OUT                 PIC 9(2)  COMP.
009200     05  DATE-SERIAL-OUT             PIC 9(7)  COMP.
009300     05  DATE-ISOWEEK-OUT            PIC X(8).
009400     05  FILLER                      PIC X(4).
009500 01  DATE-CTL-REC-ALT REDEFINES DATE-CTL-REC.
009600     05  FILLER                      PIC X(11).
009700     05  DATE-STATUS-ALT             PIC X(1).
009800     05  FILLER                      PIC X(19).
009900
010000 PROCEDURE DIVISION USING DATE-CTL-REC.
010100 0100-MAIN-CTL.
010200     MOVE ZERO TO DATE-YY-OUT DATE-MM-OUT DATE-DD-OUT.
010300     MOVE ZERO TO DATE-SERIAL-OUT.
010400     MOVE SPACES TO DATE-ISOWEEK-OUT.
010500
010600     IF DATE-STRING-IN = SPACES
010700         MOVE "B" TO DATE-STATUS-OUT
010800         GOBACK
010900     END-IF.
011000
011100     PERFORM 0200-EDIT-AND-PARSE.
011200
011300     IF NOT DATE-STATUS-OK
011400         GOBACK
011500     END-IF.
011600
011700     MOVE W-YY TO DATE-YY-OUT.
011800     MOVE W-MM TO DATE-MM-OUT.
011900     MOVE W-DD TO DATE-DD-OUT.
012000
012100     PERFORM 0300-CALC-DAY-SERIAL.
012200     MOVE W-A-TERM TO DATE-SERIAL-OUT.
012300
012400     IF DATE-ISOWEEK
012500         PERFORM 0400-CALC-ISO-WEEK
012600     END-IF.
012700
012800     GOBACK.
012900
013000 0200-EDIT-AND-PARSE.
013100     MOVE "I" TO DATE-STATUS-OUT.
013200
013300     IF DATE-STRING-IN(5:1) NOT = "-"
013400        OR DATE-STRING-IN(8:1) NOT = "-"
013500         GO TO 0200-EXIT
013600     END-IF.
013700
013800     MOVE DATE-STRING-IN(1:4) TO W-YY.
013900     MOVE DATE-STRING-IN(6:2) TO W-MM.
014000     MOVE DATE-STRING-IN(9:2) TO W-DD.
014100
014200     IF W-YY < 1900 OR W-YY > 2100
014300         GO TO 0200-EXIT
014400     END-IF.
014500     IF W-MM < 1 OR W-MM > 12
014600         GO TO 0200-EXIT
014700     END-IF.
014800     IF W-DD < 1 OR W-DD > 31
014900         GO TO 0200-EXIT
015000     END-IF.
015100
015200     PERFORM 0250-CHECK-LEAP-YEAR.
015300     MOVE W-MONTH-END(W-MM) TO W-DAYS-IN-MONTH.
015400     IF W-MM = 2 AND W-IS-LEAP-YEAR
015500         MOVE 29 TO W-DAYS-IN-MONTH
015600     END-IF.
015700     IF W-DD > W-DAYS-IN-MONTH
015800         GO TO 0200-EXIT
015900     END-IF.
016000
016100     MOVE "V" TO DATE-STATUS-OUT.
016200
016300 0200-EXIT.
016400     EXIT.
016500
016600 0250-CHECK-LEAP-YEAR.
016700     MOVE "N" TO W-LEAP-SW.
016800     DIVIDE W-YY BY 400 GIVING W-Y-TERM REMAINDER W-M-TERM.
016900     IF W-M-TERM = ZERO
017000         MOVE "Y" TO W-LEAP-SW
017100         GO TO 0250-EXIT
017200     END-IF.
017300     DIVIDE W-YY BY 100 GIVING W-Y-TERM REMAINDER W-M-TERM.
017400     IF W-M-TERM = ZERO
017500         GO TO 0250-EXIT
017600     END-IF.
017700     DIVIDE W-YY BY 4 GIVING W-Y-TERM REMAINDER W-M-TERM.
017800     IF W-M-TERM = ZERO
017900         MOVE "Y" TO W-LEAP-SW
018000     END-IF.
018100
018200 0250-EXIT.
018300     EXIT.
018400
018500* PROLEPTIC-GREGORIAN DAY NUMBER (FLIEGEL & VAN FLANDERN, 1968).
018600* GIVES A DAY COUNT THAT INCREASES BY EXACTLY ONE PER CALENDAR
018700* DAY, WHICH IS ALL THE WAIT-DAY AND GAP CALCULATIONS NEED.
018800 0300-CALC-DAY-SERIAL.
018900     COMPUTE W-A-TERM = (14 - W-MM) / 12.
019000     COMPUTE W-Y-TERM = W-YY + 4800 - W-A-TERM.
019100     COMPUTE W-M-TERM = W-MM + (12 * W-A-TERM) - 3.
019200     COMPUTE W-A-TERM =
019300         W-DD + ((153 * W-M-TERM) + 2) / 5 + (365 * W-Y-TERM)
019400       + (W-Y-TERM / 4) - (W-Y-TERM / 100) + (W-Y-TERM / 400)
019500       - 32045.
019600
019700 0400-CALC-ISO-WEEK.
019800     DIVIDE W-A-TERM + 2 BY 7 GIVING W-Y-TERM REMAINDER W-DOW.
019900     ADD 1 TO W-DOW.
020000     PERFORM 0410-CALC-ORDINAL.
020100     COMPUTE W-WEEK-NO = (W-ORDINAL - W-DOW + 10) / 7.
020200     MOVE W-YY TO W-WEEK-YY.
020300
020400     IF W-WEEK-NO = ZERO
020500         COMPUTE W-WEEK-YY = W-YY - 1
020600         MOVE 52 TO W-WEEK-NO
020700     END-IF.
020800     IF W-WEEK-NO > 52
020900         COMPUTE W-WEEK-YY = W-YY + 1
021000         MOVE 1 TO W-WEEK-NO
021100     END-IF.
021200
021300     STRING W-WEEK-YY DELIMITED BY SIZE
021400            "-W" DELIMITED BY SIZE
021500            W-WEEK-NO DELIMITED BY SIZE
021600            INTO DATE-ISOWEEK-OUT.
021700
021800 0410-CALC-ORDINAL.
021900     MOVE W-DD TO W-ORDINAL.
022000     PERFORM 0420-ADD-PRIOR-MONTH
022100         VARYING W-M-TERM FROM 1 BY 1
022200         UNTIL W-M-TERM >= W-MM.
022300
022400 0420-ADD-PRIOR-MONTH.
022500     ADD W-MONTH-END(W-M-TERM) TO W-ORDINAL.
