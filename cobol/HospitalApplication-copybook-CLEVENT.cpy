000100******************************************************************
000200* CLEANING-EVENT TRANSACTION RECORD                              *
000300* FILE:  CLEANING-EVENTS  (LINE SEQUENTIAL, 134 BYTES)           *
000400*                                                                *
000500* ONE ROW PER FIELD-LEVEL CHANGE MADE BY THE DATA-STEWARDSHIP    *
000600* SCRUBBING PROCESS OR BY HAND.  MATCHED AGAINST RESPFLD BY      *
000700* (EVT-TABLE, EVT-FIELD) IN 2400-CLEANING-AUDIT.                 *
000800******************************************************************
000900* 1999-03__ RHP  ORIGINAL LAYOUT FOR DATA-STEWARDSHIP PROJECT    *
001000******************************************************************
001100 01  CLEAN-EVENT-REC.
001200     05  EVT-TABLE                   PIC X(15).
001300     05  EVT-FIELD                   PIC X(20).
001400     05  EVT-ACTION                  PIC X(20).
001500     05  EVT-USER                    PIC X(20).
001600     05  EVT-TIMESTAMP               PIC X(19).
001700     05  EVT-NOTE                    PIC X(39).
001800     05  FILLER                      PIC X(1).
