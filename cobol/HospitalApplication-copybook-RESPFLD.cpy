000100******************************************************************
000200* FIELD-RESPONSIBILITY REFERENCE RECORD                          *
000300* FILE:  RESPONSIBILITIES  (LINE SEQUENTIAL, 105 BYTES)          *
000400*                                                                *
000500* NAMES THE OWNER AND CONTACT FOR EACH TABLE/FIELD PAIR THAT     *
000600* THE DATA-QUALITY TEAM WILL CHASE WHEN A CLEANING EVENT COMES   *
000700* THROUGH.  READ ENTIRELY INTO THE WORKING-STORAGE TABLE BY      *
000800* 2400-CLEANING-AUDIT BEFORE THE CLEANING-EVENTS FILE IS READ.   *
000900******************************************************************
001000* 1999-03__ RHP  ORIGINAL LAYOUT FOR DATA-STEWARDSHIP PROJECT    *
001100******************************************************************
001200 01  RESP-REC.
001300     05  RSP-TABLE                   PIC X(15).
001400     05  RSP-FIELD                   PIC X(20).
001500     05  RSP-OWNER                   PIC X(30).
001600     05  RSP-CONTACT                 PIC X(39).
001700     05  FILLER                      PIC X(1).
