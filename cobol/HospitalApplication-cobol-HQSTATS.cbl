000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* HQSTATS - MEAN / STANDARD DEVIATION SUBROUTINE                 *
000400*                                                                *
000500* GIVEN A SMALL TABLE OF AMOUNTS, RETURNS THE COUNT, THE MEAN    *
000600* AND EITHER THE SAMPLE (N-1 DIVISOR) OR POPULATION (N DIVISOR)  *
000700* STANDARD DEVIATION, SELECTED BY STATS-MODE-SW.  USED BY THE    *
000800* COST-AUDIT, MANAGEMENT-KPI AND ACCESSIBILITY SECTIONS OF       *
000900* DQABATCH WHENEVER THEY NEED A SPREAD MEASURE OVER A LIST OF    *
001000* COSTS OR APPOINTMENT COUNTS.                                   *
001100******************************************************************
001200* 1989-02-20 JS   ORIGINAL - REPLACES CLCLBCST, WHICH PRICED LAB *
001300*                  AND EQUIPMENT CHARGES THAT THE DATA-QUALITY   *
001400*                  PROJECT HAS NO USE FOR (REQUEST DQ-011)       *
001500* 1996-06-11 RHP  ADDED SAMPLE-VS-POPULATION SWITCH - COST-AUDIT *
001600*                  NEEDS SAMPLE STD-DEV, ACCESSIBILITY NEEDS     *
001700*                  POPULATION STD-DEV (REQUEST DQ-077)           *
001800* 1998-12-03 RHP  Y2K REVIEW - NO DATE FIELDS, NO CHANGES        *
001900*                  REQUIRED (REQUEST Y2K-118)                    *
002000* 2004-09-27 LMV  WIDENED STATS-COUNT TO 9(4) - COST-AUDIT PASS 1*
002100*                  CAN NOW SEE OVER 999 APPOINTMENTS PER         *
002200*                  SPECIALTY (REQUEST DQ-133)                    *
002300******************************************************************
002400 PROGRAM-ID.  HQSTATS.
002500 AUTHOR. JON SAYLES.
002600 INSTALLATION. COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN. 02/20/89.
002800 DATE-COMPILED. 09/27/04.
002900 SECURITY. NON-CONFIDENTIAL.
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 77  W-IX                            PIC 9(4)  COMP.
004400 01  MISC-FIELDS.
004500     05  W-SUM                       PIC S9(9)V99 COMP-3.
004600     05  W-SUMSQ                     PIC S9(11)V99 COMP-3.
004700     05  W-DIFF                      PIC S9(7)V99 COMP-3.
004800     05  W-VARIANCE                  PIC S9(9)V9999 COMP-3.
004900     05  W-DIVISOR                   PIC 9(4)  COMP.
005000
005100* ALTERNATE BYTE VIEW OF THE SUM/SUM-OF-SQUARES ACCUMULATORS,
005200* USED WHEN A DIAGNOSTIC NEEDS TO SEE THE RAW ACCUMULATOR BYTES
005300* DURING AN ABEND WALK-THROUGH (SEE OPERATIONS RUNBOOK OPS-014).
005400 01  W-ACCUM-PAIR REDEFINES MISC-FIELDS.
005500     05  W-ACCUM-BYTE OCCURS 18 TIMES PIC X(1).
005600
005700 LINKAGE SECTION.
005800 01  STATS-CTL-REC.
005900     05  STATS-MODE-SW               PIC X(1).
006000         88  STATS-SAMPLE                VALUE "S".
006100         88  STATS-POPULATION             VALUE "P".
006200     05  STATS-COUNT-IN              PIC 9(4)  COMP.
006300     05  STATS-MEAN-OUT              PIC S9(7)V99.
006400     05  STATS-STDDEV-OUT            PIC S9(7)V99.
006500     05  FILLER                      PIC X(4).
006600 01  STATS-CTL-REC-ALT REDEFINES STATS-CTL-REC.
006700     05  FILLER                      PIC X(1).
006800     05  STATS-COUNT-ALT             PIC 9(4)  COMP.
006900     05  FILLER                      PIC X(8).
007000
007100 01  STATS-AMOUNT-TABLE-IN.
007200     05  STATS-AMOUNT OCCURS 5000 TIMES PIC S9(7)V99.
007300 01  STATS-AMOUNT-TABLE-ALT REDEFINES STATS-AMOUNT-TABLE-IN.
007400     05  STATS-AMOUNT-BYTE OCCURS 5000 TIMES PIC X(9).
007500
007600 PROCEDURE DIVISION USING STATS-CTL-REC, STATS-AMOUNT-TABLE-IN.
007700 0100-MAIN-CTL.
007800     MOVE ZERO TO STATS-MEAN-OUT.
007900     MOVE ZERO TO STATS-STDDEV-OUT.
008000     IF STATS-COUNT-IN = ZERO
008100         GOBACK
008200     END-IF.
008300
008400     PERFORM 0200-CALC-MEAN.
008500
008600     IF STATS-COUNT-IN > 1
008700         PERFORM 0300-CALC-STDDEV
008800     END-IF.
008900
009000     GOBACK.
009100
009200 0200-CALC-MEAN.
009300     MOVE ZERO TO W-SUM.
009400     PERFORM 0210-ADD-ONE-AMOUNT
009500         VARYING W-IX FROM 1 BY 1
009600         UNTIL W-IX > STATS-COUNT-IN.
009700     COMPUTE STATS-MEAN-OUT ROUNDED = W-SUM / STATS-COUNT-IN.
009800
009900 0210-ADD-ONE-AMOUNT.
010000     ADD STATS-AMOUNT(W-IX) TO W-SUM.
010100
010200 0300-CALC-STDDEV.
010300     MOVE ZERO TO W-SUMSQ.
010400     PERFORM 0310-ADD-ONE-SQUARE
010500         VARYING W-IX FROM 1 BY 1
010600         UNTIL W-IX > STATS-COUNT-IN.
010700
010800     IF STATS-SAMPLE
010900         COMPUTE W-DIVISOR = STATS-COUNT-IN - 1
011000     ELSE
011100         MOVE STATS-COUNT-IN TO W-DIVISOR
011200     END-IF.
011300
011400     COMPUTE W-VARIANCE = W-SUMSQ / W-DIVISOR.
011500     IF W-VARIANCE NOT > ZERO
011600         MOVE ZERO TO STATS-STDDEV-OUT
011700     ELSE
011800         PERFORM 0320-SQUARE-ROOT
011900     END-IF.
012000
012100 0310-ADD-ONE-SQUARE.
012200     COMPUTE W-DIFF = STATS-AMOUNT(W-IX) - STATS-MEAN-OUT.
012300     COMPUTE W-SUMSQ = W-SUMSQ + (W-DIFF * W-DIFF).
012400
012500* NEWTON-RAPHSON SQUARE ROOT - NO FUNCTION VERB IN THIS SHOP'S
012600* DIALECT OF THE COMPILER, SO THE ROOT IS ITERATED BY HAND.
012700 0320-SQUARE-ROOT.
012800     MOVE W-VARIANCE TO STATS-STDDEV-OUT.
012900     PERFORM 0330-ONE-ITERATION 10 TIMES.
013000
013100 0330-ONE-ITERATION.
013200     COMPUTE STATS-STDDEV-OUT ROUNDED =
013300         (STATS-STDDEV-OUT + (W-VARIANCE / STATS-STDDEV-OUT)) / 2.
