000100******************************************************************
000200* ABEND MESSAGE LAYOUT - COMMON TO ALL DQA-BATCH PROGRAMS        *
000300* WRITTEN TO SYSOUT AHEAD OF THE FORCED 0C7 IN 9999-ABEND-RTN    *
000400* SO THE OPERATOR HAS SOMETHING TO READ BEFORE THE DUMP.         *
000500******************************************************************
000600* 1988-04__ JS   ORIGINAL LAYOUT                                *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                      PIC X(4)  VALUE "*** ".
001000     05  ABEND-REASON                PIC X(60) VALUE SPACES.
001100     05  FILLER                      PIC X(3)  VALUE " E=".
001200     05  EXPECTED-VAL                PIC X(9)  VALUE SPACES.
001300     05  FILLER                      PIC X(3)  VALUE " A=".
001400     05  ACTUAL-VAL                  PIC X(9)  VALUE SPACES.
001500     05  FILLER                      PIC X(42) VALUE SPACES.
001600
001700 01  ABEND-FORCE-FIELDS.
001800     05  ZERO-VAL                    PIC 9(1)  VALUE ZERO.
001900     05  ONE-VAL                     PIC 9(1)  VALUE 1.
