000100******************************************************************
000200* IN-MEMORY PATIENT TABLE                                        *
000300*                                                                *
000400* THE PATIENT MASTER IS SMALL ENOUGH TO HOLD ENTIRELY IN         *
000500* WORKING-STORAGE FOR THE LIFE OF THE RUN.  LOADED ONCE BY       *
000600* 0100-LOAD-PATIENT-TABLE, THEN SORTED ASCENDING ON PT-ID BY     *
000700* 0180-SORT-PATIENT-TABLE SO EVERY LATER SECTION CAN SEARCH ALL  *
000800* (BINARY SEARCH) INSTEAD OF RE-READING PATIENTS.                *
000900******************************************************************
001000* 2010-06__ RHP  ORIGINAL TABLE - REPLACES RE-READ OF PATIENTS   *
001100*                PER SECTION (PERFORMANCE REQUEST FROM D. AULT)  *
001200* 2016-01__ LMV  ADDED PT-DUP-xxx FIELDS FOR 0500-DUPLICATE-DET  *
001300* 2021-08__ CJT  ADDED PT-APT-COUNT ACCUMULATOR - SHARED BY THE  *
001400*                SEGMENTATION/TRAVEL/ACCESS/NOTIFY SECTIONS      *
001500******************************************************************
001600 01  PATIENT-TABLE-CTL.
001700     05  PT-MAX-ENTRIES              PIC 9(4) COMP VALUE 3000.
001800     05  PT-ENTRY-COUNT               PIC 9(4) COMP VALUE ZERO.
001900
002000 01  PATIENT-TABLE.
002100     05  PT-ENTRY OCCURS 3000 TIMES
002200                  ASCENDING KEY IS PT-ID
002300                  INDEXED BY PT-IX PT-IX2.
002400         10  PT-ID                    PIC 9(6).
002500         10  PT-NAME                  PIC X(30).
002600         10  PT-NAME-NORM             PIC X(30).
002700         10  PT-BIRTHDATE             PIC X(10).
002800         10  PT-BIRTH-YY              PIC 9(4) COMP.
002900         10  PT-BIRTH-MM              PIC 9(2) COMP.
003000         10  PT-BIRTH-DD              PIC 9(2) COMP.
003100         10  PT-BDATE-STATUS          PIC X(1).
003200             88  PT-BDATE-OK               VALUE "V".
003300             88  PT-BDATE-BLANK            VALUE "B".
003400             88  PT-BDATE-BAD              VALUE "I".
003500         10  PT-AGE                   PIC 9(3).
003600         10  PT-AGE-FLAG              PIC X(1).
003700         10  PT-SEX                   PIC X(10).
003800         10  PT-SEX-NORM              PIC X(15).
003900         10  PT-EMAIL                 PIC X(40).
004000         10  PT-PHONE                 PIC X(15).
004100         10  PT-CITY                  PIC X(20).
004200         10  PT-CITY-NORM             PIC X(20).
004300         10  PT-CATEGORY              PIC X(8).
004400         10  PT-COMPLETE-SCORE        PIC 9(1) COMP.
004500         10  PT-DUP-STATUS            PIC X(1) VALUE SPACE.
004600             88  PT-DUP-ARCHIVED           VALUE "A".
004700             88  PT-DUP-CANONICAL          VALUE "C".
004800             88  PT-DUP-UNSEEN             VALUE SPACE.
004900         10  PT-DUP-CANON-ID          PIC 9(6).
005000         10  PT-APT-COUNT             PIC 9(5) COMP VALUE ZERO.
005100         10  FILLER                   PIC X(2).
