000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* HQTRIM - TEXT NORMALIZATION SUBROUTINE                         *
000400*                                                                *
000500* COLLAPSES RUNS OF SPACES TO ONE, FORCES LOWER CASE, AND MAPS   *
000600* THE COMMON ACCENTED LETTERS TO THEIR PLAIN EQUIVALENT SO THE   *
000700* DATA-QUALITY PASSES CAN COMPARE NAME/CITY TEXT RELIABLY.       *
000800* CALLED FROM DQABATCH 0400-TEXT-NORMALIZE AND FROM ANY OTHER    *
000900* SECTION THAT NEEDS A NORMALIZED COPY OF A NAME/CITY/SPECIALTY  *
001000* FIELD (SEE 1100-OCCUPANCY, 1200-DOCTOR-UTIL, ETC).             *
001100******************************************************************
001200* 1988-11-14 JS   ORIGINAL - REPLACES STRLTH FOR THE PATIENT     *
001300*                  DATA-QUALITY PROJECT (REQUEST DQ-004)         *
001400* 1994-03-02 JS   ADDED ACCENT-STRIP TABLE - SPANISH-LANGUAGE    *
001500*                  CITY NAMES WERE FAILING THE MATCH IN 0500-    *
001600*                  DUPLICATE-DET (REQUEST DQ-061)                *
001700* 1999-01-08 RHP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,   *
001800*                  NO CHANGES REQUIRED (REQUEST Y2K-118)         *
001900* 2005-07-19 LMV  WIDENED TEXT1/TEXT2 TO X(40) TO MATCH THE      *
002000*                  PATIENT CITY FIELD WIDTH (REQUEST DQ-140)     *
002100* 2008-04-11 RHP  ADDED U-DIERESIS (U WITH TWO DOTS) TO THE      *
002200*                  ACCENT-STRIP TABLE - A FEW SAN ANTONIO CITY   *
002300*                  NAMES USE IT AND WERE NOT FOLDING TO PLAIN U  *
002400*                  FOR THE DUPLICATE-DET MATCH (REQUEST DQ-166)  *
002500******************************************************************
002600 PROGRAM-ID.  HQTRIM.
002700 AUTHOR. JON SAYLES.
002800 INSTALLATION. COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN. 11/14/88.
003000 DATE-COMPILED. 07/19/05.
003100 SECURITY. NON-CONFIDENTIAL.
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  W-SUBSCR                    PIC 9(2)  COMP.
004700     05  W-OUT-IX                    PIC 9(2)  COMP.
004800     05  W-LEN                       PIC 9(2)  COMP.
004900     05  W-ACC-IX                    PIC 9(2)  COMP.
005000     05  W-LAST-WAS-SPACE            PIC X(1)  VALUE "Y".
005100     05  W-ONE-CHAR                  PIC X(1).
005200     05  FILLER                      PIC X(3).
005300
005400* ACCENTED-LETTER / PLAIN-LETTER MAP, ONE BYTE PER ENTRY, EACH
005500* POSITION OF W-ACCENT-FROM-TBL CORRESPONDING TO THE SAME
005600* POSITION OF W-ACCENT-TO-TBL.  0400-STRIP-ACCENTS WALKS THIS
005700* TABLE INSTEAD OF HARD-CODING THE CHARACTER SET SO THE MAP CAN
005800* BE EXTENDED IN THE COPY LIBRARY LATER WITHOUT TOUCHING CODE.
005900 01  W-ACCENT-FROM             PIC X(7) VALUE X"E1E9EDF3FAFCF1".
006000 01  W-ACCENT-FROM-TBL REDEFINES W-ACCENT-FROM.
006100     05  W-ACCENT-FROM-BYTE OCCURS 7 TIMES PIC X(1).
006200 01  W-ACCENT-TO                 PIC X(7) VALUE "aeiouun".
006300 01  W-ACCENT-TO-TBL REDEFINES W-ACCENT-TO.
006400     05  W-ACCENT-TO-BYTE   OCCURS 7 TIMES PIC X(1).
006500
006600 LINKAGE SECTION.
006700 01  TEXT1                        PIC X(40).
006800 01  TEXT1-TBL REDEFINES TEXT1.
006900     05  TEXT1-BYTE OCCURS 40 TIMES PIC X(1).
007000 01  TEXT2                        PIC X(40).
007100 01  TEXT2-TBL REDEFINES TEXT2.
007200     05  TEXT2-BYTE OCCURS 40 TIMES PIC X(1).
007300
007400 PROCEDURE DIVISION USING TEXT1, TEXT2.
007500 0100-MAIN-CTL.
007600     MOVE SPACES TO TEXT2.
007700     MOVE 1 TO W-OUT-IX.
007800     MOVE "Y" TO W-LAST-WAS-SPACE.
007900     COMPUTE W-LEN = LENGTH OF TEXT1.
008000
008100     INSPECT TEXT1 CONVERTING
008200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008300      TO "abcdefghijklmnopqrstuvwxyz".
008400
008500     PERFORM 0200-COLLAPSE-SPACES
008600         VARYING W-SUBSCR FROM 1 BY 1
008700         UNTIL W-SUBSCR > W-LEN.
008800
008900     PERFORM 0300-STRIP-TRAILING-SPACE.
009000
009100     PERFORM 0400-STRIP-ACCENTS
009200         VARYING W-SUBSCR FROM 1 BY 1
009300         UNTIL W-SUBSCR > 40.
009400
009500     GOBACK.
009600
009700 0200-COLLAPSE-SPACES.
009800     MOVE TEXT1-BYTE(W-SUBSCR) TO W-ONE-CHAR.
009900     IF W-ONE-CHAR = SPACE OR W-ONE-CHAR = LOW-VALUE
010000         IF W-LAST-WAS-SPACE = "N"
010100             MOVE SPACE TO TEXT2-BYTE(W-OUT-IX)
010200             ADD 1 TO W-OUT-IX
010300             MOVE "Y" TO W-LAST-WAS-SPACE
010400         END-IF
010500     ELSE
010600         MOVE W-ONE-CHAR TO TEXT2-BYTE(W-OUT-IX)
010700         ADD 1 TO W-OUT-IX
010800         MOVE "N" TO W-LAST-WAS-SPACE
010900     END-IF.
011000
011100 0300-STRIP-TRAILING-SPACE.
011200     IF W-OUT-IX > 1
011300         IF TEXT2-BYTE(W-OUT-IX - 1) = SPACE
011400             MOVE SPACE TO TEXT2-BYTE(W-OUT-IX - 1)
011500         END-IF
011600     END-IF.
011700
011800 0400-STRIP-ACCENTS.
011900     PERFORM 0410-CHECK-ONE-ACCENT
012000         VARYING W-ACC-IX FROM 1 BY 1
012100         UNTIL W-ACC-IX > 7.
012200
012300 0410-CHECK-ONE-ACCENT.
012400     IF TEXT2-BYTE(W-SUBSCR) = W-ACCENT-FROM-BYTE(W-ACC-IX)
012500         MOVE W-ACCENT-TO-BYTE(W-ACC-IX) TO TEXT2-BYTE(W-SUBSCR)
012600     END-IF.
